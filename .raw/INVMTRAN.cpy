      *****************************************************************
      ** INVENTORY MAINTENANCE TRANSACTION LAYOUT
      ** ONE ENTRY PER STORE MANAGER REQUEST TO ADD A PRODUCT TO A
      ** STORE'S FLOOR OR TO CHANGE AN EXISTING POSITION'S QUANTITY
      ** AND/OR THRESHOLD.  EITHER OF THE TWO NEW VALUES MAY BE
      ** OMITTED, SO EACH CARRIES ITS OWN SUPPLIED-OR-NOT SWITCH.
      *****************************************************************
      *
       01  INVMAINT-TRANSACTION.
           05  IMT-STORE-ID                PIC 9(04).
           05  IMT-PROD-SKU                PIC X(10).
           05  IMT-QTY-SWITCH              PIC X(01).
               88  IMT-QTY-SUPPLIED                VALUE "Y".
           05  IMT-NEW-QTY                 PIC 9(07).
           05  IMT-THRESHOLD-SWITCH        PIC X(01).
               88  IMT-THRESHOLD-SUPPLIED          VALUE "Y".
           05  IMT-NEW-THRESHOLD           PIC 9(05).
           05  IMT-TRAN-DATE               PIC 9(08).
      *    THE TRANSACTION DATE BROKEN OUT FOR THE AUDIT DISPLAY.
           05  IMT-TRAN-DATE-BROKEN REDEFINES IMT-TRAN-DATE.
               10  IMT-TRAN-YEAR           PIC 9(04).
               10  IMT-TRAN-MONTH          PIC 9(02).
               10  IMT-TRAN-DAY            PIC 9(02).
           05  FILLER                      PIC X(04).
      *
      ** FLAT ALTERNATE VIEW OF THE MAINTENANCE TRANSACTION RECORD.
      *
       01  INVMAINT-TRANSACTION-X REDEFINES INVMAINT-TRANSACTION
                                       PIC X(40).
