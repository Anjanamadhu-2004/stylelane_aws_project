      *****************************************************************
      ** NEW RESTOCK REQUEST TRANSACTION LAYOUT
      ** ONE ENTRY PER RESTOCK REQUEST RAISED BY A STORE MANAGER
      ** AGAINST AN EXISTING INVENTORY POSITION.  RST3000 ASSIGNS
      ** THE REQUEST NUMBER, STATUS PENDING AND SUPPLIER ZERO.
      *****************************************************************
      *
       01  REQTRAN-RECORD.
           05  RQT-INV-ID                  PIC 9(04).
           05  RQT-QTY                     PIC 9(05).
           05  RQT-MANAGER-ID              PIC 9(04).
           05  RQT-NOTES                   PIC X(17).
           05  RQT-DATE                    PIC 9(08).
      *    THE REQUEST DATE BROKEN OUT FOR THE AUDIT DISPLAY.
           05  RQT-DATE-BROKEN REDEFINES RQT-DATE.
               10  RQT-DATE-YEAR           PIC 9(04).
               10  RQT-DATE-MONTH          PIC 9(02).
               10  RQT-DATE-DAY            PIC 9(02).
           05  FILLER                      PIC X(02).
      *
      ** FLAT ALTERNATE VIEW OF THE NEW REQUEST TRANSACTION RECORD.
      *
       01  REQTRAN-RECORD-X REDEFINES REQTRAN-RECORD
                                       PIC X(40).
