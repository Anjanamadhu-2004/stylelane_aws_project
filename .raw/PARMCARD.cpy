      *****************************************************************
      ** SALES REPORT PARAMETER CARD LAYOUT
      ** ONE RECORD SUPPLIED AHEAD OF THE SALES DETAIL RUN GIVING
      ** THE OPTIONAL REPORTING DATE RANGE.  EITHER BOUND MAY BE
      ** OMITTED (OPEN-ENDED), SO EACH CARRIES ITS OWN SWITCH.
      *****************************************************************
      *
       01  PARMCARD-RECORD.
           05  PARM-START-SWITCH           PIC X(01).
               88  PARM-START-GIVEN                VALUE "Y".
           05  PARM-START-DATE             PIC 9(08).
           05  PARM-END-SWITCH             PIC X(01).
               88  PARM-END-GIVEN                   VALUE "Y".
           05  PARM-END-DATE               PIC 9(08).
           05  FILLER                      PIC X(02).
      *
      ** FLAT ALTERNATE VIEW OF THE PARAMETER CARD RECORD.
      *
       01  PARMCARD-RECORD-X REDEFINES PARMCARD-RECORD
                                       PIC X(20).
