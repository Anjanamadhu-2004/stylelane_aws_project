       IDENTIFICATION DIVISION.
      *
       PROGRAM-ID.  RPT4000.
       AUTHOR.      J M WEXLER.
       INSTALLATION. STYLELANE RETAIL DATA CENTER.
       DATE-WRITTEN. 05/09/1988.
       DATE-COMPILED.
       SECURITY.    UNCLASSIFIED - BATCH SALES REPORTING.
      *
      *****************************************************************
      ** RPT4000 -- SALES DETAIL REPORT
      **
      ** PRINTS ONE LINE PER SALE FOR THE REPORTING WINDOW GIVEN ON
      ** THE PARAMETER CARD (EITHER BOUND MAY BE LEFT BLANK FOR AN
      ** OPEN END), WITH A SUBTOTAL EACH TIME THE STORE NUMBER
      ** CHANGES AND A GRAND TOTAL AT THE END.  THE SALES FILE IS
      ** EXPECTED TO ARRIVE IN DESCENDING SALE DATE ORDER, GROUPED BY
      ** STORE, AS PRODUCED BY THE OVERNIGHT SORT STEP AHEAD OF THIS
      ** ONE.
      **
      ** CHANGE LOG.
      **     05/09/88  JMW  0011  ORIGINAL PROGRAM, REQUEST MDS-126.
      **     12/02/88  RLH  0058  DATE RANGE NOW OPTIONAL ON EITHER END
      **                          VIA THE PARAMETER CARD SWITCHES.
      **     04/26/89  JMW  0088  RESOLVE STORE AND PRODUCT NAMES FROM
      **                          MASTER TABLES RATHER THAN PRINTING
      **                          THE RAW STORE AND PRODUCT ID NUMBERS.
      **     09/14/90  TFK  0132  ADD SKU COLUMN AT DISTRICT MANAGER
      **                          REQUEST.
      **     07/02/92  JMW  0171  STORE SUBTOTAL LINE ADDED AHEAD OF
      **                          THE GRAND TOTAL.
      **     12/09/98  RLH  Y2K1  SALE AND PARAMETER CARD DATES ARE
      **                          FOUR DIGIT YEAR, NO WINDOWING DONE.
      **     01/25/99  RLH  Y2K2  RAN CENTURY-ROLLOVER TEST DECK, NO
      **                          CHANGE REQUIRED.
      **     08/02/02  JMW  0259  REPORT FILE NOW OPENED EXTEND -- THIS
      **                          STEP RUNS AFTER THE RESTOCK STEP IN
      **                          THE NIGHTLY JOB.
      **     06/14/05  TFK  0301  RAISE STORE AND PRODUCT TABLE SIZES
      **                          FOR THE FALL CATALOGUE EXPANSION.
      **     09/18/07  RLH  0304  SALE-RECORD-AREA WAS DECLARED FOUR
      **                          BYTES SHORT OF THE RECORD LAYOUT,
      **                          GARBLING SALE-DATE AND BREAKING THE
      **                          DATE RANGE FILTER ON EVERY READ --
      **                          WIDENED TO MATCH SALEMAST.
      **     10/02/07  RLH  0305  RECODED 300-PREPARE-SALES-LINES AS A
      **                          PERFORM ... THRU 320 RANGE WITH GO TO
      **                          ON THE EOF AND DATE-RANGE-FILTER-OUT
      **                          PATHS -- THE NESTED IF HAD GROWN TOO
      **                          DEEP TO READ ON THE LISTING.
      *****************************************************************
      *
       ENVIRONMENT DIVISION.
      *
       CONFIGURATION SECTION.
      *
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.
      *
       INPUT-OUTPUT SECTION.
      *
       FILE-CONTROL.
      *
           SELECT PARMCARD ASSIGN TO PARMCARD
                           ORGANIZATION IS LINE SEQUENTIAL.
           SELECT STORMAST ASSIGN TO STORMAST
                           ORGANIZATION IS LINE SEQUENTIAL.
           SELECT PRODMAST ASSIGN TO PRODMAST
                           ORGANIZATION IS LINE SEQUENTIAL.
           SELECT SALEMAST ASSIGN TO SALEMAST
                           ORGANIZATION IS LINE SEQUENTIAL.
           SELECT REPORT   ASSIGN TO REPORT
                           ORGANIZATION IS LINE SEQUENTIAL.
      *
       DATA DIVISION.
      *
       FILE SECTION.
      *
       FD  PARMCARD.
      *
       01  PARMCARD-RECORD-AREA         PIC X(20).
      *
       FD  STORMAST.
      *
       01  STORE-RECORD-AREA            PIC X(40).
      *
       FD  PRODMAST.
      *
       01  PRODUCT-RECORD-AREA          PIC X(80).
      *
       FD  SALEMAST.
      *
       01  SALE-RECORD-AREA             PIC X(40).
      *
       FD  REPORT.
      *
       01  PRINT-AREA                   PIC X(132).
      *
       WORKING-STORAGE SECTION.
      *
       01  SWITCHES.
           05  STORE-EOF-SWITCH            PIC X   VALUE "N".
               88  STORE-EOF                       VALUE "Y".
           05  PRODUCT-EOF-SWITCH          PIC X   VALUE "N".
               88  PRODUCT-EOF                     VALUE "Y".
           05  SALE-EOF-SWITCH             PIC X   VALUE "N".
               88  SALE-EOF                        VALUE "Y".
           05  FIRST-LINE-SWITCH           PIC X   VALUE "Y".
               88  FIRST-LINE                      VALUE "Y".
           05  STORE-FOUND-SWITCH          PIC X   VALUE "N".
               88  STORE-FOUND                     VALUE "Y".
           05  PRODUCT-FOUND-SWITCH        PIC X   VALUE "N".
               88  PRODUCT-FOUND                   VALUE "Y".
           05  FILLER                      PIC X(04).
      *
       01  SUBSCRIPTS COMP.
           05  STORE-MAX                   PIC S9(04)    VALUE ZERO.
           05  STORE-SUB                   PIC S9(04).
           05  PRODUCT-MAX                 PIC S9(04)    VALUE ZERO.
           05  PRODUCT-SUB                 PIC S9(04).
           05  SEARCH-SUB                  PIC S9(04).
           05  LINE-COUNT                  PIC S9(03)    VALUE +99.
           05  PAGE-COUNT                  PIC S9(03)    VALUE ZERO.
           05  FILLER                      PIC X(04).
      *
       01  ACCUMULATORS COMP.
           05  OLD-STORE-ID                PIC 9(04)     VALUE ZERO.
           05  FILLER                      PIC X(04).
      *
       01  TOTAL-FIELDS.
           05  STORE-QTY-TOTAL             PIC 9(07)     VALUE ZERO.
           05  STORE-AMOUNT-TOTAL          PIC 9(09)V99  VALUE ZERO.
           05  GRAND-QTY-TOTAL             PIC 9(09)     VALUE ZERO.
           05  GRAND-AMOUNT-TOTAL          PIC 9(11)V99  VALUE ZERO.
           05  FILLER                      PIC X(04).
      *
           COPY PARMCARD.
      *
           COPY STORMAST.
      *
           COPY PRODMAST.
      *
           COPY SALEMAST.
      *
       01  STORE-TABLE.
           05  STORE-ENTRY OCCURS 100 TIMES.
               10  ST-ID                    PIC 9(04).
               10  ST-NAME                  PIC X(20).
               10  ST-LOCATION              PIC X(16).
               10  FILLER                   PIC X(04).
      *
       01  PRODUCT-TABLE.
           05  PRODUCT-ENTRY OCCURS 500 TIMES.
               10  PT-ID                    PIC 9(04).
               10  PT-SKU                   PIC X(10).
               10  PT-NAME                  PIC X(20).
               10  PT-CATEGORY              PIC X(12).
               10  PT-SIZE                  PIC X(04).
               10  PT-COLOR                 PIC X(08).
               10  PT-PRICE                 PIC 9(05)V99.
               10  PT-COST                  PIC 9(05)V99.
               10  FILLER                   PIC X(08).
      *
       01  CURRENT-DATE-AND-TIME.
           05  CD-YEAR                      PIC 9(04).
           05  CD-MONTH                     PIC 9(02).
           05  CD-DAY                       PIC 9(02).
           05  FILLER                       PIC X(12).
      *
       01  HEADING-LINE-1.
           05  FILLER          PIC X(07)   VALUE "DATE:  ".
           05  HL1-MONTH       PIC 9(02).
           05  FILLER          PIC X(01)   VALUE "/".
           05  HL1-DAY         PIC 9(02).
           05  FILLER          PIC X(01)   VALUE "/".
           05  HL1-YEAR        PIC 9(04).
           05  FILLER          PIC X(15)   VALUE SPACE.
           05  FILLER          PIC X(28)   VALUE
                   "SALES DETAIL REPORT        ".
           05  FILLER          PIC X(12)   VALUE "      PAGE: ".
           05  HL1-PAGE-NUMBER PIC ZZZ9.
           05  FILLER          PIC X(56)   VALUE SPACE.
      *
       01  HEADING-LINE-2.
           05  FILLER          PIC X(10)   VALUE "DATE      ".
           05  FILLER          PIC X(20)   VALUE "STORE               ".
           05  FILLER          PIC X(20)   VALUE "PRODUCT             ".
           05  FILLER          PIC X(10)   VALUE "SKU       ".
           05  FILLER          PIC X(07)   VALUE "    QTY".
           05  FILLER          PIC X(12)   VALUE "      AMOUNT".
           05  FILLER          PIC X(53)   VALUE SPACE.
      *
       01  DETAIL-LINE.
           05  DL-DATE         PIC X(10).
           05  DL-STORE-NAME   PIC X(20).
           05  DL-PRODUCT-NAME PIC X(20).
           05  DL-SKU          PIC X(10).
           05  DL-QTY          PIC ZZZ,ZZ9.
           05  DL-AMOUNT       PIC ZZ,ZZZ,ZZ9.99.
           05  FILLER          PIC X(52)   VALUE SPACE.
      *
       01  STORE-TOTAL-LINE.
           05  FILLER          PIC X(50)   VALUE
                   "                              STORE TOTAL ------ ".
           05  STL-QTY         PIC ZZZ,ZZ9.
           05  FILLER          PIC X(01)   VALUE SPACE.
           05  STL-AMOUNT      PIC ZZ,ZZZ,ZZ9.99.
           05  FILLER          PIC X(61)   VALUE SPACE.
      *
       01  GRAND-TOTAL-LINE.
           05  FILLER          PIC X(50)   VALUE
                   "                              GRAND TOTAL ------ ".
           05  GTL-QTY         PIC ZZZ,ZZ9.
           05  FILLER          PIC X(01)   VALUE SPACE.
           05  GTL-AMOUNT      PIC ZZ,ZZZ,ZZ9.99.
           05  FILLER          PIC X(61)   VALUE SPACE.
      *
       PROCEDURE DIVISION.
      *
       000-PREPARE-SALES-REPORT.
      *
           OPEN INPUT  PARMCARD
                       STORMAST
                       PRODMAST
                       SALEMAST
                EXTEND REPORT.
           PERFORM 100-LOAD-STORE-TABLE
               UNTIL STORE-EOF.
           PERFORM 150-LOAD-PRODUCT-TABLE
               UNTIL PRODUCT-EOF.
           PERFORM 200-READ-PARAMETER-CARD.
           PERFORM 250-FORMAT-REPORT-HEADING.
           PERFORM 300-PREPARE-SALES-LINES
               THRU 320-PRINT-SALE-LINE-EXIT
               WITH TEST AFTER
               UNTIL SALE-EOF.
           PERFORM 500-PRINT-GRAND-TOTALS.
           CLOSE PARMCARD
                 STORMAST
                 PRODMAST
                 SALEMAST
                 REPORT.
           STOP RUN.
      *
       100-LOAD-STORE-TABLE.
      *
           READ STORMAST INTO STORE-RECORD
               AT END
                   MOVE "Y" TO STORE-EOF-SWITCH.
           IF NOT STORE-EOF
               ADD 1 TO STORE-MAX
               MOVE STOR-ID       TO ST-ID (STORE-MAX)
               MOVE STOR-NAME     TO ST-NAME (STORE-MAX)
               MOVE STOR-LOCATION TO ST-LOCATION (STORE-MAX).
      *
       150-LOAD-PRODUCT-TABLE.
      *
           READ PRODMAST INTO PRODUCT-RECORD
               AT END
                   MOVE "Y" TO PRODUCT-EOF-SWITCH.
           IF NOT PRODUCT-EOF
               ADD 1 TO PRODUCT-MAX
               MOVE PROD-ID       TO PT-ID (PRODUCT-MAX)
               MOVE PROD-SKU      TO PT-SKU (PRODUCT-MAX)
               MOVE PROD-NAME     TO PT-NAME (PRODUCT-MAX)
               MOVE PROD-CATEGORY TO PT-CATEGORY (PRODUCT-MAX)
               MOVE PROD-SIZE     TO PT-SIZE (PRODUCT-MAX)
               MOVE PROD-COLOR    TO PT-COLOR (PRODUCT-MAX)
               MOVE PROD-PRICE    TO PT-PRICE (PRODUCT-MAX)
               MOVE PROD-COST     TO PT-COST (PRODUCT-MAX).
      *
       200-READ-PARAMETER-CARD.
      *
           READ PARMCARD INTO PARMCARD-RECORD
               AT END
                   MOVE "N" TO PARM-START-SWITCH
                   MOVE "N" TO PARM-END-SWITCH.
      *
       250-FORMAT-REPORT-HEADING.
      *
           MOVE FUNCTION CURRENT-DATE TO CURRENT-DATE-AND-TIME.
           MOVE CD-MONTH   TO HL1-MONTH.
           MOVE CD-DAY     TO HL1-DAY.
           MOVE CD-YEAR    TO HL1-YEAR.
           PERFORM 260-PRINT-PAGE-HEADING.
      *
       260-PRINT-PAGE-HEADING.
      *
           ADD 1 TO PAGE-COUNT.
           MOVE PAGE-COUNT TO HL1-PAGE-NUMBER.
           MOVE HEADING-LINE-1 TO PRINT-AREA.
           WRITE PRINT-AREA AFTER ADVANCING PAGE.
           MOVE HEADING-LINE-2 TO PRINT-AREA.
           WRITE PRINT-AREA AFTER ADVANCING 2 LINES.
           MOVE 3 TO LINE-COUNT.
      *
       300-PREPARE-SALES-LINES.
      *
      *    RECODED AS A GO TO CHAIN OVER THE 300 THRU 320 RANGE PER
      *    TICKET 0305 -- SEE CHANGE LOG.
      *
           PERFORM 310-READ-SALE-RECORD.
           IF SALE-EOF
               GO TO 320-PRINT-SALE-LINE-EXIT.
           IF PARM-START-GIVEN AND SALE-DATE < PARM-START-DATE
               GO TO 320-PRINT-SALE-LINE-EXIT.
           IF PARM-END-GIVEN AND SALE-DATE > PARM-END-DATE
               GO TO 320-PRINT-SALE-LINE-EXIT.
           IF FIRST-LINE
               MOVE "N" TO FIRST-LINE-SWITCH
               MOVE SALE-STORE-ID TO OLD-STORE-ID
           ELSE
               IF SALE-STORE-ID NOT = OLD-STORE-ID
                   PERFORM 360-PRINT-STORE-TOTAL-LINE
                   MOVE SALE-STORE-ID TO OLD-STORE-ID
               END-IF
           END-IF.
           PERFORM 320-PRINT-SALE-LINE.
           GO TO 320-PRINT-SALE-LINE-EXIT.
      *
       310-READ-SALE-RECORD.
      *
           READ SALEMAST INTO SALE-RECORD
               AT END
                   MOVE "Y" TO SALE-EOF-SWITCH.
      *
       320-PRINT-SALE-LINE.
      *
           IF LINE-COUNT > 54
               PERFORM 260-PRINT-PAGE-HEADING.
           PERFORM 330-FIND-STORE-BY-ID.
           PERFORM 340-FIND-PRODUCT-BY-ID.
           MOVE SALE-DATE-MONTH  TO DL-DATE (1:2).
           MOVE "/"              TO DL-DATE (3:1).
           MOVE SALE-DATE-DAY    TO DL-DATE (4:2).
           MOVE "/"              TO DL-DATE (6:1).
           MOVE SALE-DATE-YEAR   TO DL-DATE (7:4).
           IF STORE-FOUND
               MOVE ST-NAME (STORE-SUB) TO DL-STORE-NAME
           ELSE
               MOVE SPACE TO DL-STORE-NAME.
           IF PRODUCT-FOUND
               MOVE PT-NAME (PRODUCT-SUB) TO DL-PRODUCT-NAME
               MOVE PT-SKU  (PRODUCT-SUB) TO DL-SKU
           ELSE
               MOVE SPACE TO DL-PRODUCT-NAME
               MOVE SPACE TO DL-SKU.
           MOVE SALE-QTY    TO DL-QTY.
           MOVE SALE-AMOUNT TO DL-AMOUNT.
           MOVE DETAIL-LINE TO PRINT-AREA.
           WRITE PRINT-AREA AFTER ADVANCING 1 LINES.
           ADD 1 TO LINE-COUNT.
           ADD SALE-QTY    TO STORE-QTY-TOTAL.
           ADD SALE-AMOUNT TO STORE-AMOUNT-TOTAL.
      *
       320-PRINT-SALE-LINE-EXIT.
      *
           EXIT.
      *
       330-FIND-STORE-BY-ID.
      *
           MOVE "N" TO STORE-FOUND-SWITCH.
           MOVE 1 TO SEARCH-SUB.
           PERFORM 335-TEST-ONE-STORE
               UNTIL SEARCH-SUB > STORE-MAX
               OR STORE-FOUND.
      *
       335-TEST-ONE-STORE.
      *
           IF ST-ID (SEARCH-SUB) = SALE-STORE-ID
               MOVE "Y" TO STORE-FOUND-SWITCH
               MOVE SEARCH-SUB TO STORE-SUB
           ELSE
               ADD 1 TO SEARCH-SUB.
      *
       340-FIND-PRODUCT-BY-ID.
      *
           MOVE "N" TO PRODUCT-FOUND-SWITCH.
           MOVE 1 TO SEARCH-SUB.
           PERFORM 345-TEST-ONE-PRODUCT
               UNTIL SEARCH-SUB > PRODUCT-MAX
               OR PRODUCT-FOUND.
      *
       345-TEST-ONE-PRODUCT.
      *
           IF PT-ID (SEARCH-SUB) = SALE-PROD-ID
               MOVE "Y" TO PRODUCT-FOUND-SWITCH
               MOVE SEARCH-SUB TO PRODUCT-SUB
           ELSE
               ADD 1 TO SEARCH-SUB.
      *
       360-PRINT-STORE-TOTAL-LINE.
      *
           IF LINE-COUNT > 54
               PERFORM 260-PRINT-PAGE-HEADING.
           MOVE STORE-QTY-TOTAL    TO STL-QTY.
           MOVE STORE-AMOUNT-TOTAL TO STL-AMOUNT.
           MOVE STORE-TOTAL-LINE TO PRINT-AREA.
           WRITE PRINT-AREA AFTER ADVANCING 2 LINES.
           ADD 2 TO LINE-COUNT.
           ADD STORE-QTY-TOTAL    TO GRAND-QTY-TOTAL.
           ADD STORE-AMOUNT-TOTAL TO GRAND-AMOUNT-TOTAL.
           MOVE ZERO TO STORE-QTY-TOTAL.
           MOVE ZERO TO STORE-AMOUNT-TOTAL.
      *
       500-PRINT-GRAND-TOTALS.
      *
           IF NOT FIRST-LINE
               PERFORM 360-PRINT-STORE-TOTAL-LINE.
           IF LINE-COUNT > 54
               PERFORM 260-PRINT-PAGE-HEADING.
           MOVE GRAND-QTY-TOTAL    TO GTL-QTY.
           MOVE GRAND-AMOUNT-TOTAL TO GTL-AMOUNT.
           MOVE GRAND-TOTAL-LINE TO PRINT-AREA.
           WRITE PRINT-AREA AFTER ADVANCING 2 LINES.
