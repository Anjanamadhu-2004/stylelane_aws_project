      *****************************************************************
      ** SHIPMENT RECORD LAYOUT
      ** ONE ENTRY PER RESTOCK REQUEST THAT HAS REACHED SHIPPED
      ** STATUS.  RST3000 CREATES THE ENTRY THE FIRST TIME A REQUEST
      ** IS SHIPPED AND UPDATES IT IF THE SUPPLIER RE-SHIPS.
      *****************************************************************
      *
       01  SHIPMENT-RECORD.
           05  SHP-ID                      PIC 9(05).
           05  SHP-REQ-ID                  PIC 9(05).
           05  SHP-STATUS                  PIC X(09).
               88  SHP-PREPARING                   VALUE "PREPARING".
               88  SHP-SHIPPED                     VALUE "SHIPPED  ".
           05  SHP-TRACKING                PIC X(15).
           05  SHP-UPD-DATE                PIC 9(08).
      *    THE LAST-UPDATE DATE BROKEN OUT FOR THE ACTIVITY REPORT.
           05  SHP-UPD-DATE-BROKEN REDEFINES SHP-UPD-DATE.
               10  SHP-UPD-YEAR            PIC 9(04).
               10  SHP-UPD-MONTH           PIC 9(02).
               10  SHP-UPD-DAY             PIC 9(02).
      *
      ** FLAT ALTERNATE VIEW OF THE SHIPMENT RECORD.
      *
       01  SHIPMENT-RECORD-X REDEFINES SHIPMENT-RECORD
                                       PIC X(42).
