      *****************************************************************
      ** INVENTORY POSITION RECORD LAYOUT
      ** ONE ENTRY PER (STORE, PRODUCT) STOCK POSITION.  LOADED INTO
      ** A TABLE, KEYED BY INV-ID, BY THE POSTING, RESTOCK AND
      ** MAINTENANCE PROGRAMS; THE TABLE IS REWRITTEN TO THIS FILE
      ** WHENEVER A PROGRAM CHANGES QUANTITY OR THRESHOLD.
      *****************************************************************
      *
       01  INVENTORY-RECORD.
           05  INV-ID                      PIC 9(04).
           05  INV-STORE-ID                PIC 9(04).
           05  INV-PROD-ID                 PIC 9(04).
           05  INV-QTY                     PIC 9(07).
           05  INV-THRESHOLD               PIC 9(05).
      *
      ** FLAT ALTERNATE VIEW OF THE INVENTORY RECORD, USED WHEN THE
      ** RECORD IS MOVED WHOLE INTO OR OUT OF THE INVENTORY TABLE.
      *
       01  INVENTORY-RECORD-X REDEFINES INVENTORY-RECORD
                                       PIC X(24).
