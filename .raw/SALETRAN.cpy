      *****************************************************************
      ** SALE INPUT TRANSACTION LAYOUT
      ** ARRIVES FROM THE REGISTER FEED IN ARRIVAL ORDER, UNIT
      ** PRICE ONLY -- SAL2000 COMPUTES THE EXTENDED SALE AMOUNT.
      *****************************************************************
      *
       01  SALETX-RECORD.
           05  STX-INV-ID                  PIC 9(04).
           05  STX-QTY                     PIC 9(05).
           05  STX-UNIT-PRICE              PIC 9(05)V99.
           05  STX-DATE                    PIC 9(08).
      *    THE TRANSACTION DATE BROKEN OUT FOR EDITING.
           05  STX-DATE-BROKEN REDEFINES STX-DATE.
               10  STX-DATE-YEAR           PIC 9(04).
               10  STX-DATE-MONTH          PIC 9(02).
               10  STX-DATE-DAY            PIC 9(02).
           05  FILLER                      PIC X(08).
      *
      ** FLAT ALTERNATE VIEW OF THE SALE TRANSACTION RECORD.
      *
       01  SALETX-RECORD-X REDEFINES SALETX-RECORD
                                       PIC X(32).
