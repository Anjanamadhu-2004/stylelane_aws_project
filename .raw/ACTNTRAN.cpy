      *****************************************************************
      ** SUPPLIER ACTION TRANSACTION LAYOUT
      ** ARRIVES FROM THE SUPPLIER PORTAL FEED IN ARRIVAL ORDER,
      ** ONE PER ACCEPT/REJECT/SHIP DECISION AGAINST A RESTOCK
      ** REQUEST.
      *****************************************************************
      *
       01  ACTION-RECORD.
           05  ACT-REQ-ID                  PIC 9(05).
           05  ACT-CODE                    PIC X(06).
               88  ACT-ACCEPT                      VALUE "ACCEPT".
               88  ACT-REJECT                      VALUE "REJECT".
               88  ACT-SHIP                        VALUE "SHIP  ".
           05  ACT-SUPPLIER-ID             PIC 9(04).
           05  ACT-TRACKING                PIC X(15).
           05  ACT-DATE                    PIC 9(08).
      *    THE ACTION DATE BROKEN OUT FOR THE ACTIVITY REPORT.
           05  ACT-DATE-BROKEN REDEFINES ACT-DATE.
               10  ACT-DATE-YEAR           PIC 9(04).
               10  ACT-DATE-MONTH          PIC 9(02).
               10  ACT-DATE-DAY            PIC 9(02).
           05  FILLER                      PIC X(02).
      *
      ** FLAT ALTERNATE VIEW OF THE SUPPLIER ACTION RECORD.
      *
       01  ACTION-RECORD-X REDEFINES ACTION-RECORD
                                       PIC X(40).
