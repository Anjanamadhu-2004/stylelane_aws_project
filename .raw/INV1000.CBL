       IDENTIFICATION DIVISION.
      *
       PROGRAM-ID.  INV1000.
       AUTHOR.      R L HAGADORN.
       INSTALLATION. STYLELANE RETAIL DATA CENTER.
       DATE-WRITTEN. 03/14/1988.
       DATE-COMPILED.
       SECURITY.    UNCLASSIFIED - BATCH INVENTORY MAINTENANCE.
      *
      *****************************************************************
      ** INV1000 -- STORE INVENTORY POSITION MAINTENANCE
      **
      ** APPLIES A DECK OF MAINTENANCE TRANSACTIONS AGAINST THE STORE
      ** INVENTORY POSITIONS.  A TRANSACTION MAY ADD A PRODUCT TO A
      ** STORE'S FLOOR (CREATING THE POSITION AT ZERO QUANTITY IF ONE
      ** DOES NOT ALREADY EXIST) OR CHANGE THE QUANTITY AND/OR LOW
      ** STOCK THRESHOLD OF AN EXISTING POSITION.  ALSO PRINTS THE
      ** CURRENT PROFIT MARGIN FOR EVERY PRODUCT TOUCHED, SINCE THE
      ** MERCHANDISING DESK ASKED FOR IT TO RIDE ALONG WITH EVERY
      ** MAINTENANCE RUN RATHER THAN BE A SEPARATE JOB.
      **
      ** CHANGE LOG.
      **     03/14/88  RLH  0000  ORIGINAL PROGRAM, REQUEST MDS-114.
      **     09/02/88  RLH  0041  ADD LOW STOCK THRESHOLD TO MAINT TRAN.
      **     02/27/89  TFK  0077  CORRECT ZERO QTY ON NEW POSITIONS.
      **     11/13/89  RLH  0102  ADD MARGIN CALCULATION PER MDS-206.
      **     06/05/90  TFK  0140  IN-MEMORY TABLE LOOKUP REPLACES
      **                          INDEXED FILE ACCESS -- PRODMAST AND
      **                          STORMAST NOW LINE SEQUENTIAL FEEDS.
      **     08/21/91  RLH  0163  WIDEN INV-QTY TO SEVEN DIGITS.
      **     04/09/92  JMW  0188  DEFAULT THRESHOLD IS 10, NOT 5.
      **     10/30/93  TFK  0201  PRINT MARGIN REPORT LINE ON REPORT.
      **     01/06/95  RLH  0219  DUPLICATE POSITION CHECK ADDED.
      **     03/18/97  JMW  0244  RAISE TABLE SIZES FOR SPRING ROLLOUT.
      **     12/09/98  TFK  Y2K1  FOUR DIGIT YEAR IN TRAN DATE, NO
      **                          WINDOWING NEEDED -- ALREADY 9(08).
      **     01/22/99  TFK  Y2K2  VERIFIED CENTURY ROLLOVER ON TEST
      **                          DECK, NO OTHER CHANGE REQUIRED.
      **     07/11/01  JMW  0268  ADD SKU LOOKUP FOR TRANSACTIONS THAT
      **                          DO NOT KNOW THE INTERNAL PROD-ID.
      **     05/03/04  RLH  0290  MOVE MARGIN FORMULA TO ITS OWN
      **                          PARAGRAPH FOR THE 2004 AUDIT.
      **     10/02/07  RLH  0291  REPORT WAS BEING OPENED OUTPUT, WHICH
      **                          WIPES OUT WHATEVER THE OTHER NIGHTLY
      **                          STEPS ALREADY WROTE TO IT -- CHANGED
      **                          TO EXTEND SO THIS STEP APPENDS LIKE
      **                          RST3000, RPT4000 AND RPT5000 DO.
      **     10/02/07  RLH  0292  RECODED 300-MAINTAIN-INVENTORY-
      **                          POSITION AS A PERFORM ... THRU 390
      **                          RANGE WITH GO TO ON THE UNKNOWN-SKU
      **                          AND EOF PATHS, PER SHOP STANDARD FOR
      **                          MULTI-PATH TRANSACTION EDITS.
      *****************************************************************
      *
       ENVIRONMENT DIVISION.
      *
       CONFIGURATION SECTION.
      *
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.
      *
       INPUT-OUTPUT SECTION.
      *
       FILE-CONTROL.
      *
           SELECT STORMAST ASSIGN TO STORMAST
                           ORGANIZATION IS LINE SEQUENTIAL.
           SELECT PRODMAST ASSIGN TO PRODMAST
                           ORGANIZATION IS LINE SEQUENTIAL.
           SELECT INVNMAST ASSIGN TO INVNMAST
                           ORGANIZATION IS LINE SEQUENTIAL.
           SELECT INVNOUT  ASSIGN TO INVNOUT
                           ORGANIZATION IS LINE SEQUENTIAL.
           SELECT INVMTRAN ASSIGN TO INVMTRAN
                           ORGANIZATION IS LINE SEQUENTIAL.
           SELECT REPORT   ASSIGN TO REPORT
                           ORGANIZATION IS LINE SEQUENTIAL.
      *
       DATA DIVISION.
      *
       FILE SECTION.
      *
       FD  STORMAST.
      *
       01  STORE-RECORD-AREA          PIC X(40).
      *
       FD  PRODMAST.
      *
       01  PRODUCT-RECORD-AREA        PIC X(80).
      *
       FD  INVNMAST.
      *
       01  INVENTORY-RECORD-AREA      PIC X(24).
      *
       FD  INVNOUT.
      *
       01  INVENTORY-OUT-AREA         PIC X(24).
      *
       FD  INVMTRAN.
      *
       01  MAINTENANCE-TRANSACTION-AREA PIC X(40).
      *
       FD  REPORT.
      *
       01  PRINT-AREA                 PIC X(132).
      *
       WORKING-STORAGE SECTION.
      *
       01  SWITCHES.
           05  STORE-EOF-SWITCH            PIC X   VALUE "N".
               88  STORE-EOF                       VALUE "Y".
           05  PRODUCT-EOF-SWITCH          PIC X   VALUE "N".
               88  PRODUCT-EOF                     VALUE "Y".
           05  INVENTORY-EOF-SWITCH        PIC X   VALUE "N".
               88  INVENTORY-EOF                   VALUE "Y".
           05  TRANSACTION-EOF-SWITCH      PIC X   VALUE "N".
               88  TRANSACTION-EOF                 VALUE "Y".
           05  POSITION-FOUND-SWITCH       PIC X   VALUE "N".
               88  POSITION-FOUND                  VALUE "Y".
           05  PRODUCT-FOUND-SWITCH        PIC X   VALUE "N".
               88  PRODUCT-FOUND                   VALUE "Y".
           05  FILLER                      PIC X(04).
      *
       01  SUBSCRIPTS COMP.
           05  STORE-MAX                   PIC S9(04)    VALUE ZERO.
           05  PRODUCT-MAX                 PIC S9(04)    VALUE ZERO.
           05  PRODUCT-SUB                 PIC S9(04).
           05  INVENTORY-SUB               PIC S9(04).
           05  INVENTORY-MAX               PIC S9(04)    VALUE ZERO.
           05  SEARCH-SUB                  PIC S9(04).
           05  LINE-COUNT                  PIC S9(03)    VALUE +99.
           05  PAGE-COUNT                  PIC S9(03)    VALUE ZERO.
           05  FILLER                      PIC X(04).
      *
       01  ACCUMULATORS COMP.
           05  TRANS-READ-COUNT            PIC S9(07)    VALUE ZERO.
           05  POSITIONS-ADDED-COUNT       PIC S9(07)    VALUE ZERO.
           05  POSITIONS-CHANGED-COUNT     PIC S9(07)    VALUE ZERO.
           05  FILLER                      PIC X(04).
      *
           COPY STORMAST.
      *
           COPY PRODMAST.
      *
           COPY INVNMAST.
      *
           COPY INVMTRAN.
      *
       01  STORE-TABLE.
           05  STORE-ENTRY OCCURS 100 TIMES.
               10  ST-ID                   PIC 9(04).
               10  ST-NAME                 PIC X(20).
               10  ST-LOCATION             PIC X(16).
               10  FILLER                 PIC X(04).
      *
       01  PRODUCT-TABLE.
           05  PRODUCT-ENTRY OCCURS 500 TIMES.
               10  PT-ID                   PIC 9(04).
               10  PT-SKU                  PIC X(10).
               10  PT-NAME                 PIC X(20).
               10  PT-CATEGORY             PIC X(12).
               10  PT-SIZE                 PIC X(04).
               10  PT-COLOR                PIC X(08).
               10  PT-PRICE                PIC 9(05)V99.
               10  PT-COST                 PIC 9(05)V99.
               10  FILLER                 PIC X(08).
      *
       01  INVENTORY-TABLE.
           05  INVENTORY-ENTRY OCCURS 3000 TIMES.
               10  IT-ID                   PIC 9(04).
               10  IT-STORE-ID             PIC 9(04).
               10  IT-PROD-ID              PIC 9(04).
               10  IT-QTY                  PIC 9(07).
               10  IT-THRESHOLD            PIC 9(05).
               10  FILLER                 PIC X(04).
      *
       01  WORK-FIELDS.
           05  WK-NEXT-INV-ID              PIC 9(04)     COMP  VALUE ZERO.
           05  WK-PRICE-MINUS-COST         PIC S9(05)V99.
           05  WK-MARGIN-PERCENT           PIC S9(03)V99.
           05  FILLER                      PIC X(04).
      *
       01  CURRENT-DATE-AND-TIME.
           05  CD-YEAR                     PIC 9(04).
           05  CD-MONTH                    PIC 9(02).
           05  CD-DAY                      PIC 9(02).
           05  FILLER                      PIC X(12).
      *
       01  HEADING-LINE-1.
           05  FILLER          PIC X(07)   VALUE "DATE:  ".
           05  HL1-MONTH       PIC 9(02).
           05  FILLER          PIC X(01)   VALUE "/".
           05  HL1-DAY         PIC 9(02).
           05  FILLER          PIC X(01)   VALUE "/".
           05  HL1-YEAR        PIC 9(04).
           05  FILLER          PIC X(15)   VALUE SPACE.
           05  FILLER          PIC X(28)   VALUE
                   "INVENTORY MAINTENANCE RUN  ".
           05  FILLER          PIC X(12)   VALUE "      PAGE: ".
           05  HL1-PAGE-NUMBER PIC ZZZ9.
           05  FILLER          PIC X(56)   VALUE SPACE.
      *
       01  MARGIN-LINE.
           05  FILLER               PIC X(02)  VALUE SPACE.
           05  ML-PROD-SKU          PIC X(10).
           05  FILLER               PIC X(02)  VALUE SPACE.
           05  ML-PROD-NAME         PIC X(20).
           05  FILLER               PIC X(02)  VALUE SPACE.
           05  ML-PRICE             PIC ZZ,ZZ9.99.
           05  FILLER               PIC X(02)  VALUE SPACE.
           05  ML-COST              PIC ZZ,ZZ9.99.
           05  FILLER               PIC X(02)  VALUE SPACE.
           05  ML-MARGIN            PIC ZZ9.99-.
           05  FILLER               PIC X(01)  VALUE "%".
           05  FILLER               PIC X(66)  VALUE SPACE.
      *
       01  SUMMARY-LINE-1.
           05  FILLER          PIC X(30)  VALUE
                   "TRANSACTIONS READ .......... ".
           05  SL1-COUNT       PIC ZZZ,ZZ9.
           05  FILLER          PIC X(95)  VALUE SPACE.
      *
       01  SUMMARY-LINE-2.
           05  FILLER          PIC X(30)  VALUE
                   "POSITIONS ADDED ............ ".
           05  SL2-COUNT       PIC ZZZ,ZZ9.
           05  FILLER          PIC X(95)  VALUE SPACE.
      *
       01  SUMMARY-LINE-3.
           05  FILLER          PIC X(30)  VALUE
                   "POSITIONS CHANGED .......... ".
           05  SL3-COUNT       PIC ZZZ,ZZ9.
           05  FILLER          PIC X(95)  VALUE SPACE.
      *
       PROCEDURE DIVISION.
      *
       000-MAINTAIN-STORE-INVENTORY.
      *
           OPEN INPUT  STORMAST
                       PRODMAST
                       INVNMAST
                       INVMTRAN
                OUTPUT INVNOUT
                EXTEND REPORT.
           PERFORM 100-LOAD-STORE-TABLE
               UNTIL STORE-EOF.
           PERFORM 150-LOAD-PRODUCT-TABLE
               UNTIL PRODUCT-EOF.
           PERFORM 180-LOAD-INVENTORY-TABLE
               UNTIL INVENTORY-EOF.
           PERFORM 200-FORMAT-REPORT-HEADING.
           PERFORM 300-MAINTAIN-INVENTORY-POSITION
               THRU 390-REJECT-UNKNOWN-SKU-EXIT
               UNTIL TRANSACTION-EOF.
           PERFORM 900-REWRITE-INVENTORY-TABLE
               VARYING INVENTORY-SUB FROM 1 BY 1
               UNTIL INVENTORY-SUB > INVENTORY-MAX.
           PERFORM 950-PRINT-MAINTENANCE-SUMMARY.
           CLOSE STORMAST
                 PRODMAST
                 INVNMAST
                 INVNOUT
                 INVMTRAN
                 REPORT.
           STOP RUN.
      *
       100-LOAD-STORE-TABLE.
      *
           READ STORMAST INTO STORE-RECORD
               AT END
                   MOVE "Y" TO STORE-EOF-SWITCH.
           IF NOT STORE-EOF
               ADD 1 TO STORE-MAX
               MOVE STOR-ID       TO ST-ID (STORE-MAX)
               MOVE STOR-NAME     TO ST-NAME (STORE-MAX)
               MOVE STOR-LOCATION TO ST-LOCATION (STORE-MAX).
      *
       150-LOAD-PRODUCT-TABLE.
      *
           READ PRODMAST INTO PRODUCT-RECORD
               AT END
                   MOVE "Y" TO PRODUCT-EOF-SWITCH.
           IF NOT PRODUCT-EOF
               ADD 1 TO PRODUCT-MAX
               MOVE PROD-ID       TO PT-ID (PRODUCT-MAX)
               MOVE PROD-SKU      TO PT-SKU (PRODUCT-MAX)
               MOVE PROD-NAME     TO PT-NAME (PRODUCT-MAX)
               MOVE PROD-CATEGORY TO PT-CATEGORY (PRODUCT-MAX)
               MOVE PROD-SIZE     TO PT-SIZE (PRODUCT-MAX)
               MOVE PROD-COLOR    TO PT-COLOR (PRODUCT-MAX)
               MOVE PROD-PRICE    TO PT-PRICE (PRODUCT-MAX)
               MOVE PROD-COST     TO PT-COST (PRODUCT-MAX).
      *
       180-LOAD-INVENTORY-TABLE.
      *
           READ INVNMAST INTO INVENTORY-RECORD
               AT END
                   MOVE "Y" TO INVENTORY-EOF-SWITCH.
           IF NOT INVENTORY-EOF
               ADD 1 TO INVENTORY-MAX
               MOVE INV-ID          TO IT-ID (INVENTORY-MAX)
               MOVE INV-STORE-ID    TO IT-STORE-ID (INVENTORY-MAX)
               MOVE INV-PROD-ID     TO IT-PROD-ID (INVENTORY-MAX)
               MOVE INV-QTY         TO IT-QTY (INVENTORY-MAX)
               MOVE INV-THRESHOLD   TO IT-THRESHOLD (INVENTORY-MAX)
               IF INV-ID > WK-NEXT-INV-ID
                   MOVE INV-ID TO WK-NEXT-INV-ID.
      *
       200-FORMAT-REPORT-HEADING.
      *
           MOVE FUNCTION CURRENT-DATE TO CURRENT-DATE-AND-TIME.
           MOVE CD-MONTH   TO HL1-MONTH.
           MOVE CD-DAY     TO HL1-DAY.
           MOVE CD-YEAR    TO HL1-YEAR.
           PERFORM 210-PRINT-PAGE-HEADING.
      *
       210-PRINT-PAGE-HEADING.
      *
           ADD 1 TO PAGE-COUNT.
           MOVE PAGE-COUNT TO HL1-PAGE-NUMBER.
           MOVE HEADING-LINE-1 TO PRINT-AREA.
           WRITE PRINT-AREA AFTER ADVANCING PAGE.
           MOVE 1 TO LINE-COUNT.
      *
       300-MAINTAIN-INVENTORY-POSITION.
      *
      *    RECODED AS A GO TO CHAIN OVER THE 300 THRU 390 RANGE PER
      *    TICKET 0292 -- SEE CHANGE LOG.
      *
           PERFORM 310-READ-MAINTENANCE-TRANSACTION.
           IF TRANSACTION-EOF
               GO TO 390-REJECT-UNKNOWN-SKU-EXIT.
           ADD 1 TO TRANS-READ-COUNT.
           PERFORM 320-FIND-PRODUCT-BY-SKU.
           IF NOT PRODUCT-FOUND
               GO TO 390-REJECT-UNKNOWN-SKU.
           PERFORM 330-FIND-INVENTORY-POSITION.
           IF POSITION-FOUND
               PERFORM 350-CHANGE-INVENTORY-POSITION
           ELSE
               PERFORM 340-CREATE-INVENTORY-POSITION
           END-IF.
           PERFORM 500-CALCULATE-PRODUCT-MARGIN.
           PERFORM 510-PRINT-MARGIN-LINE.
           GO TO 390-REJECT-UNKNOWN-SKU-EXIT.
      *
       310-READ-MAINTENANCE-TRANSACTION.
      *
           READ INVMTRAN INTO INVMAINT-TRANSACTION
               AT END
                   MOVE "Y" TO TRANSACTION-EOF-SWITCH.
      *
       320-FIND-PRODUCT-BY-SKU.
      *
           MOVE "N" TO PRODUCT-FOUND-SWITCH.
           MOVE 1 TO SEARCH-SUB.
           PERFORM 325-TEST-ONE-PRODUCT
               UNTIL SEARCH-SUB > PRODUCT-MAX
               OR PRODUCT-FOUND.
      *
       325-TEST-ONE-PRODUCT.
      *
           IF PT-SKU (SEARCH-SUB) = IMT-PROD-SKU
               MOVE "Y" TO PRODUCT-FOUND-SWITCH
               MOVE SEARCH-SUB TO PRODUCT-SUB
           ELSE
               ADD 1 TO SEARCH-SUB.
      *
       330-FIND-INVENTORY-POSITION.
      *
           MOVE "N" TO POSITION-FOUND-SWITCH.
           MOVE 1 TO SEARCH-SUB.
           PERFORM 335-TEST-ONE-POSITION
               UNTIL SEARCH-SUB > INVENTORY-MAX
               OR POSITION-FOUND.
      *
       335-TEST-ONE-POSITION.
      *
           IF  IT-STORE-ID (SEARCH-SUB) = IMT-STORE-ID
           AND IT-PROD-ID (SEARCH-SUB)  = PT-ID (PRODUCT-SUB)
               MOVE "Y" TO POSITION-FOUND-SWITCH
               MOVE SEARCH-SUB TO INVENTORY-SUB
           ELSE
               ADD 1 TO SEARCH-SUB.
      *
       340-CREATE-INVENTORY-POSITION.
      *
      *    A NEW POSITION ALWAYS STARTS AT ZERO ON HAND -- THE FLOOR
      *    ADD TRANSACTION MAY SET THE THRESHOLD BUT NOT THE OPENING
      *    QUANTITY, PER MDS-114.  THE 04/09/92 DEFAULT-THRESHOLD FIX
      *    (0188) COVERS THE NO-THRESHOLD-SUPPLIED CASE BELOW.
      *
           ADD 1 TO WK-NEXT-INV-ID.
           ADD 1 TO INVENTORY-MAX.
           MOVE WK-NEXT-INV-ID           TO IT-ID (INVENTORY-MAX).
           MOVE IMT-STORE-ID             TO IT-STORE-ID (INVENTORY-MAX).
           MOVE PT-ID (PRODUCT-SUB)      TO IT-PROD-ID (INVENTORY-MAX).
           MOVE ZERO                     TO IT-QTY (INVENTORY-MAX).
           MOVE 10                       TO IT-THRESHOLD (INVENTORY-MAX).
           IF IMT-THRESHOLD-SUPPLIED
               MOVE IMT-NEW-THRESHOLD TO IT-THRESHOLD (INVENTORY-MAX).
           MOVE INVENTORY-MAX TO INVENTORY-SUB.
           ADD 1 TO POSITIONS-ADDED-COUNT.
      *
       350-CHANGE-INVENTORY-POSITION.
      *
           IF IMT-QTY-SUPPLIED
               MOVE IMT-NEW-QTY TO IT-QTY (INVENTORY-SUB).
           IF IMT-THRESHOLD-SUPPLIED
               MOVE IMT-NEW-THRESHOLD TO IT-THRESHOLD (INVENTORY-SUB).
           ADD 1 TO POSITIONS-CHANGED-COUNT.
      *
       390-REJECT-UNKNOWN-SKU.
      *
           DISPLAY "REJECTED - UNKNOWN SKU " IMT-PROD-SKU.
      *
       390-REJECT-UNKNOWN-SKU-EXIT.
      *
           EXIT.
      *
       500-CALCULATE-PRODUCT-MARGIN.
      *
      *    MARGIN PERCENT = ((PRICE - COST) / PRICE) * 100, ZERO WHEN
      *    PRICE OR COST IS ZERO OR ABSENT.  ADDED PER MDS-206, 11/13/89.
      *
           MOVE ZERO TO WK-MARGIN-PERCENT.
           IF PT-PRICE (PRODUCT-SUB) NOT = ZERO
             AND PT-COST (PRODUCT-SUB) NOT = ZERO
               COMPUTE WK-PRICE-MINUS-COST =
                   PT-PRICE (PRODUCT-SUB) -
                   PT-COST (PRODUCT-SUB)
               COMPUTE WK-MARGIN-PERCENT ROUNDED =
                   (WK-PRICE-MINUS-COST / PT-PRICE (PRODUCT-SUB))
                       * 100
                   ON SIZE ERROR
                       MOVE ZERO TO WK-MARGIN-PERCENT.
      *
       510-PRINT-MARGIN-LINE.
      *
           IF LINE-COUNT > 55
               PERFORM 210-PRINT-PAGE-HEADING.
           MOVE PT-SKU  (PRODUCT-SUB) TO ML-PROD-SKU.
           MOVE PT-NAME (PRODUCT-SUB) TO ML-PROD-NAME.
           MOVE PT-PRICE (PRODUCT-SUB) TO ML-PRICE.
           MOVE PT-COST  (PRODUCT-SUB) TO ML-COST.
           MOVE WK-MARGIN-PERCENT TO ML-MARGIN.
           MOVE MARGIN-LINE TO PRINT-AREA.
           WRITE PRINT-AREA AFTER ADVANCING 1 LINES.
           ADD 1 TO LINE-COUNT.
      *
       900-REWRITE-INVENTORY-TABLE.
      *
           MOVE IT-ID        (INVENTORY-SUB) TO INV-ID.
           MOVE IT-STORE-ID  (INVENTORY-SUB) TO INV-STORE-ID.
           MOVE IT-PROD-ID   (INVENTORY-SUB) TO INV-PROD-ID.
           MOVE IT-QTY       (INVENTORY-SUB) TO INV-QTY.
           MOVE IT-THRESHOLD (INVENTORY-SUB) TO INV-THRESHOLD.
           WRITE INVENTORY-OUT-AREA FROM INVENTORY-RECORD.
      *
       950-PRINT-MAINTENANCE-SUMMARY.
      *
           IF LINE-COUNT > 52
               PERFORM 210-PRINT-PAGE-HEADING.
           MOVE TRANS-READ-COUNT        TO SL1-COUNT.
           MOVE SUMMARY-LINE-1 TO PRINT-AREA.
           WRITE PRINT-AREA AFTER ADVANCING 2 LINES.
           MOVE POSITIONS-ADDED-COUNT   TO SL2-COUNT.
           MOVE SUMMARY-LINE-2 TO PRINT-AREA.
           WRITE PRINT-AREA AFTER ADVANCING 1 LINES.
           MOVE POSITIONS-CHANGED-COUNT TO SL3-COUNT.
           MOVE SUMMARY-LINE-3 TO PRINT-AREA.
           WRITE PRINT-AREA AFTER ADVANCING 1 LINES.
