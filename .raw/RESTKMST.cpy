      *****************************************************************
      ** RESTOCK REQUEST RECORD LAYOUT
      ** ONE ENTRY PER RESTOCK REQUEST RAISED BY A STORE MANAGER,
      ** CARRIED THROUGH PENDING - APPROVED/REJECTED - SHIPPED BY
      ** RST3000.  LOADED INTO A TABLE KEYED BY REQ-ID AND REWRITTEN
      ** IN FULL AT THE END OF EVERY RESTOCK RUN.
      *****************************************************************
      *
       01  RESTOCK-RECORD.
           05  REQ-ID                      PIC 9(05).
           05  REQ-INV-ID                  PIC 9(04).
           05  REQ-STORE-ID                PIC 9(04).
           05  REQ-PROD-ID                 PIC 9(04).
           05  REQ-QTY                     PIC 9(05).
           05  REQ-STATUS                  PIC X(09).
               88  REQ-PENDING                     VALUE "PENDING  ".
               88  REQ-APPROVED                    VALUE "APPROVED ".
               88  REQ-REJECTED                    VALUE "REJECTED ".
               88  REQ-SHIPPED                     VALUE "SHIPPED  ".
           05  REQ-MANAGER-ID              PIC 9(04).
           05  REQ-SUPPLIER-ID             PIC 9(04).
           05  REQ-NOTES                   PIC X(17).
           05  REQ-UPD-DATE                PIC 9(08).
      *    THE LAST-UPDATE DATE BROKEN OUT FOR THE ACTIVITY REPORT.
           05  REQ-UPD-DATE-BROKEN REDEFINES REQ-UPD-DATE.
               10  REQ-UPD-YEAR            PIC 9(04).
               10  REQ-UPD-MONTH           PIC 9(02).
               10  REQ-UPD-DAY             PIC 9(02).
      *
      ** FLAT ALTERNATE VIEW OF THE RESTOCK REQUEST RECORD.
      *
       01  RESTOCK-RECORD-X REDEFINES RESTOCK-RECORD
                                       PIC X(64).
