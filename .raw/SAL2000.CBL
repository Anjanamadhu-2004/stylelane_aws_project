       IDENTIFICATION DIVISION.
      *
       PROGRAM-ID.  SAL2000.
       AUTHOR.      R L HAGADORN.
       INSTALLATION. STYLELANE RETAIL DATA CENTER.
       DATE-WRITTEN. 03/21/1988.
       DATE-COMPILED.
       SECURITY.    UNCLASSIFIED - BATCH SALE POSTING.
      *
      *****************************************************************
      ** SAL2000 -- SALE TRANSACTION POSTING RUN
      **
      ** POSTS A DAY'S REGISTER FEED OF SALE TRANSACTIONS AGAINST THE
      ** STORE INVENTORY POSITIONS.  EACH TRANSACTION DECREMENTS THE
      ** INVENTORY POSITION IT SOLD FROM (NEVER BELOW ZERO), EXTENDS
      ** THE LINE AMOUNT AND WRITES A SALE RECORD FOR THE SALES
      ** HISTORY FILE.  TRANSACTIONS THAT NAME AN UNKNOWN POSITION OR
      ** CARRY A ZERO OR NEGATIVE QUANTITY ARE REJECTED AND COUNTED
      ** BUT DO NOT STOP THE RUN.  A LOW STOCK COUNT IS TAKEN AFTER
      ** ALL POSTING IS COMPLETE AND PRINTED ON THE POSTING SUMMARY,
      ** SINCE THE OVERNIGHT OPERATOR WANTS TO KNOW BEFORE THE STORES
      ** OPEN WHETHER A RESTOCK RUN IS CALLED FOR.
      **
      ** CHANGE LOG.
      **     03/21/88  RLH  0003  ORIGINAL PROGRAM, REQUEST MDS-118.
      **     10/02/88  TFK  0044  FLOOR INVENTORY QTY AT ZERO INSTEAD
      **                          OF REJECTING THE SALE -- MDS SAYS A
      **                          SALE NEVER FAILS FOR SHORT STOCK.
      **     05/18/89  RLH  0091  ADD REJECTED TRANSACTION COUNT TO
      **                          POSTING SUMMARY.
      **     01/09/90  JMW  0119  NEXT SALE NUMBER NOW CARRIED FORWARD
      **                          FROM THE HIGHEST SALE-ID ON FILE
      **                          RATHER THAN RESTARTING AT ONE.
      **     07/30/91  TFK  0155  IN-MEMORY INVENTORY TABLE REPLACES
      **                          BALANCED-LINE MASTER MATCH -- SALES
      **                          NO LONGER ARRIVE IN INVENTORY ID
      **                          ORDER FROM THE REGISTER POLLERS.
      **     02/14/93  RLH  0181  ADD LOW STOCK COUNT TO SUMMARY PER
      **                          OPERATIONS REQUEST.
      **     09/06/94  JMW  0208  WIDEN SALE-AMOUNT TO SEVEN DIGITS
      **                          FOR THE HOLIDAY VOLUME.
      **     11/21/96  TFK  0233  SALES FILE NOW APPENDED (EXTEND)
      **                          RATHER THAN REBUILT EACH RUN.
      **     12/09/98  RLH  Y2K1  TRANSACTION DATE IS FOUR DIGIT YEAR
      **                          ON THE WIRE, NO WINDOWING PERFORMED.
      **     01/25/99  RLH  Y2K2  RAN CENTURY-ROLLOVER TEST DECK, NO
      **                          CHANGE REQUIRED.
      **     08/02/02  JMW  0257  REPORT FILE NOW OPENED FOR THIS RUN
      **                          AS THE FIRST STEP OF THE NIGHTLY
      **                          JOB -- LATER STEPS EXTEND IT.
      **     06/14/05  RLH  0299  RAISE INVENTORY TABLE SIZE FOR THE
      **                          FALL CATALOGUE EXPANSION.
      **     09/18/07  RLH  0313  SALE-RECORD-AREA WAS DECLARED FOUR
      **                          BYTES SHORT OF THE RECORD LAYOUT,
      **                          TRUNCATING SALE-DATE ON EVERY WRITE
      **                          -- WIDENED TO MATCH SALEMAST.
      **     10/02/07  RLH  0316  RECODED 300-POST-SALE-TRANSACTION AS
      **                          A PERFORM ... THRU 390 RANGE WITH GO
      **                          TO ON EACH REJECT/EOF PATH, PER SHOP
      **                          STANDARD FOR MULTI-PATH TRANSACTION
      **                          EDITS -- THE NESTED IF HAD GROWN
      **                          FOUR LEVELS DEEP AND WAS HARD TO
      **                          FOLLOW ON THE LISTING.
      *****************************************************************
      *
       ENVIRONMENT DIVISION.
      *
       CONFIGURATION SECTION.
      *
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.
      *
       INPUT-OUTPUT SECTION.
      *
       FILE-CONTROL.
      *
           SELECT SALETX   ASSIGN TO SALETX
                           ORGANIZATION IS LINE SEQUENTIAL.
           SELECT INVNMAST ASSIGN TO INVNMAST
                           ORGANIZATION IS LINE SEQUENTIAL.
           SELECT INVNOUT  ASSIGN TO INVNOUT
                           ORGANIZATION IS LINE SEQUENTIAL.
           SELECT SALEMAST ASSIGN TO SALEMAST
                           ORGANIZATION IS LINE SEQUENTIAL.
           SELECT REPORT   ASSIGN TO REPORT
                           ORGANIZATION IS LINE SEQUENTIAL.
      *
       DATA DIVISION.
      *
       FILE SECTION.
      *
       FD  SALETX.
      *
       01  SALETX-RECORD-AREA          PIC X(32).
      *
       FD  INVNMAST.
      *
       01  INVENTORY-RECORD-AREA       PIC X(24).
      *
       FD  INVNOUT.
      *
       01  INVENTORY-OUT-AREA          PIC X(24).
      *
       FD  SALEMAST.
      *
       01  SALE-RECORD-AREA            PIC X(40).
      *
       FD  REPORT.
      *
       01  PRINT-AREA                  PIC X(132).
      *
       WORKING-STORAGE SECTION.
      *
       01  SWITCHES.
           05  INVENTORY-EOF-SWITCH        PIC X   VALUE "N".
               88  INVENTORY-EOF                   VALUE "Y".
           05  TRANSACTION-EOF-SWITCH      PIC X   VALUE "N".
               88  TRANSACTION-EOF                 VALUE "Y".
           05  POSITION-FOUND-SWITCH       PIC X   VALUE "N".
               88  POSITION-FOUND                  VALUE "Y".
           05  SALE-SCAN-EOF-SWITCH        PIC X   VALUE "N".
               88  SALE-SCAN-EOF                    VALUE "Y".
           05  FILLER                      PIC X(03).
      *
       01  SUBSCRIPTS COMP.
           05  INVENTORY-SUB               PIC S9(04).
           05  INVENTORY-MAX               PIC S9(04)    VALUE ZERO.
           05  SEARCH-SUB                  PIC S9(04).
           05  LINE-COUNT                  PIC S9(03)    VALUE +99.
           05  PAGE-COUNT                  PIC S9(03)    VALUE ZERO.
           05  FILLER                      PIC X(04).
      *
       01  ACCUMULATORS COMP.
           05  WK-NEXT-SALE-ID             PIC S9(07)    VALUE ZERO.
           05  TRANS-READ-COUNT            PIC S9(07)    VALUE ZERO.
           05  TRANS-POSTED-COUNT          PIC S9(07)    VALUE ZERO.
           05  TRANS-REJECTED-COUNT        PIC S9(07)    VALUE ZERO.
           05  LOW-STOCK-COUNT             PIC S9(05)    VALUE ZERO.
           05  UNITS-SOLD-TOTAL            PIC S9(09)    VALUE ZERO.
           05  FILLER                      PIC X(04).
      *
       01  TOTAL-FIELDS.
           05  REVENUE-POSTED-TOTAL        PIC 9(09)V99  VALUE ZERO.
           05  FILLER                      PIC X(04).
      *
           COPY INVNMAST.
      *
           COPY SALETRAN.
      *
           COPY SALEMAST.
      *
       01  INVENTORY-TABLE.
           05  INVENTORY-ENTRY OCCURS 3000 TIMES.
               10  IT-ID                   PIC 9(04).
               10  IT-STORE-ID             PIC 9(04).
               10  IT-PROD-ID              PIC 9(04).
               10  IT-QTY                  PIC 9(07).
               10  IT-THRESHOLD            PIC 9(05).
               10  FILLER                  PIC X(04).
      *
       01  CURRENT-DATE-AND-TIME.
           05  CD-YEAR                     PIC 9(04).
           05  CD-MONTH                    PIC 9(02).
           05  CD-DAY                      PIC 9(02).
           05  FILLER                      PIC X(12).
      *
       01  HEADING-LINE-1.
           05  FILLER          PIC X(07)   VALUE "DATE:  ".
           05  HL1-MONTH       PIC 9(02).
           05  FILLER          PIC X(01)   VALUE "/".
           05  HL1-DAY         PIC 9(02).
           05  FILLER          PIC X(01)   VALUE "/".
           05  HL1-YEAR        PIC 9(04).
           05  FILLER          PIC X(15)   VALUE SPACE.
           05  FILLER          PIC X(28)   VALUE
                   "SALE POSTING SUMMARY       ".
           05  FILLER          PIC X(12)   VALUE "      PAGE: ".
           05  HL1-PAGE-NUMBER PIC ZZZ9.
           05  FILLER          PIC X(56)   VALUE SPACE.
      *
       01  SUMMARY-LINE-1.
           05  FILLER          PIC X(30)  VALUE
                   "TRANSACTIONS READ .......... ".
           05  SL1-COUNT       PIC ZZZ,ZZ9.
           05  FILLER          PIC X(95)  VALUE SPACE.
      *
       01  SUMMARY-LINE-2.
           05  FILLER          PIC X(30)  VALUE
                   "TRANSACTIONS POSTED ........ ".
           05  SL2-COUNT       PIC ZZZ,ZZ9.
           05  FILLER          PIC X(95)  VALUE SPACE.
      *
       01  SUMMARY-LINE-3.
           05  FILLER          PIC X(30)  VALUE
                   "TRANSACTIONS REJECTED ...... ".
           05  SL3-COUNT       PIC ZZZ,ZZ9.
           05  FILLER          PIC X(95)  VALUE SPACE.
      *
       01  SUMMARY-LINE-4.
           05  FILLER          PIC X(30)  VALUE
                   "UNITS SOLD .................. ".
           05  SL4-COUNT       PIC ZZZ,ZZZ,ZZ9.
           05  FILLER          PIC X(91)  VALUE SPACE.
      *
       01  SUMMARY-LINE-5.
           05  FILLER          PIC X(30)  VALUE
                   "REVENUE POSTED .............. ".
           05  SL5-AMOUNT      PIC ZZ,ZZZ,ZZ9.99-.
           05  FILLER          PIC X(88)  VALUE SPACE.
      *
       01  SUMMARY-LINE-6.
           05  FILLER          PIC X(30)  VALUE
                   "LOW STOCK POSITIONS ......... ".
           05  SL6-COUNT       PIC ZZZ,ZZ9.
           05  FILLER          PIC X(95)  VALUE SPACE.
      *
       PROCEDURE DIVISION.
      *
       000-POST-SALE-TRANSACTIONS.
      *
           PERFORM 050-DETERMINE-NEXT-SALE-ID.
           OPEN INPUT  SALETX
                       INVNMAST
                OUTPUT INVNOUT
                       REPORT
                EXTEND SALEMAST.
           PERFORM 100-LOAD-INVENTORY-TABLE
               UNTIL INVENTORY-EOF.
           PERFORM 200-FORMAT-REPORT-HEADING.
           PERFORM 300-POST-SALE-TRANSACTION
               THRU 390-WRITE-REJECTED-TRANSACTION-EXIT
               UNTIL TRANSACTION-EOF.
           PERFORM 700-EVALUATE-LOW-STOCK
               VARYING INVENTORY-SUB FROM 1 BY 1
               UNTIL INVENTORY-SUB > INVENTORY-MAX.
           PERFORM 800-REWRITE-INVENTORY-TABLE
               VARYING INVENTORY-SUB FROM 1 BY 1
               UNTIL INVENTORY-SUB > INVENTORY-MAX.
           PERFORM 900-PRINT-POSTING-SUMMARY.
           CLOSE SALETX
                 INVNMAST
                 INVNOUT
                 SALEMAST
                 REPORT.
           STOP RUN.
      *
      *    CARRY THE NEXT SALE NUMBER FORWARD FROM THE HIGHEST
      *    SALE-ID ALREADY ON THE SALES HISTORY FILE, PER MDS-118
      *    FOLLOW-ON REQUEST 0119 -- SALEMAST IS SCANNED READ-ONLY
      *    HERE, THEN CLOSED, BEFORE THE MAIN OPEN REOPENS IT EXTEND.
      *
       050-DETERMINE-NEXT-SALE-ID.
      *
           OPEN INPUT SALEMAST.
           PERFORM 055-SCAN-ONE-SALE-RECORD
               UNTIL SALE-SCAN-EOF.
           CLOSE SALEMAST.
      *
       055-SCAN-ONE-SALE-RECORD.
      *
           READ SALEMAST INTO SALE-RECORD
               AT END
                   MOVE "Y" TO SALE-SCAN-EOF-SWITCH.
           IF NOT SALE-SCAN-EOF
               IF SALE-ID > WK-NEXT-SALE-ID
                   MOVE SALE-ID TO WK-NEXT-SALE-ID.
      *
       100-LOAD-INVENTORY-TABLE.
      *
           READ INVNMAST INTO INVENTORY-RECORD
               AT END
                   MOVE "Y" TO INVENTORY-EOF-SWITCH.
           IF NOT INVENTORY-EOF
               ADD 1 TO INVENTORY-MAX
               MOVE INV-ID          TO IT-ID (INVENTORY-MAX)
               MOVE INV-STORE-ID    TO IT-STORE-ID (INVENTORY-MAX)
               MOVE INV-PROD-ID     TO IT-PROD-ID (INVENTORY-MAX)
               MOVE INV-QTY         TO IT-QTY (INVENTORY-MAX)
               MOVE INV-THRESHOLD   TO IT-THRESHOLD (INVENTORY-MAX).
      *
       200-FORMAT-REPORT-HEADING.
      *
           MOVE FUNCTION CURRENT-DATE TO CURRENT-DATE-AND-TIME.
           MOVE CD-MONTH   TO HL1-MONTH.
           MOVE CD-DAY     TO HL1-DAY.
           MOVE CD-YEAR    TO HL1-YEAR.
           PERFORM 210-PRINT-PAGE-HEADING.
      *
       210-PRINT-PAGE-HEADING.
      *
           ADD 1 TO PAGE-COUNT.
           MOVE PAGE-COUNT TO HL1-PAGE-NUMBER.
           MOVE HEADING-LINE-1 TO PRINT-AREA.
           WRITE PRINT-AREA AFTER ADVANCING PAGE.
           MOVE 1 TO LINE-COUNT.
      *
       300-POST-SALE-TRANSACTION.
      *
      *    REWORKED AS A GO TO CHAIN OVER THE 300 THRU 390 RANGE PER
      *    TICKET 0316 -- SEE CHANGE LOG.  EVERY PATH ENDS IN A GO TO,
      *    NONE OF THEM FALL THROUGH.
      *
           PERFORM 310-READ-SALE-TRANSACTION.
           IF TRANSACTION-EOF
               GO TO 390-WRITE-REJECTED-TRANSACTION-EXIT.
           ADD 1 TO TRANS-READ-COUNT.
           IF STX-QTY NOT > ZERO
               GO TO 390-WRITE-REJECTED-TRANSACTION.
           PERFORM 320-FIND-INVENTORY-POSITION.
           IF NOT POSITION-FOUND
               GO TO 390-WRITE-REJECTED-TRANSACTION.
           PERFORM 330-APPLY-SALE-TO-INVENTORY.
           PERFORM 340-WRITE-SALE-RECORD.
           GO TO 390-WRITE-REJECTED-TRANSACTION-EXIT.
      *
       310-READ-SALE-TRANSACTION.
      *
           READ SALETX INTO SALETX-RECORD
               AT END
                   MOVE "Y" TO TRANSACTION-EOF-SWITCH.
      *
       320-FIND-INVENTORY-POSITION.
      *
           MOVE "N" TO POSITION-FOUND-SWITCH.
           MOVE 1 TO SEARCH-SUB.
           PERFORM 325-TEST-ONE-POSITION
               UNTIL SEARCH-SUB > INVENTORY-MAX
               OR POSITION-FOUND.
      *
       325-TEST-ONE-POSITION.
      *
           IF IT-ID (SEARCH-SUB) = STX-INV-ID
               MOVE "Y" TO POSITION-FOUND-SWITCH
               MOVE SEARCH-SUB TO INVENTORY-SUB
           ELSE
               ADD 1 TO SEARCH-SUB.
      *
       330-APPLY-SALE-TO-INVENTORY.
      *
      *    STOCK DECREMENT FLOORS AT ZERO -- A SALE NEVER FAILS FOR
      *    SHORT STOCK.  CHANGED FROM REJECTING THE SALE, MDS-118 R1.
      *
           COMPUTE SALE-AMOUNT ROUNDED =
               STX-QTY * STX-UNIT-PRICE.
           IF STX-QTY > IT-QTY (INVENTORY-SUB)
               MOVE ZERO TO IT-QTY (INVENTORY-SUB)
           ELSE
               SUBTRACT STX-QTY FROM IT-QTY (INVENTORY-SUB).
           ADD 1 TO TRANS-POSTED-COUNT.
           ADD STX-QTY TO UNITS-SOLD-TOTAL.
           ADD SALE-AMOUNT TO REVENUE-POSTED-TOTAL.
      *
       340-WRITE-SALE-RECORD.
      *
           ADD 1 TO WK-NEXT-SALE-ID.
           MOVE WK-NEXT-SALE-ID          TO SALE-ID.
           MOVE STX-INV-ID               TO SALE-INV-ID.
           MOVE IT-STORE-ID (INVENTORY-SUB) TO SALE-STORE-ID.
           MOVE IT-PROD-ID  (INVENTORY-SUB) TO SALE-PROD-ID.
           MOVE STX-QTY                  TO SALE-QTY.
           MOVE STX-DATE                 TO SALE-DATE.
           WRITE SALE-RECORD-AREA FROM SALE-RECORD.
      *
       390-WRITE-REJECTED-TRANSACTION.
      *
           ADD 1 TO TRANS-REJECTED-COUNT.
           DISPLAY "REJECTED SALE - INVENTORY ID " STX-INV-ID
                   " QUANTITY " STX-QTY.
      *
       390-WRITE-REJECTED-TRANSACTION-EXIT.
      *
           EXIT.
      *
       700-EVALUATE-LOW-STOCK.
      *
           IF IT-QTY (INVENTORY-SUB) <= IT-THRESHOLD (INVENTORY-SUB)
               ADD 1 TO LOW-STOCK-COUNT.
      *
       800-REWRITE-INVENTORY-TABLE.
      *
           MOVE IT-ID        (INVENTORY-SUB) TO INV-ID.
           MOVE IT-STORE-ID  (INVENTORY-SUB) TO INV-STORE-ID.
           MOVE IT-PROD-ID   (INVENTORY-SUB) TO INV-PROD-ID.
           MOVE IT-QTY       (INVENTORY-SUB) TO INV-QTY.
           MOVE IT-THRESHOLD (INVENTORY-SUB) TO INV-THRESHOLD.
           WRITE INVENTORY-OUT-AREA FROM INVENTORY-RECORD.
      *
       900-PRINT-POSTING-SUMMARY.
      *
           IF LINE-COUNT > 48
               PERFORM 210-PRINT-PAGE-HEADING.
           MOVE TRANS-READ-COUNT     TO SL1-COUNT.
           MOVE SUMMARY-LINE-1 TO PRINT-AREA.
           WRITE PRINT-AREA AFTER ADVANCING 2 LINES.
           MOVE TRANS-POSTED-COUNT   TO SL2-COUNT.
           MOVE SUMMARY-LINE-2 TO PRINT-AREA.
           WRITE PRINT-AREA AFTER ADVANCING 1 LINES.
           MOVE TRANS-REJECTED-COUNT TO SL3-COUNT.
           MOVE SUMMARY-LINE-3 TO PRINT-AREA.
           WRITE PRINT-AREA AFTER ADVANCING 1 LINES.
           MOVE UNITS-SOLD-TOTAL     TO SL4-COUNT.
           MOVE SUMMARY-LINE-4 TO PRINT-AREA.
           WRITE PRINT-AREA AFTER ADVANCING 1 LINES.
           MOVE REVENUE-POSTED-TOTAL TO SL5-AMOUNT.
           MOVE SUMMARY-LINE-5 TO PRINT-AREA.
           WRITE PRINT-AREA AFTER ADVANCING 1 LINES.
           MOVE LOW-STOCK-COUNT      TO SL6-COUNT.
           MOVE SUMMARY-LINE-6 TO PRINT-AREA.
           WRITE PRINT-AREA AFTER ADVANCING 2 LINES.
