       IDENTIFICATION DIVISION.
      *
       PROGRAM-ID.  RST3000.
       AUTHOR.      T F KOWALSKI.
       INSTALLATION. STYLELANE RETAIL DATA CENTER.
       DATE-WRITTEN. 04/11/1988.
       DATE-COMPILED.
       SECURITY.    UNCLASSIFIED - BATCH RESTOCK MAINTENANCE.
      *
      *****************************************************************
      ** RST3000 -- RESTOCK REQUEST LIFECYCLE RUN
      **
      ** CARRIES EACH STORE'S RESTOCK REQUESTS THROUGH THEIR LIFE
      ** CYCLE.  NEW REQUESTS ARRIVING FROM THE STORE MANAGERS ARE
      ** APPENDED TO THE RESTOCK FILE AS PENDING.  SUPPLIER DECISIONS
      ** ARRIVING ON THE SUPPLIER PORTAL FEED MOVE A REQUEST TO
      ** APPROVED, REJECTED OR SHIPPED; A SHIP DECISION ALSO OPENS OR
      ** UPDATES THE REQUEST'S SHIPMENT RECORD AND CREDITS THE
      ** REQUESTED QUANTITY BACK INTO THE STORE'S INVENTORY POSITION.
      ** ALL THREE FILES ARE HELD IN TABLES FOR THE DURATION OF THE
      ** RUN AND REWRITTEN IN FULL AT THE END.
      **
      ** CHANGE LOG.
      **     04/11/88  TFK  0007  ORIGINAL PROGRAM, REQUEST MDS-121.
      **     11/14/88  RLH  0051  REJECT NEW REQUESTS FOR AN UNKNOWN
      **                          INVENTORY POSITION RATHER THAN ADDING
      **                          A ZERO-QUANTITY REQUEST.
      **     06/02/89  TFK  0097  UNKNOWN ACTION CODES NOW WRITTEN TO
      **                          THE ACTIVITY REPORT AS REJECTED
      **                          INSTEAD OF ABENDING THE STEP.
      **     03/19/90  JMW  0126  SHIP ACTION NOW UPDATES AN EXISTING
      **                          SHIPMENT RECORD FOR A RE-SHIP RATHER
      **                          THAN ADDING A SECOND ONE.
      **     08/07/91  TFK  0158  IN-MEMORY REQUEST/SHIPMENT/INVENTORY
      **                          TABLES REPLACE THE BALANCED-LINE
      **                          MASTER MATCH -- ACTIONS NO LONGER
      **                          ARRIVE IN REQUEST NUMBER ORDER.
      **     02/21/93  RLH  0184  ADD REQUEST NUMBER ASSIGNMENT CARRIED
      **                          FORWARD FROM HIGHEST REQ-ID ON FILE.
      **     10/11/95  JMW  0221  SHIP QUANTITY NOW ADDED TO INVENTORY
      **                          EXACTLY ONCE PER ACTION -- A REPEATED
      **                          SHIP ACTION ON THE SAME REQUEST NO
      **                          LONGER DOUBLE-CREDITS STOCK.
      **     12/09/98  TFK  Y2K1  REQUEST AND ACTION DATES ARE FOUR
      **                          DIGIT YEAR ON THE WIRE, NO WINDOWING.
      **     01/25/99  TFK  Y2K2  RAN CENTURY-ROLLOVER TEST DECK, NO
      **                          CHANGE REQUIRED.
      **     08/02/02  JMW  0258  REPORT FILE NOW OPENED EXTEND -- THIS
      **                          STEP RUNS AFTER THE SALE POSTING STEP
      **                          IN THE NIGHTLY JOB.
      **     06/14/05  TFK  0300  RAISE REQUEST AND SHIPMENT TABLE
      **                          SIZES FOR THE FALL CATALOGUE
      **                          EXPANSION.
      **     09/18/07  RLH  0311  RESTOCK-RECORD-AREA AND RESTOCK-OUT-
      **                          AREA WERE DECLARED FOUR BYTES SHORT
      **                          OF THE RECORD LAYOUT, TRUNCATING
      **                          REQ-UPD-DATE ON EVERY READ AND
      **                          WRITE -- WIDENED BOTH TO MATCH
      **                          RESTOCKMST.
      **     09/18/07  RLH  0312  RENUMBERED THE SHIP-ACTION POSITION
      **                          SEARCH PARAGRAPH (WAS A DUPLICATE OF
      **                          325-TEST-ONE-POSITION) TO
      **                          456-TEST-ONE-POSITION-FOR-SHIP.
      **     10/02/07  RLH  0317  RECODED 400-PROCESS-ACTION-
      **                          TRANSACTION AS A PERFORM ... THRU
      **                          470 RANGE WITH GO TO ON THE UNKNOWN-
      **                          REQUEST AND EOF PATHS, PER SHOP
      **                          STANDARD FOR MULTI-PATH TRANSACTION
      **                          EDITS.
      *****************************************************************
      *
       ENVIRONMENT DIVISION.
      *
       CONFIGURATION SECTION.
      *
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.
      *
       INPUT-OUTPUT SECTION.
      *
       FILE-CONTROL.
      *
           SELECT REQTRAN  ASSIGN TO REQTRAN
                           ORGANIZATION IS LINE SEQUENTIAL.
           SELECT ACTIONS  ASSIGN TO ACTIONS
                           ORGANIZATION IS LINE SEQUENTIAL.
           SELECT INVNMAST ASSIGN TO INVNMAST
                           ORGANIZATION IS LINE SEQUENTIAL.
           SELECT INVNOUT  ASSIGN TO INVNOUT
                           ORGANIZATION IS LINE SEQUENTIAL.
           SELECT RESTMAST ASSIGN TO RESTMAST
                           ORGANIZATION IS LINE SEQUENTIAL.
           SELECT RESTOUT  ASSIGN TO RESTOUT
                           ORGANIZATION IS LINE SEQUENTIAL.
           SELECT SHIPMAST ASSIGN TO SHIPMAST
                           ORGANIZATION IS LINE SEQUENTIAL.
           SELECT SHIPOUT  ASSIGN TO SHIPOUT
                           ORGANIZATION IS LINE SEQUENTIAL.
           SELECT REPORT   ASSIGN TO REPORT
                           ORGANIZATION IS LINE SEQUENTIAL.
      *
       DATA DIVISION.
      *
       FILE SECTION.
      *
       FD  REQTRAN.
      *
       01  REQTRAN-RECORD-AREA          PIC X(40).
      *
       FD  ACTIONS.
      *
       01  ACTION-RECORD-AREA           PIC X(40).
      *
       FD  INVNMAST.
      *
       01  INVENTORY-RECORD-AREA        PIC X(24).
      *
       FD  INVNOUT.
      *
       01  INVENTORY-OUT-AREA           PIC X(24).
      *
       FD  RESTMAST.
      *
       01  RESTOCK-RECORD-AREA          PIC X(64).
      *
       FD  RESTOUT.
      *
       01  RESTOCK-OUT-AREA             PIC X(64).
      *
       FD  SHIPMAST.
      *
       01  SHIPMENT-RECORD-AREA         PIC X(42).
      *
       FD  SHIPOUT.
      *
       01  SHIPMENT-OUT-AREA            PIC X(42).
      *
       FD  REPORT.
      *
       01  PRINT-AREA                   PIC X(132).
      *
       WORKING-STORAGE SECTION.
      *
       01  SWITCHES.
           05  REQUEST-EOF-SWITCH          PIC X   VALUE "N".
               88  REQUEST-EOF                     VALUE "Y".
           05  INVENTORY-EOF-SWITCH        PIC X   VALUE "N".
               88  INVENTORY-EOF                   VALUE "Y".
           05  SHIPMENT-EOF-SWITCH         PIC X   VALUE "N".
               88  SHIPMENT-EOF                     VALUE "Y".
           05  NEWREQ-EOF-SWITCH           PIC X   VALUE "N".
               88  NEWREQ-EOF                       VALUE "Y".
           05  ACTION-EOF-SWITCH           PIC X   VALUE "N".
               88  ACTION-EOF                       VALUE "Y".
           05  POSITION-FOUND-SWITCH       PIC X   VALUE "N".
               88  POSITION-FOUND                   VALUE "Y".
           05  REQUEST-FOUND-SWITCH        PIC X   VALUE "N".
               88  REQUEST-FOUND                    VALUE "Y".
           05  SHIPMENT-FOUND-SWITCH       PIC X   VALUE "N".
               88  SHIPMENT-FOUND                   VALUE "Y".
           05  FILLER                      PIC X(04).
      *
       01  SUBSCRIPTS COMP.
           05  INVENTORY-SUB               PIC S9(04).
           05  INVENTORY-MAX               PIC S9(04)    VALUE ZERO.
           05  REQUEST-SUB                 PIC S9(04).
           05  REQUEST-MAX                 PIC S9(04)    VALUE ZERO.
           05  SHIPMENT-SUB                PIC S9(04).
           05  SHIPMENT-MAX                PIC S9(04)    VALUE ZERO.
           05  SEARCH-SUB                  PIC S9(04).
           05  LINE-COUNT                  PIC S9(03)    VALUE +99.
           05  PAGE-COUNT                  PIC S9(03)    VALUE ZERO.
           05  FILLER                      PIC X(04).
      *
       01  ACCUMULATORS COMP.
           05  WK-NEXT-REQ-ID              PIC S9(07)    VALUE ZERO.
           05  WK-NEXT-SHP-ID              PIC S9(07)    VALUE ZERO.
           05  NEWREQ-READ-COUNT           PIC S9(07)    VALUE ZERO.
           05  NEWREQ-ADDED-COUNT          PIC S9(07)    VALUE ZERO.
           05  NEWREQ-REJECTED-COUNT       PIC S9(07)    VALUE ZERO.
           05  ACTION-READ-COUNT           PIC S9(07)    VALUE ZERO.
           05  ACTION-APPLIED-COUNT        PIC S9(07)    VALUE ZERO.
           05  ACTION-REJECTED-COUNT       PIC S9(07)    VALUE ZERO.
           05  FILLER                      PIC X(04).
      *
           COPY INVNMAST.
      *
           COPY RESTKMST.
      *
           COPY SHIPMAST.
      *
           COPY REQTRAN.
      *
           COPY ACTNTRAN.
      *
       01  INVENTORY-TABLE.
           05  INVENTORY-ENTRY OCCURS 3000 TIMES.
               10  IT-ID                    PIC 9(04).
               10  IT-STORE-ID              PIC 9(04).
               10  IT-PROD-ID               PIC 9(04).
               10  IT-QTY                   PIC 9(07).
               10  IT-THRESHOLD             PIC 9(05).
               10  FILLER                   PIC X(04).
      *
       01  REQUEST-TABLE.
           05  REQUEST-ENTRY OCCURS 2000 TIMES.
               10  RT-REQ-ID                PIC 9(05).
               10  RT-INV-ID                PIC 9(04).
               10  RT-STORE-ID              PIC 9(04).
               10  RT-PROD-ID               PIC 9(04).
               10  RT-QTY                   PIC 9(05).
               10  RT-STATUS                PIC X(09).
               10  RT-MANAGER-ID            PIC 9(04).
               10  RT-SUPPLIER-ID           PIC 9(04).
               10  RT-NOTES                 PIC X(17).
               10  RT-UPD-DATE              PIC 9(08).
               10  RT-SHIP-CREDITED-SWITCH  PIC X.
                   88  RT-SHIP-CREDITED             VALUE "Y".
               10  FILLER                   PIC X(03).
      *
       01  SHIPMENT-TABLE.
           05  SHIPMENT-ENTRY OCCURS 500 TIMES.
               10  SH-ID                    PIC 9(05).
               10  SH-REQ-ID                PIC 9(05).
               10  SH-STATUS                PIC X(09).
               10  SH-TRACKING              PIC X(15).
               10  SH-UPD-DATE              PIC 9(08).
               10  FILLER                   PIC X(04).
      *
       01  CURRENT-DATE-AND-TIME.
           05  CD-YEAR                      PIC 9(04).
           05  CD-MONTH                     PIC 9(02).
           05  CD-DAY                       PIC 9(02).
           05  FILLER                       PIC X(12).
      *
       01  HEADING-LINE-1.
           05  FILLER          PIC X(07)   VALUE "DATE:  ".
           05  HL1-MONTH       PIC 9(02).
           05  FILLER          PIC X(01)   VALUE "/".
           05  HL1-DAY         PIC 9(02).
           05  FILLER          PIC X(01)   VALUE "/".
           05  HL1-YEAR        PIC 9(04).
           05  FILLER          PIC X(12)   VALUE SPACE.
           05  FILLER          PIC X(28)   VALUE
                   "RESTOCK ACTIVITY REPORT    ".
           05  FILLER          PIC X(12)   VALUE "      PAGE: ".
           05  HL1-PAGE-NUMBER PIC ZZZ9.
           05  FILLER          PIC X(59)   VALUE SPACE.
      *
       01  HEADING-LINE-2.
           05  FILLER          PIC X(08)   VALUE "REQ ID  ".
           05  FILLER          PIC X(10)   VALUE "ACTION    ".
           05  FILLER          PIC X(12)   VALUE "STATUS      ".
           05  FILLER          PIC X(10)   VALUE "QTY       ".
           05  FILLER          PIC X(17)   VALUE "TRACKING       ".
           05  FILLER          PIC X(75)   VALUE SPACE.
      *
       01  ACTIVITY-LINE.
           05  AL-REQ-ID       PIC ZZZZ9.
           05  FILLER          PIC X(03)   VALUE SPACE.
           05  AL-ACTION       PIC X(06).
           05  FILLER          PIC X(04)   VALUE SPACE.
           05  AL-STATUS       PIC X(09).
           05  FILLER          PIC X(03)   VALUE SPACE.
           05  AL-QTY          PIC ZZZZ9.
           05  FILLER          PIC X(05)   VALUE SPACE.
           05  AL-TRACKING     PIC X(15).
           05  FILLER          PIC X(77)   VALUE SPACE.
      *
       01  SUMMARY-LINE-1.
           05  FILLER          PIC X(30)  VALUE
                   "NEW REQUESTS READ ........... ".
           05  SM1-COUNT       PIC ZZZ,ZZ9.
           05  FILLER          PIC X(95)  VALUE SPACE.
      *
       01  SUMMARY-LINE-2.
           05  FILLER          PIC X(30)  VALUE
                   "NEW REQUESTS ADDED .......... ".
           05  SM2-COUNT       PIC ZZZ,ZZ9.
           05  FILLER          PIC X(95)  VALUE SPACE.
      *
       01  SUMMARY-LINE-3.
           05  FILLER          PIC X(30)  VALUE
                   "NEW REQUESTS REJECTED ....... ".
           05  SM3-COUNT       PIC ZZZ,ZZ9.
           05  FILLER          PIC X(95)  VALUE SPACE.
      *
       01  SUMMARY-LINE-4.
           05  FILLER          PIC X(30)  VALUE
                   "ACTIONS READ ................ ".
           05  SM4-COUNT       PIC ZZZ,ZZ9.
           05  FILLER          PIC X(95)  VALUE SPACE.
      *
       01  SUMMARY-LINE-5.
           05  FILLER          PIC X(30)  VALUE
                   "ACTIONS APPLIED .............. ".
           05  SM5-COUNT       PIC ZZZ,ZZ9.
           05  FILLER          PIC X(95)  VALUE SPACE.
      *
       01  SUMMARY-LINE-6.
           05  FILLER          PIC X(30)  VALUE
                   "ACTIONS REJECTED ............. ".
           05  SM6-COUNT       PIC ZZZ,ZZ9.
           05  FILLER          PIC X(95)  VALUE SPACE.
      *
       PROCEDURE DIVISION.
      *
       000-PROCESS-RESTOCK-LIFECYCLE.
      *
           OPEN INPUT  REQTRAN
                       ACTIONS
                       INVNMAST
                       RESTMAST
                       SHIPMAST
                OUTPUT INVNOUT
                       RESTOUT
                       SHIPOUT
                EXTEND REPORT.
           PERFORM 100-LOAD-INVENTORY-TABLE
               UNTIL INVENTORY-EOF.
           PERFORM 110-LOAD-REQUEST-TABLE
               UNTIL REQUEST-EOF.
           PERFORM 120-LOAD-SHIPMENT-TABLE
               UNTIL SHIPMENT-EOF.
           PERFORM 200-FORMAT-REPORT-HEADING.
           PERFORM 300-PROCESS-REQUEST-TRANSACTION
               UNTIL NEWREQ-EOF.
           PERFORM 400-PROCESS-ACTION-TRANSACTION
               THRU 470-WRITE-REJECTED-ACTION-EXIT
               UNTIL ACTION-EOF.
           PERFORM 800-REWRITE-INVENTORY-TABLE
               VARYING INVENTORY-SUB FROM 1 BY 1
               UNTIL INVENTORY-SUB > INVENTORY-MAX.
           PERFORM 810-REWRITE-REQUEST-TABLE
               VARYING REQUEST-SUB FROM 1 BY 1
               UNTIL REQUEST-SUB > REQUEST-MAX.
           PERFORM 820-REWRITE-SHIPMENT-TABLE
               VARYING SHIPMENT-SUB FROM 1 BY 1
               UNTIL SHIPMENT-SUB > SHIPMENT-MAX.
           PERFORM 900-PRINT-ACTIVITY-SUMMARY.
           CLOSE REQTRAN
                 ACTIONS
                 INVNMAST
                 RESTMAST
                 SHIPMAST
                 INVNOUT
                 RESTOUT
                 SHIPOUT
                 REPORT.
           STOP RUN.
      *
       100-LOAD-INVENTORY-TABLE.
      *
           READ INVNMAST INTO INVENTORY-RECORD
               AT END
                   MOVE "Y" TO INVENTORY-EOF-SWITCH.
           IF NOT INVENTORY-EOF
               ADD 1 TO INVENTORY-MAX
               MOVE INV-ID          TO IT-ID (INVENTORY-MAX)
               MOVE INV-STORE-ID    TO IT-STORE-ID (INVENTORY-MAX)
               MOVE INV-PROD-ID     TO IT-PROD-ID (INVENTORY-MAX)
               MOVE INV-QTY         TO IT-QTY (INVENTORY-MAX)
               MOVE INV-THRESHOLD   TO IT-THRESHOLD (INVENTORY-MAX).
      *
       110-LOAD-REQUEST-TABLE.
      *
           READ RESTMAST INTO RESTOCK-RECORD
               AT END
                   MOVE "Y" TO REQUEST-EOF-SWITCH.
           IF NOT REQUEST-EOF
               ADD 1 TO REQUEST-MAX
               MOVE REQ-ID           TO RT-REQ-ID (REQUEST-MAX)
               MOVE REQ-INV-ID       TO RT-INV-ID (REQUEST-MAX)
               MOVE REQ-STORE-ID     TO RT-STORE-ID (REQUEST-MAX)
               MOVE REQ-PROD-ID      TO RT-PROD-ID (REQUEST-MAX)
               MOVE REQ-QTY          TO RT-QTY (REQUEST-MAX)
               MOVE REQ-STATUS       TO RT-STATUS (REQUEST-MAX)
               MOVE REQ-MANAGER-ID   TO RT-MANAGER-ID (REQUEST-MAX)
               MOVE REQ-SUPPLIER-ID  TO RT-SUPPLIER-ID (REQUEST-MAX)
               MOVE REQ-NOTES        TO RT-NOTES (REQUEST-MAX)
               MOVE REQ-UPD-DATE     TO RT-UPD-DATE (REQUEST-MAX)
               MOVE "N"              TO RT-SHIP-CREDITED-SWITCH (REQUEST-MAX)
               IF RT-REQ-ID (REQUEST-MAX) > WK-NEXT-REQ-ID
                   MOVE RT-REQ-ID (REQUEST-MAX) TO WK-NEXT-REQ-ID.
      *
       120-LOAD-SHIPMENT-TABLE.
      *
           READ SHIPMAST INTO SHIPMENT-RECORD
               AT END
                   MOVE "Y" TO SHIPMENT-EOF-SWITCH.
           IF NOT SHIPMENT-EOF
               ADD 1 TO SHIPMENT-MAX
               MOVE SHP-ID          TO SH-ID (SHIPMENT-MAX)
               MOVE SHP-REQ-ID      TO SH-REQ-ID (SHIPMENT-MAX)
               MOVE SHP-STATUS      TO SH-STATUS (SHIPMENT-MAX)
               MOVE SHP-TRACKING    TO SH-TRACKING (SHIPMENT-MAX)
               MOVE SHP-UPD-DATE    TO SH-UPD-DATE (SHIPMENT-MAX)
               IF SHP-ID > WK-NEXT-SHP-ID
                   MOVE SHP-ID TO WK-NEXT-SHP-ID.
      *
       200-FORMAT-REPORT-HEADING.
      *
           MOVE FUNCTION CURRENT-DATE TO CURRENT-DATE-AND-TIME.
           MOVE CD-MONTH   TO HL1-MONTH.
           MOVE CD-DAY     TO HL1-DAY.
           MOVE CD-YEAR    TO HL1-YEAR.
           PERFORM 210-PRINT-PAGE-HEADING.
      *
       210-PRINT-PAGE-HEADING.
      *
           ADD 1 TO PAGE-COUNT.
           MOVE PAGE-COUNT TO HL1-PAGE-NUMBER.
           MOVE HEADING-LINE-1 TO PRINT-AREA.
           WRITE PRINT-AREA AFTER ADVANCING PAGE.
           MOVE HEADING-LINE-2 TO PRINT-AREA.
           WRITE PRINT-AREA AFTER ADVANCING 2 LINES.
           MOVE 3 TO LINE-COUNT.
      *
       300-PROCESS-REQUEST-TRANSACTION.
      *
           PERFORM 310-READ-REQUEST-TRANSACTION.
           IF NOT NEWREQ-EOF
               ADD 1 TO NEWREQ-READ-COUNT
               IF RQT-QTY > ZERO
                   PERFORM 320-FIND-POSITION-BY-INV-ID
                   IF POSITION-FOUND
                       PERFORM 330-ADD-NEW-REQUEST
                   ELSE
                       ADD 1 TO NEWREQ-REJECTED-COUNT
                       DISPLAY "REJECTED NEW REQUEST - UNKNOWN INV ID "
                               RQT-INV-ID
                   END-IF
               ELSE
                   ADD 1 TO NEWREQ-REJECTED-COUNT
                   DISPLAY "REJECTED NEW REQUEST - QUANTITY NOT POSITIVE "
                           RQT-INV-ID
               END-IF.
      *
       310-READ-REQUEST-TRANSACTION.
      *
           READ REQTRAN INTO REQTRAN-RECORD
               AT END
                   MOVE "Y" TO NEWREQ-EOF-SWITCH.
      *
       320-FIND-POSITION-BY-INV-ID.
      *
           MOVE "N" TO POSITION-FOUND-SWITCH.
           MOVE 1 TO SEARCH-SUB.
           PERFORM 325-TEST-ONE-POSITION
               UNTIL SEARCH-SUB > INVENTORY-MAX
               OR POSITION-FOUND.
      *
       325-TEST-ONE-POSITION.
      *
           IF IT-ID (SEARCH-SUB) = RQT-INV-ID
               MOVE "Y" TO POSITION-FOUND-SWITCH
               MOVE SEARCH-SUB TO INVENTORY-SUB
           ELSE
               ADD 1 TO SEARCH-SUB.
      *
       330-ADD-NEW-REQUEST.
      *
           ADD 1 TO WK-NEXT-REQ-ID.
           ADD 1 TO REQUEST-MAX.
           MOVE WK-NEXT-REQ-ID              TO RT-REQ-ID (REQUEST-MAX).
           MOVE RQT-INV-ID                  TO RT-INV-ID (REQUEST-MAX).
           MOVE IT-STORE-ID (INVENTORY-SUB) TO RT-STORE-ID (REQUEST-MAX).
           MOVE IT-PROD-ID  (INVENTORY-SUB) TO RT-PROD-ID (REQUEST-MAX).
           MOVE RQT-QTY                     TO RT-QTY (REQUEST-MAX).
           MOVE "PENDING  "                 TO RT-STATUS (REQUEST-MAX).
           MOVE RQT-MANAGER-ID              TO RT-MANAGER-ID (REQUEST-MAX).
           MOVE ZERO                        TO RT-SUPPLIER-ID (REQUEST-MAX).
           MOVE RQT-NOTES                   TO RT-NOTES (REQUEST-MAX).
           MOVE RQT-DATE                    TO RT-UPD-DATE (REQUEST-MAX).
           MOVE "N"           TO RT-SHIP-CREDITED-SWITCH (REQUEST-MAX).
           ADD 1 TO NEWREQ-ADDED-COUNT.
      *
       400-PROCESS-ACTION-TRANSACTION.
      *
      *    RECODED AS A GO TO CHAIN OVER THE 400 THRU 470 RANGE PER
      *    TICKET 0317 -- SEE CHANGE LOG.
      *
           PERFORM 410-READ-ACTION-TRANSACTION.
           IF ACTION-EOF
               GO TO 470-WRITE-REJECTED-ACTION-EXIT.
           ADD 1 TO ACTION-READ-COUNT.
           PERFORM 420-FIND-REQUEST-BY-ID.
           IF NOT REQUEST-FOUND
               GO TO 470-WRITE-REJECTED-ACTION.
           EVALUATE TRUE
               WHEN ACT-ACCEPT
                   PERFORM 430-APPLY-ACCEPT-ACTION
               WHEN ACT-REJECT
                   PERFORM 440-APPLY-REJECT-ACTION
               WHEN ACT-SHIP
                   PERFORM 450-APPLY-SHIP-ACTION
               WHEN OTHER
                   PERFORM 470-WRITE-REJECTED-ACTION
           END-EVALUATE.
           GO TO 470-WRITE-REJECTED-ACTION-EXIT.
      *
       410-READ-ACTION-TRANSACTION.
      *
           READ ACTIONS INTO ACTION-RECORD
               AT END
                   MOVE "Y" TO ACTION-EOF-SWITCH.
      *
       420-FIND-REQUEST-BY-ID.
      *
           MOVE "N" TO REQUEST-FOUND-SWITCH.
           MOVE 1 TO SEARCH-SUB.
           PERFORM 425-TEST-ONE-REQUEST
               UNTIL SEARCH-SUB > REQUEST-MAX
               OR REQUEST-FOUND.
      *
       425-TEST-ONE-REQUEST.
      *
           IF RT-REQ-ID (SEARCH-SUB) = ACT-REQ-ID
               MOVE "Y" TO REQUEST-FOUND-SWITCH
               MOVE SEARCH-SUB TO REQUEST-SUB
           ELSE
               ADD 1 TO SEARCH-SUB.
      *
       430-APPLY-ACCEPT-ACTION.
      *
           MOVE "APPROVED "         TO RT-STATUS (REQUEST-SUB).
           MOVE ACT-SUPPLIER-ID     TO RT-SUPPLIER-ID (REQUEST-SUB).
           MOVE ACT-DATE            TO RT-UPD-DATE (REQUEST-SUB).
           ADD 1 TO ACTION-APPLIED-COUNT.
           MOVE "APPROVED " TO AL-STATUS.
           MOVE ZERO         TO AL-QTY.
           MOVE SPACE        TO AL-TRACKING.
           PERFORM 480-PRINT-ACTIVITY-LINE.
      *
       440-APPLY-REJECT-ACTION.
      *
           MOVE "REJECTED "         TO RT-STATUS (REQUEST-SUB).
           MOVE ACT-SUPPLIER-ID     TO RT-SUPPLIER-ID (REQUEST-SUB).
           MOVE ACT-DATE            TO RT-UPD-DATE (REQUEST-SUB).
           ADD 1 TO ACTION-APPLIED-COUNT.
           MOVE "REJECTED " TO AL-STATUS.
           MOVE ZERO         TO AL-QTY.
           MOVE SPACE        TO AL-TRACKING.
           PERFORM 480-PRINT-ACTIVITY-LINE.
      *
       450-APPLY-SHIP-ACTION.
      *
           MOVE "SHIPPED  "         TO RT-STATUS (REQUEST-SUB).
           MOVE ACT-SUPPLIER-ID     TO RT-SUPPLIER-ID (REQUEST-SUB).
           MOVE ACT-DATE            TO RT-UPD-DATE (REQUEST-SUB).
           PERFORM 460-FIND-SHIPMENT-BY-REQ-ID.
           IF SHIPMENT-FOUND
               MOVE "SHIPPED  "    TO SH-STATUS (SHIPMENT-SUB)
               MOVE ACT-TRACKING   TO SH-TRACKING (SHIPMENT-SUB)
               MOVE ACT-DATE       TO SH-UPD-DATE (SHIPMENT-SUB)
           ELSE
               ADD 1 TO WK-NEXT-SHP-ID
               ADD 1 TO SHIPMENT-MAX
               MOVE WK-NEXT-SHP-ID TO SH-ID (SHIPMENT-MAX)
               MOVE ACT-REQ-ID     TO SH-REQ-ID (SHIPMENT-MAX)
               MOVE "SHIPPED  "    TO SH-STATUS (SHIPMENT-MAX)
               MOVE ACT-TRACKING   TO SH-TRACKING (SHIPMENT-MAX)
               MOVE ACT-DATE       TO SH-UPD-DATE (SHIPMENT-MAX).
           IF NOT RT-SHIP-CREDITED (REQUEST-SUB)
               PERFORM 455-FIND-POSITION-FOR-SHIP
               IF POSITION-FOUND
                   ADD RT-QTY (REQUEST-SUB) TO IT-QTY (INVENTORY-SUB)
               END-IF
               MOVE "Y" TO RT-SHIP-CREDITED-SWITCH (REQUEST-SUB).
           ADD 1 TO ACTION-APPLIED-COUNT.
           MOVE "SHIPPED  "           TO AL-STATUS.
           MOVE RT-QTY (REQUEST-SUB)  TO AL-QTY.
           MOVE ACT-TRACKING          TO AL-TRACKING.
           PERFORM 480-PRINT-ACTIVITY-LINE.
      *
       455-FIND-POSITION-FOR-SHIP.
      *
           MOVE "N" TO POSITION-FOUND-SWITCH.
           MOVE 1 TO SEARCH-SUB.
           PERFORM 456-TEST-ONE-POSITION-FOR-SHIP
               UNTIL SEARCH-SUB > INVENTORY-MAX
               OR POSITION-FOUND.
      *
       456-TEST-ONE-POSITION-FOR-SHIP.
      *
           IF IT-ID (SEARCH-SUB) = RT-INV-ID (REQUEST-SUB)
               MOVE "Y" TO POSITION-FOUND-SWITCH
               MOVE SEARCH-SUB TO INVENTORY-SUB
           ELSE
               ADD 1 TO SEARCH-SUB.
      *
       460-FIND-SHIPMENT-BY-REQ-ID.
      *
           MOVE "N" TO SHIPMENT-FOUND-SWITCH.
           MOVE 1 TO SEARCH-SUB.
           PERFORM 465-TEST-ONE-SHIPMENT
               UNTIL SEARCH-SUB > SHIPMENT-MAX
               OR SHIPMENT-FOUND.
      *
       465-TEST-ONE-SHIPMENT.
      *
           IF SH-REQ-ID (SEARCH-SUB) = ACT-REQ-ID
               MOVE "Y" TO SHIPMENT-FOUND-SWITCH
               MOVE SEARCH-SUB TO SHIPMENT-SUB
           ELSE
               ADD 1 TO SEARCH-SUB.
      *
       470-WRITE-REJECTED-ACTION.
      *
           ADD 1 TO ACTION-REJECTED-COUNT.
           DISPLAY "REJECTED ACTION - REQUEST ID " ACT-REQ-ID
                   " CODE " ACT-CODE.
           MOVE "REJECTED" TO AL-STATUS.
           MOVE ZERO        TO AL-QTY.
           MOVE SPACE       TO AL-TRACKING.
           PERFORM 480-PRINT-ACTIVITY-LINE.
      *
       470-WRITE-REJECTED-ACTION-EXIT.
      *
           EXIT.
      *
       480-PRINT-ACTIVITY-LINE.
      *
           IF LINE-COUNT > 54
               PERFORM 210-PRINT-PAGE-HEADING.
           MOVE ACT-REQ-ID TO AL-REQ-ID.
           MOVE ACT-CODE   TO AL-ACTION.
           MOVE ACTIVITY-LINE TO PRINT-AREA.
           WRITE PRINT-AREA AFTER ADVANCING 1 LINES.
           ADD 1 TO LINE-COUNT.
      *
       800-REWRITE-INVENTORY-TABLE.
      *
           MOVE IT-ID        (INVENTORY-SUB) TO INV-ID.
           MOVE IT-STORE-ID  (INVENTORY-SUB) TO INV-STORE-ID.
           MOVE IT-PROD-ID   (INVENTORY-SUB) TO INV-PROD-ID.
           MOVE IT-QTY       (INVENTORY-SUB) TO INV-QTY.
           MOVE IT-THRESHOLD (INVENTORY-SUB) TO INV-THRESHOLD.
           WRITE INVENTORY-OUT-AREA FROM INVENTORY-RECORD.
      *
       810-REWRITE-REQUEST-TABLE.
      *
           MOVE RT-REQ-ID       (REQUEST-SUB) TO REQ-ID.
           MOVE RT-INV-ID       (REQUEST-SUB) TO REQ-INV-ID.
           MOVE RT-STORE-ID     (REQUEST-SUB) TO REQ-STORE-ID.
           MOVE RT-PROD-ID      (REQUEST-SUB) TO REQ-PROD-ID.
           MOVE RT-QTY          (REQUEST-SUB) TO REQ-QTY.
           MOVE RT-STATUS       (REQUEST-SUB) TO REQ-STATUS.
           MOVE RT-MANAGER-ID   (REQUEST-SUB) TO REQ-MANAGER-ID.
           MOVE RT-SUPPLIER-ID  (REQUEST-SUB) TO REQ-SUPPLIER-ID.
           MOVE RT-NOTES        (REQUEST-SUB) TO REQ-NOTES.
           MOVE RT-UPD-DATE     (REQUEST-SUB) TO REQ-UPD-DATE.
           WRITE RESTOCK-OUT-AREA FROM RESTOCK-RECORD.
      *
       820-REWRITE-SHIPMENT-TABLE.
      *
           MOVE SH-ID        (SHIPMENT-SUB) TO SHP-ID.
           MOVE SH-REQ-ID    (SHIPMENT-SUB) TO SHP-REQ-ID.
           MOVE SH-STATUS    (SHIPMENT-SUB) TO SHP-STATUS.
           MOVE SH-TRACKING  (SHIPMENT-SUB) TO SHP-TRACKING.
           MOVE SH-UPD-DATE  (SHIPMENT-SUB) TO SHP-UPD-DATE.
           WRITE SHIPMENT-OUT-AREA FROM SHIPMENT-RECORD.
      *
       900-PRINT-ACTIVITY-SUMMARY.
      *
           IF LINE-COUNT > 48
               PERFORM 210-PRINT-PAGE-HEADING.
           MOVE NEWREQ-READ-COUNT     TO SM1-COUNT.
           MOVE SUMMARY-LINE-1 TO PRINT-AREA.
           WRITE PRINT-AREA AFTER ADVANCING 2 LINES.
           MOVE NEWREQ-ADDED-COUNT    TO SM2-COUNT.
           MOVE SUMMARY-LINE-2 TO PRINT-AREA.
           WRITE PRINT-AREA AFTER ADVANCING 1 LINES.
           MOVE NEWREQ-REJECTED-COUNT TO SM3-COUNT.
           MOVE SUMMARY-LINE-3 TO PRINT-AREA.
           WRITE PRINT-AREA AFTER ADVANCING 1 LINES.
           MOVE ACTION-READ-COUNT     TO SM4-COUNT.
           MOVE SUMMARY-LINE-4 TO PRINT-AREA.
           WRITE PRINT-AREA AFTER ADVANCING 1 LINES.
           MOVE ACTION-APPLIED-COUNT  TO SM5-COUNT.
           MOVE SUMMARY-LINE-5 TO PRINT-AREA.
           WRITE PRINT-AREA AFTER ADVANCING 1 LINES.
           MOVE ACTION-REJECTED-COUNT TO SM6-COUNT.
           MOVE SUMMARY-LINE-6 TO PRINT-AREA.
           WRITE PRINT-AREA AFTER ADVANCING 2 LINES.
