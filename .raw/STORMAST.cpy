      *****************************************************************
      ** STORE MASTER RECORD LAYOUT
      ** ONE ENTRY PER STORELANE RETAIL LOCATION.  LOADED INTO A
      ** TABLE AND SEARCHED BY STORE-ID FOR NAME RESOLUTION ON
      ** SALES, ANALYTICS AND RESTOCK REPORTS.
      *****************************************************************
      *
       01  STORE-RECORD.
           05  STOR-ID                     PIC 9(04).
           05  STOR-NAME                   PIC X(20).
           05  STOR-LOCATION               PIC X(16).
      *
      ** FLAT ALTERNATE VIEW OF THE STORE RECORD, USED WHEN THE
      ** RECORD IS MOVED WHOLE INTO OR OUT OF THE STORE TABLE.
      *
       01  STORE-RECORD-X REDEFINES STORE-RECORD
                                       PIC X(40).
