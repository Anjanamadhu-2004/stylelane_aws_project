      *****************************************************************
      ** PRODUCT MASTER RECORD LAYOUT
      ** ONE ENTRY PER CATALOGUE ITEM.  LOADED INTO A TABLE AND
      ** SEARCHED BY PROD-ID (AND, FOR MAINTENANCE INPUT, BY
      ** PROD-SKU) FOR PRICING AND NAME RESOLUTION.
      *****************************************************************
      *
       01  PRODUCT-RECORD.
           05  PROD-ID                     PIC 9(04).
           05  PROD-SKU                    PIC X(10).
           05  PROD-NAME                   PIC X(20).
           05  PROD-CATEGORY               PIC X(12).
           05  PROD-SIZE                   PIC X(04).
           05  PROD-COLOR                  PIC X(08).
           05  PROD-PRICE                  PIC 9(05)V99.
           05  PROD-COST                   PIC 9(05)V99.
           05  FILLER                      PIC X(08).
      *
      ** FLAT ALTERNATE VIEW OF THE PRODUCT RECORD, USED WHEN THE
      ** RECORD IS MOVED WHOLE INTO OR OUT OF THE PRODUCT TABLE.
      *
       01  PRODUCT-RECORD-X REDEFINES PRODUCT-RECORD
                                       PIC X(80).
