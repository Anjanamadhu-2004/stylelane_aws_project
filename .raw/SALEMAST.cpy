      *****************************************************************
      ** SALE RECORD LAYOUT
      ** ONE ENTRY PER POSTED SALE.  WRITTEN BY THE SALE POSTING RUN
      ** (SAL2000), READ BACK BY THE SALES DETAIL REPORT (RPT4000)
      ** AND THE ANALYTICS RUN (RPT5000).
      *****************************************************************
      *
       01  SALE-RECORD.
           05  SALE-ID                     PIC 9(06).
           05  SALE-INV-ID                 PIC 9(04).
           05  SALE-STORE-ID               PIC 9(04).
           05  SALE-PROD-ID                PIC 9(04).
           05  SALE-QTY                    PIC 9(05).
           05  SALE-AMOUNT                 PIC 9(07)V99.
           05  SALE-DATE                   PIC 9(08).
      *    THE SALE DATE BROKEN OUT INTO YEAR, MONTH AND DAY FOR
      *    REPORT HEADINGS AND FOR THE MOST-RECENT-7-DATES ANALYSIS.
           05  SALE-DATE-BROKEN REDEFINES SALE-DATE.
               10  SALE-DATE-YEAR          PIC 9(04).
               10  SALE-DATE-MONTH         PIC 9(02).
               10  SALE-DATE-DAY           PIC 9(02).
      *
      ** FLAT ALTERNATE VIEW OF THE SALE RECORD, USED WHEN THE
      ** RECORD IS MOVED WHOLE INTO OR OUT OF A WORKING TABLE.
      *
       01  SALE-RECORD-X REDEFINES SALE-RECORD
                                       PIC X(40).
