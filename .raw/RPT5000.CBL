       IDENTIFICATION DIVISION.
      *
       PROGRAM-ID.  RPT5000.
       AUTHOR.      R L HAGADORN.
       INSTALLATION. STYLELANE RETAIL DATA CENTER.
       DATE-WRITTEN. 06/20/1988.
       DATE-COMPILED.
       SECURITY.    UNCLASSIFIED - BATCH SALES ANALYTICS.
      *
      *****************************************************************
      ** RPT5000 -- SALES ANALYTICS AND RESTOCK RECOMMENDATION RUN
      **
      ** READS THE SALES FILE ONCE AND ACCUMULATES REVENUE AND UNIT
      ** TOTALS BY PRODUCT, BY STORE, BY CATEGORY (BLANK CATEGORY
      ** EXCLUDED) AND BY CALENDAR DATE.  PRINTS THE ANALYTICS REPORT
      ** (TOP TEN PRODUCTS, STORE AND CATEGORY BREAKDOWNS, THE MOST
      ** RECENT SEVEN DAYS' REVENUE, AND GRAND TOTALS), THEN SCANS THE
      ** FAST-SELLING PRODUCTS (FIVE OR MORE UNITS IN THE WINDOW)
      ** AGAINST THE LOW-STOCK INVENTORY POSITIONS AND PRINTS A
      ** RESTOCK RECOMMENDATION FOR EACH ONE FOUND, CLOSING WITH THE
      ** TOP FIVE PRODUCTS BY REVENUE.  THIS IS THE LAST STEP OF THE
      ** NIGHTLY BATCH JOB.
      **
      ** CHANGE LOG.
      **     06/20/88  RLH  0015  ORIGINAL PROGRAM, REQUEST MDS-131.
      **     01/11/89  TFK  0064  EXCLUDE BLANK CATEGORY FROM THE
      **                          CATEGORY BREAKDOWN PER MERCHANDISING.
      **     05/30/89  JMW  0093  TOP TEN PRODUCT LIST NOW SELECTED IN
      **                          MEMORY INSTEAD OF CALLING THE SORT
      **                          UTILITY -- ONLY TEN ENTRIES ARE EVER
      **                          NEEDED SO A FULL SORT IS WASTEFUL.
      **     11/02/90  RLH  0140  ADD RESTOCK RECOMMENDATION SECTION,
      **                          REQUEST MDS-149.
      **     08/19/91  TFK  0160  RECOMMEND A PRODUCT ONLY WHEN AT
      **                          LEAST ONE OF ITS POSITIONS IS LOW --
      **                          PREVIOUSLY EVERY FAST SELLER PRINTED
      **                          A HEADER EVEN WITH NOTHING BELOW IT.
      **     03/07/93  RLH  0186  ADD TOP FIVE PRODUCT LIST TO THE
      **                          FOOT OF THE RECOMMENDATION REPORT.
      **     10/25/95  JMW  0225  DAILY REVENUE SECTION NOW SHOWS THE
      **                          MOST RECENT SEVEN DATES ON FILE
      **                          RATHER THAN THE FIRST SEVEN READ.
      **     12/09/98  TFK  Y2K1  SALE DATES ARE FOUR DIGIT YEAR ON
      **                          THE WIRE, NO WINDOWING PERFORMED.
      **     01/25/99  TFK  Y2K2  RAN CENTURY-ROLLOVER TEST DECK, NO
      **                          CHANGE REQUIRED.
      **     08/02/02  JMW  0260  REPORT FILE NOW OPENED EXTEND -- THIS
      **                          IS THE LAST STEP OF THE NIGHTLY JOB.
      **     06/14/05  RLH  0302  RAISE PRODUCT, CATEGORY AND DAY TABLE
      **                          SIZES FOR THE FALL CATALOGUE
      **                          EXPANSION.
      **     09/18/07  RLH  0314  SALE-RECORD-AREA WAS DECLARED FOUR
      **                          BYTES SHORT OF THE RECORD LAYOUT,
      **                          GARBLING SALE-DATE AND CORRUPTING
      **                          THE DAILY REVENUE ACCUMULATION --
      **                          WIDENED TO MATCH SALEMAST.
      **     09/25/07  RLH  0315  MOVED 707-PRINT-TITLE-LINE AND
      **                          708-PRINT-COLUMN-HEADING-LINE UP
      **                          AHEAD OF 710-PRINT-TOP-PRODUCTS-
      **                          SECTION -- THEY WERE CODED AFTER IT
      **                          IN THE FILE EVEN THOUGH NUMBERED
      **                          LOWER, BREAKING THE USUAL ASCENDING
      **                          PARAGRAPH ORDER.
      **     10/02/07  RLH  0318  RECODED 200-ACCUMULATE-SALES-DATA AS
      **                          A PERFORM ... THRU 260 RANGE WITH GO
      **                          TO ON THE EOF PATH, PER SHOP
      **                          STANDARD FOR MULTI-PATH TRANSACTION
      **                          EDITS.
      *****************************************************************
      *
       ENVIRONMENT DIVISION.
      *
       CONFIGURATION SECTION.
      *
       SPECIAL-NAMES.
          C01 IS TOP-OF-FORM.
      *
       INPUT-OUTPUT SECTION.
      *
       FILE-CONTROL.
      *
          SELECT STORMAST ASSIGN TO STORMAST
                           ORGANIZATION IS LINE SEQUENTIAL.
          SELECT PRODMAST ASSIGN TO PRODMAST
                           ORGANIZATION IS LINE SEQUENTIAL.
          SELECT INVNMAST ASSIGN TO INVNMAST
                           ORGANIZATION IS LINE SEQUENTIAL.
          SELECT SALEMAST ASSIGN TO SALEMAST
                           ORGANIZATION IS LINE SEQUENTIAL.
          SELECT REPORT   ASSIGN TO REPORT
                           ORGANIZATION IS LINE SEQUENTIAL.
      *
       DATA DIVISION.
      *
       FILE SECTION.
      *
       FD  STORMAST.
      *
       01  STORE-RECORD-AREA            PIC X(40).
      *
       FD  PRODMAST.
      *
       01  PRODUCT-RECORD-AREA          PIC X(80).
      *
       FD  INVNMAST.
      *
       01  INVENTORY-RECORD-AREA        PIC X(24).
      *
       FD  SALEMAST.
      *
       01  SALE-RECORD-AREA             PIC X(40).
      *
       FD  REPORT.
      *
       01  PRINT-AREA                   PIC X(132).
      *
       WORKING-STORAGE SECTION.
      *
       01  SWITCHES.
          05  STORE-EOF-SWITCH            PIC X   VALUE "N".
               88  STORE-EOF                       VALUE "Y".
          05  PRODUCT-EOF-SWITCH          PIC X   VALUE "N".
               88  PRODUCT-EOF                     VALUE "Y".
          05  INVENTORY-EOF-SWITCH        PIC X   VALUE "N".
               88  INVENTORY-EOF                   VALUE "Y".
          05  SALE-EOF-SWITCH             PIC X   VALUE "N".
               88  SALE-EOF                        VALUE "Y".
          05  STORE-FOUND-SWITCH          PIC X   VALUE "N".
               88  STORE-FOUND                     VALUE "Y".
          05  PRODUCT-FOUND-SWITCH        PIC X   VALUE "N".
               88  PRODUCT-FOUND                   VALUE "Y".
          05  CATEGORY-FOUND-SWITCH       PIC X   VALUE "N".
               88  CATEGORY-FOUND                  VALUE "Y".
          05  DAY-FOUND-SWITCH            PIC X   VALUE "N".
               88  DAY-FOUND                       VALUE "Y".
          05  FILLER                      PIC X(04).
      *
       01  SUBSCRIPTS COMP.
          05  STORE-MAX                   PIC S9(04)    VALUE ZERO.
          05  STORE-SUB                   PIC S9(04).
          05  PRODUCT-MAX                 PIC S9(04)    VALUE ZERO.
          05  PRODUCT-SUB                 PIC S9(04).
          05  INVENTORY-MAX               PIC S9(04)    VALUE ZERO.
          05  INVENTORY-SUB               PIC S9(04).
          05  CATEGORY-MAX                PIC S9(04)    VALUE ZERO.
          05  CATEGORY-SUB                PIC S9(04).
          05  DAY-MAX                     PIC S9(04)    VALUE ZERO.
          05  DAY-SUB                     PIC S9(04).
          05  SEARCH-SUB                  PIC S9(04).
          05  WK-BEST-SUB                 PIC S9(04).
          05  WK-BEST-DAY-SUB             PIC S9(04).
          05  WK-RANK                     PIC S9(04).
          05  LINE-COUNT                  PIC S9(03)    VALUE +99.
          05  PAGE-COUNT                  PIC S9(03)    VALUE ZERO.
          05  FILLER                      PIC X(04).
      *
       01  ACCUMULATORS COMP.
          05  TPI-COUNT                   PIC S9(04)    VALUE ZERO.
          05  WK-DAY-COUNT                PIC S9(04)    VALUE ZERO.
          05  WK-LOW-COUNT                PIC S9(04)    VALUE ZERO.
          05  LOW-STOCK-COUNT             PIC S9(05)    VALUE ZERO.
          05  GRAND-TXN-COUNT             PIC S9(07)    VALUE ZERO.
          05  FILLER                      PIC X(04).
      *
       01  WORK-AMOUNTS.
          05  WK-BEST-REVENUE             PIC 9(11)V99  VALUE ZERO.
          05  WK-BEST-DATE                PIC 9(08)     VALUE ZERO.
          05  GRAND-REVENUE-TOTAL         PIC 9(11)V99  VALUE ZERO.
          05  FILLER                      PIC X(04).
      *
          COPY STORMAST.
      *
          COPY PRODMAST.
      *
          COPY INVNMAST.
      *
          COPY SALEMAST.
      *
       01  STORE-TABLE.
          05  STORE-ENTRY OCCURS 100 TIMES.
               10  ST-ID                    PIC 9(04).
               10  ST-NAME                  PIC X(20).
               10  ST-LOCATION              PIC X(16).
               10  SA-REVENUE               PIC 9(11)V99.
               10  SA-TXN-COUNT             PIC 9(07).
               10  FILLER                   PIC X(04).
      *
       01  PRODUCT-TABLE.
          05  PRODUCT-ENTRY OCCURS 500 TIMES.
               10  PT-ID                    PIC 9(04).
               10  PT-SKU                   PIC X(10).
               10  PT-NAME                  PIC X(20).
               10  PT-CATEGORY              PIC X(12).
               10  PT-SIZE                  PIC X(04).
               10  PT-COLOR                 PIC X(08).
               10  PT-PRICE                 PIC 9(05)V99.
               10  PT-COST                  PIC 9(05)V99.
               10  PT-CAT-SUB               PIC S9(04)  COMP.
               10  PA-UNITS                 PIC 9(09).
               10  PA-REVENUE               PIC 9(11)V99.
               10  PT-SELECTED-SWITCH       PIC X.
                   88  PT-SELECTED                  VALUE "Y".
               10  FILLER                   PIC X(03).
      *
       01  INVENTORY-TABLE.
          05  INVENTORY-ENTRY OCCURS 3000 TIMES.
               10  IT-ID                    PIC 9(04).
               10  IT-STORE-ID              PIC 9(04).
               10  IT-PROD-ID               PIC 9(04).
               10  IT-QTY                   PIC 9(07).
               10  IT-THRESHOLD             PIC 9(05).
               10  IT-LOW-SWITCH            PIC X.
                   88  IT-LOW                        VALUE "Y".
               10  FILLER                   PIC X(03).
      *
       01  CATEGORY-TABLE.
          05  CATEGORY-ENTRY OCCURS 50 TIMES.
               10  CT-NAME                  PIC X(12).
               10  CT-REVENUE               PIC 9(11)V99.
               10  CT-UNITS                 PIC 9(09).
               10  FILLER                   PIC X(04).
      *
       01  DAY-TABLE.
          05  DAY-ENTRY OCCURS 400 TIMES.
               10  DT-DATE                  PIC 9(08).
               10  DT-REVENUE               PIC 9(11)V99.
               10  DT-PRINTED-SWITCH        PIC X.
                   88  DT-PRINTED                   VALUE "Y".
               10  FILLER                   PIC X(03).
      *
       01  TOP-PRODUCT-INDEX-TABLE.
          05  TPI-INDEX  PIC S9(04) COMP OCCURS 10 TIMES.
      *
       01  CURRENT-DATE-AND-TIME.
          05  CD-YEAR                      PIC 9(04).
          05  CD-MONTH                     PIC 9(02).
          05  CD-DAY                       PIC 9(02).
          05  FILLER                       PIC X(12).
      *
       01  HEADING-LINE-1.
          05  FILLER          PIC X(07)   VALUE "DATE:  ".
          05  HL1-MONTH       PIC 9(02).
          05  FILLER          PIC X(01)   VALUE "/".
          05  HL1-DAY         PIC 9(02).
          05  FILLER          PIC X(01)   VALUE "/".
          05  HL1-YEAR        PIC 9(04).
          05  FILLER          PIC X(15)   VALUE SPACE.
          05  HL1-TITLE       PIC X(28).
          05  FILLER          PIC X(12)   VALUE "      PAGE: ".
          05  HL1-PAGE-NUMBER PIC ZZZ9.
          05  FILLER          PIC X(56)   VALUE SPACE.
      *
       01  TITLE-LINE.
          05  TL-TEXT         PIC X(40).
          05  FILLER          PIC X(92)   VALUE SPACE.
      *
       01  COLUMN-HEADING-LINE.
          05  CH-TEXT         PIC X(80).
          05  FILLER          PIC X(52)   VALUE SPACE.
      *
       01  TOP-PRODUCT-LINE.
          05  TPL-RANK        PIC Z9.
          05  FILLER          PIC X(03)   VALUE SPACE.
          05  TPL-NAME        PIC X(20).
          05  FILLER          PIC X(02)   VALUE SPACE.
          05  TPL-SKU         PIC X(10).
          05  FILLER          PIC X(03)   VALUE SPACE.
          05  TPL-UNITS       PIC ZZZ,ZZ9.
          05  FILLER          PIC X(03)   VALUE SPACE.
          05  TPL-REVENUE     PIC ZZ,ZZZ,ZZ9.99.
          05  FILLER          PIC X(69)   VALUE SPACE.
      *
       01  STORE-LINE.
          05  SL-NAME         PIC X(20).
          05  FILLER          PIC X(03)   VALUE SPACE.
          05  SL-REVENUE      PIC ZZ,ZZZ,ZZ9.99.
          05  FILLER          PIC X(03)   VALUE SPACE.
          05  SL-COUNT        PIC ZZZ,ZZ9.
          05  FILLER          PIC X(86)   VALUE SPACE.
      *
       01  CATEGORY-LINE.
          05  CL-CATEGORY     PIC X(12).
          05  FILLER          PIC X(03)   VALUE SPACE.
          05  CL-REVENUE      PIC ZZ,ZZZ,ZZ9.99.
          05  FILLER          PIC X(03)   VALUE SPACE.
          05  CL-UNITS        PIC ZZZ,ZZ9.
          05  FILLER          PIC X(94)   VALUE SPACE.
      *
       01  DAILY-LINE.
          05  DYL-DATE        PIC X(10).
          05  FILLER          PIC X(03)   VALUE SPACE.
          05  DYL-REVENUE     PIC ZZ,ZZZ,ZZ9.99.
          05  FILLER          PIC X(106)  VALUE SPACE.
      *
       01  FOOTER-LINE-1.
          05  FILLER          PIC X(30)   VALUE
                   "TOTAL REVENUE ............... ".
          05  FL1-AMOUNT      PIC ZZ,ZZZ,ZZ9.99-.
          05  FILLER          PIC X(88)   VALUE SPACE.
      *
       01  FOOTER-LINE-2.
          05  FILLER          PIC X(30)   VALUE
                   "TOTAL TRANSACTIONS .......... ".
          05  FL2-COUNT       PIC ZZZ,ZZ9.
          05  FILLER          PIC X(95)   VALUE SPACE.
      *
       01  RECOMMENDATION-HEADER-LINE.
          05  RH-NAME         PIC X(20).
          05  FILLER          PIC X(02)   VALUE SPACE.
          05  RH-SKU          PIC X(10).
          05  FILLER          PIC X(03)   VALUE SPACE.
          05  FILLER          PIC X(12)   VALUE "UNITS SOLD: ".
          05  RH-UNITS        PIC ZZZ,ZZ9.
          05  FILLER          PIC X(78)   VALUE SPACE.
      *
       01  RECOMMENDATION-DETAIL-LINE.
          05  FILLER          PIC X(04)   VALUE SPACE.
          05  RD-STORE-NAME   PIC X(20).
          05  FILLER          PIC X(03)   VALUE SPACE.
          05  RD-QTY          PIC ZZZ,ZZ9.
          05  FILLER          PIC X(03)   VALUE SPACE.
          05  RD-THRESHOLD    PIC ZZZ,ZZ9.
          05  FILLER          PIC X(88)   VALUE SPACE.
      *
       PROCEDURE DIVISION.
      *
       000-BUILD-ANALYTICS-AND-RECOMMENDATIONS.
      *
          OPEN INPUT  STORMAST
                       PRODMAST
                       INVNMAST
                       SALEMAST
                EXTEND REPORT.
          PERFORM 100-LOAD-STORE-TABLE
               UNTIL STORE-EOF.
          PERFORM 150-LOAD-PRODUCT-TABLE
               UNTIL PRODUCT-EOF.
          PERFORM 180-LOAD-INVENTORY-TABLE
               UNTIL INVENTORY-EOF.
          PERFORM 200-ACCUMULATE-SALES-DATA
               THRU 260-POST-DAILY-REVENUE-EXIT
               UNTIL SALE-EOF.
          PERFORM 600-EVALUATE-LOW-STOCK
               VARYING INVENTORY-SUB FROM 1 BY 1
               UNTIL INVENTORY-SUB > INVENTORY-MAX.
          PERFORM 650-SELECT-ONE-TOP-PRODUCT
               UNTIL TPI-COUNT = 10
               OR TPI-COUNT = PRODUCT-MAX.
          PERFORM 700-PRINT-ANALYTICS-REPORT.
          PERFORM 800-PRINT-RECOMMENDATIONS-REPORT.
          CLOSE STORMAST
                 PRODMAST
                 INVNMAST
                 SALEMAST
                 REPORT.
          STOP RUN.
      *
       100-LOAD-STORE-TABLE.
      *
          READ STORMAST INTO STORE-RECORD
               AT END
                   MOVE "Y" TO STORE-EOF-SWITCH.
          IF NOT STORE-EOF
               ADD 1 TO STORE-MAX
               MOVE STOR-ID       TO ST-ID (STORE-MAX)
               MOVE STOR-NAME     TO ST-NAME (STORE-MAX)
               MOVE STOR-LOCATION TO ST-LOCATION (STORE-MAX)
               MOVE ZERO          TO SA-REVENUE (STORE-MAX)
               MOVE ZERO          TO SA-TXN-COUNT (STORE-MAX).
      *
       150-LOAD-PRODUCT-TABLE.
      *
          READ PRODMAST INTO PRODUCT-RECORD
               AT END
                   MOVE "Y" TO PRODUCT-EOF-SWITCH.
          IF NOT PRODUCT-EOF
               ADD 1 TO PRODUCT-MAX
               MOVE PROD-ID       TO PT-ID (PRODUCT-MAX)
               MOVE PROD-SKU      TO PT-SKU (PRODUCT-MAX)
               MOVE PROD-NAME     TO PT-NAME (PRODUCT-MAX)
               MOVE PROD-CATEGORY TO PT-CATEGORY (PRODUCT-MAX)
               MOVE PROD-SIZE     TO PT-SIZE (PRODUCT-MAX)
               MOVE PROD-COLOR    TO PT-COLOR (PRODUCT-MAX)
               MOVE PROD-PRICE    TO PT-PRICE (PRODUCT-MAX)
               MOVE PROD-COST     TO PT-COST (PRODUCT-MAX)
               MOVE ZERO          TO PA-UNITS (PRODUCT-MAX)
               MOVE ZERO          TO PA-REVENUE (PRODUCT-MAX)
               MOVE "N"           TO PT-SELECTED-SWITCH (PRODUCT-MAX)
               MOVE PRODUCT-MAX   TO PRODUCT-SUB
               IF PROD-CATEGORY = SPACE
                   MOVE ZERO TO PT-CAT-SUB (PRODUCT-MAX)
               ELSE
                   PERFORM 160-FIND-OR-ADD-CATEGORY
                   MOVE CATEGORY-SUB TO PT-CAT-SUB (PRODUCT-MAX).
      *
       160-FIND-OR-ADD-CATEGORY.
      *
          MOVE "N" TO CATEGORY-FOUND-SWITCH.
          MOVE 1 TO SEARCH-SUB.
          PERFORM 165-TEST-ONE-CATEGORY
               UNTIL SEARCH-SUB > CATEGORY-MAX
               OR CATEGORY-FOUND.
          IF NOT CATEGORY-FOUND
               ADD 1 TO CATEGORY-MAX
               MOVE PROD-CATEGORY TO CT-NAME (CATEGORY-MAX)
               MOVE ZERO          TO CT-REVENUE (CATEGORY-MAX)
               MOVE ZERO          TO CT-UNITS (CATEGORY-MAX)
               MOVE CATEGORY-MAX  TO CATEGORY-SUB.
      *
       165-TEST-ONE-CATEGORY.
      *
          IF CT-NAME (SEARCH-SUB) = PROD-CATEGORY
               MOVE "Y" TO CATEGORY-FOUND-SWITCH
               MOVE SEARCH-SUB TO CATEGORY-SUB
          ELSE
               ADD 1 TO SEARCH-SUB.
      *
       180-LOAD-INVENTORY-TABLE.
      *
          READ INVNMAST INTO INVENTORY-RECORD
               AT END
                   MOVE "Y" TO INVENTORY-EOF-SWITCH.
          IF NOT INVENTORY-EOF
               ADD 1 TO INVENTORY-MAX
               MOVE INV-ID          TO IT-ID (INVENTORY-MAX)
               MOVE INV-STORE-ID    TO IT-STORE-ID (INVENTORY-MAX)
               MOVE INV-PROD-ID     TO IT-PROD-ID (INVENTORY-MAX)
               MOVE INV-QTY         TO IT-QTY (INVENTORY-MAX)
               MOVE INV-THRESHOLD   TO IT-THRESHOLD (INVENTORY-MAX)
               MOVE "N"             TO IT-LOW-SWITCH (INVENTORY-MAX).
      *
       200-ACCUMULATE-SALES-DATA.
      *
      *    RECODED AS A GO TO CHAIN OVER THE 200 THRU 260 RANGE PER
      *    TICKET 0318 -- SEE CHANGE LOG.
      *
          PERFORM 210-READ-SALE-RECORD.
          IF SALE-EOF
               GO TO 260-POST-DAILY-REVENUE-EXIT.
          PERFORM 220-POST-PRODUCT-REVENUE.
          PERFORM 230-POST-STORE-REVENUE.
          IF PRODUCT-FOUND
               PERFORM 240-POST-CATEGORY-REVENUE.
          PERFORM 260-POST-DAILY-REVENUE.
          ADD SALE-AMOUNT TO GRAND-REVENUE-TOTAL.
          ADD 1 TO GRAND-TXN-COUNT.
          GO TO 260-POST-DAILY-REVENUE-EXIT.
      *
       210-READ-SALE-RECORD.
      *
          READ SALEMAST INTO SALE-RECORD
               AT END
                   MOVE "Y" TO SALE-EOF-SWITCH.
      *
       220-POST-PRODUCT-REVENUE.
      *
          MOVE "N" TO PRODUCT-FOUND-SWITCH.
          MOVE 1 TO SEARCH-SUB.
          PERFORM 225-TEST-ONE-PRODUCT
               UNTIL SEARCH-SUB > PRODUCT-MAX
               OR PRODUCT-FOUND.
          IF PRODUCT-FOUND
               ADD SALE-QTY    TO PA-UNITS   (PRODUCT-SUB)
               ADD SALE-AMOUNT TO PA-REVENUE (PRODUCT-SUB).
      *
       225-TEST-ONE-PRODUCT.
      *
          IF PT-ID (SEARCH-SUB) = SALE-PROD-ID
               MOVE "Y" TO PRODUCT-FOUND-SWITCH
               MOVE SEARCH-SUB TO PRODUCT-SUB
          ELSE
               ADD 1 TO SEARCH-SUB.
      *
       230-POST-STORE-REVENUE.
      *
          MOVE "N" TO STORE-FOUND-SWITCH.
          MOVE 1 TO SEARCH-SUB.
          PERFORM 235-TEST-ONE-STORE
               UNTIL SEARCH-SUB > STORE-MAX
               OR STORE-FOUND.
          IF STORE-FOUND
               ADD SALE-AMOUNT TO SA-REVENUE   (STORE-SUB)
               ADD 1           TO SA-TXN-COUNT (STORE-SUB).
      *
       235-TEST-ONE-STORE.
      *
          IF ST-ID (SEARCH-SUB) = SALE-STORE-ID
               MOVE "Y" TO STORE-FOUND-SWITCH
               MOVE SEARCH-SUB TO STORE-SUB
          ELSE
               ADD 1 TO SEARCH-SUB.
      *
       240-POST-CATEGORY-REVENUE.
      *
          IF PT-CAT-SUB (PRODUCT-SUB) > ZERO
               ADD SALE-AMOUNT TO CT-REVENUE (PT-CAT-SUB (PRODUCT-SUB))
               ADD SALE-QTY    TO CT-UNITS   (PT-CAT-SUB (PRODUCT-SUB)).
      *
       260-POST-DAILY-REVENUE.
      *
          MOVE "N" TO DAY-FOUND-SWITCH.
          MOVE 1 TO SEARCH-SUB.
          PERFORM 265-TEST-ONE-DAY
               UNTIL SEARCH-SUB > DAY-MAX
               OR DAY-FOUND.
          IF NOT DAY-FOUND
               ADD 1 TO DAY-MAX
               MOVE SALE-DATE TO DT-DATE (DAY-MAX)
               MOVE ZERO      TO DT-REVENUE (DAY-MAX)
               MOVE "N"       TO DT-PRINTED-SWITCH (DAY-MAX)
               MOVE DAY-MAX   TO DAY-SUB.
          ADD SALE-AMOUNT TO DT-REVENUE (DAY-SUB).
      *
       265-TEST-ONE-DAY.
      *
          IF DT-DATE (SEARCH-SUB) = SALE-DATE
               MOVE "Y" TO DAY-FOUND-SWITCH
               MOVE SEARCH-SUB TO DAY-SUB
          ELSE
               ADD 1 TO SEARCH-SUB.
      *
       260-POST-DAILY-REVENUE-EXIT.
      *
          EXIT.
      *
       600-EVALUATE-LOW-STOCK.
      *
          IF IT-QTY (INVENTORY-SUB) <= IT-THRESHOLD (INVENTORY-SUB)
               MOVE "Y" TO IT-LOW-SWITCH (INVENTORY-SUB)
               ADD 1 TO LOW-STOCK-COUNT.
      *
       650-SELECT-ONE-TOP-PRODUCT.
      *
          MOVE ZERO TO WK-BEST-REVENUE.
          MOVE ZERO TO WK-BEST-SUB.
          MOVE 1 TO SEARCH-SUB.
          PERFORM 655-TEST-ONE-CANDIDATE
               UNTIL SEARCH-SUB > PRODUCT-MAX.
          IF WK-BEST-SUB > ZERO
               ADD 1 TO TPI-COUNT
               MOVE WK-BEST-SUB TO TPI-INDEX (TPI-COUNT)
               MOVE "Y" TO PT-SELECTED-SWITCH (WK-BEST-SUB)
          ELSE
               MOVE 10 TO TPI-COUNT.
      *
       655-TEST-ONE-CANDIDATE.
      *
          IF NOT PT-SELECTED (SEARCH-SUB)
               AND PA-REVENUE (SEARCH-SUB) > WK-BEST-REVENUE
               MOVE PA-REVENUE (SEARCH-SUB) TO WK-BEST-REVENUE
               MOVE SEARCH-SUB TO WK-BEST-SUB.
          ADD 1 TO SEARCH-SUB.
      *
       700-PRINT-ANALYTICS-REPORT.
      *
          MOVE "ANALYTICS REPORT            " TO HL1-TITLE.
          PERFORM 705-FORMAT-REPORT-HEADING.
          PERFORM 710-PRINT-TOP-PRODUCTS-SECTION.
          PERFORM 720-PRINT-STORE-SECTION.
          PERFORM 730-PRINT-CATEGORY-SECTION.
          PERFORM 740-PRINT-DAILY-SECTION.
          PERFORM 750-PRINT-ANALYTICS-FOOTER.
      *
       705-FORMAT-REPORT-HEADING.
      *
          MOVE FUNCTION CURRENT-DATE TO CURRENT-DATE-AND-TIME.
          MOVE CD-MONTH   TO HL1-MONTH.
          MOVE CD-DAY     TO HL1-DAY.
          MOVE CD-YEAR    TO HL1-YEAR.
          PERFORM 706-PRINT-PAGE-HEADING.
      *
       706-PRINT-PAGE-HEADING.
      *
          ADD 1 TO PAGE-COUNT.
          MOVE PAGE-COUNT TO HL1-PAGE-NUMBER.
          MOVE HEADING-LINE-1 TO PRINT-AREA.
          WRITE PRINT-AREA AFTER ADVANCING PAGE.
          MOVE 2 TO LINE-COUNT.
      *
       707-PRINT-TITLE-LINE.
      *
          IF LINE-COUNT > 52
               PERFORM 706-PRINT-PAGE-HEADING.
          MOVE TITLE-LINE TO PRINT-AREA.
          WRITE PRINT-AREA AFTER ADVANCING 2 LINES.
          ADD 2 TO LINE-COUNT.
      *
       708-PRINT-COLUMN-HEADING-LINE.
      *
          MOVE COLUMN-HEADING-LINE TO PRINT-AREA.
          WRITE PRINT-AREA AFTER ADVANCING 1 LINES.
          ADD 1 TO LINE-COUNT.
      *
       710-PRINT-TOP-PRODUCTS-SECTION.
      *
          MOVE "TOP PRODUCTS BY REVENUE" TO TL-TEXT.
          PERFORM 707-PRINT-TITLE-LINE.
          MOVE "RANK   PRODUCT               SKU           UNITS      REVENUE"
               TO CH-TEXT.
          PERFORM 708-PRINT-COLUMN-HEADING-LINE.
          MOVE 1 TO WK-RANK.
          PERFORM 715-PRINT-ONE-TOP-PRODUCT-LINE
               UNTIL WK-RANK > TPI-COUNT.
      *
       715-PRINT-ONE-TOP-PRODUCT-LINE.
      *
          IF LINE-COUNT > 54
               PERFORM 706-PRINT-PAGE-HEADING.
          MOVE WK-RANK                          TO TPL-RANK.
          MOVE PT-NAME    (TPI-INDEX (WK-RANK)) TO TPL-NAME.
          MOVE PT-SKU     (TPI-INDEX (WK-RANK)) TO TPL-SKU.
          MOVE PA-UNITS   (TPI-INDEX (WK-RANK)) TO TPL-UNITS.
          MOVE PA-REVENUE (TPI-INDEX (WK-RANK)) TO TPL-REVENUE.
          MOVE TOP-PRODUCT-LINE TO PRINT-AREA.
          WRITE PRINT-AREA AFTER ADVANCING 1 LINES.
          ADD 1 TO LINE-COUNT.
          ADD 1 TO WK-RANK.
      *
       720-PRINT-STORE-SECTION.
      *
          MOVE "SALES BY STORE" TO TL-TEXT.
          PERFORM 707-PRINT-TITLE-LINE.
          MOVE "STORE                     REVENUE   TRANSACTIONS"
               TO CH-TEXT.
          PERFORM 708-PRINT-COLUMN-HEADING-LINE.
          PERFORM 725-PRINT-ONE-STORE-LINE
               VARYING STORE-SUB FROM 1 BY 1
               UNTIL STORE-SUB > STORE-MAX.
      *
       725-PRINT-ONE-STORE-LINE.
      *
          IF LINE-COUNT > 54
               PERFORM 706-PRINT-PAGE-HEADING.
          MOVE ST-NAME      (STORE-SUB) TO SL-NAME.
          MOVE SA-REVENUE   (STORE-SUB) TO SL-REVENUE.
          MOVE SA-TXN-COUNT (STORE-SUB) TO SL-COUNT.
          MOVE STORE-LINE TO PRINT-AREA.
          WRITE PRINT-AREA AFTER ADVANCING 1 LINES.
          ADD 1 TO LINE-COUNT.
      *
       730-PRINT-CATEGORY-SECTION.
      *
          MOVE "SALES BY CATEGORY" TO TL-TEXT.
          PERFORM 707-PRINT-TITLE-LINE.
          MOVE "CATEGORY          REVENUE   UNITS" TO CH-TEXT.
          PERFORM 708-PRINT-COLUMN-HEADING-LINE.
          PERFORM 735-PRINT-ONE-CATEGORY-LINE
               VARYING CATEGORY-SUB FROM 1 BY 1
               UNTIL CATEGORY-SUB > CATEGORY-MAX.
      *
       735-PRINT-ONE-CATEGORY-LINE.
      *
          IF LINE-COUNT > 54
               PERFORM 706-PRINT-PAGE-HEADING.
          MOVE CT-NAME    (CATEGORY-SUB) TO CL-CATEGORY.
          MOVE CT-REVENUE (CATEGORY-SUB) TO CL-REVENUE.
          MOVE CT-UNITS   (CATEGORY-SUB) TO CL-UNITS.
          MOVE CATEGORY-LINE TO PRINT-AREA.
          WRITE PRINT-AREA AFTER ADVANCING 1 LINES.
          ADD 1 TO LINE-COUNT.
      *
       740-PRINT-DAILY-SECTION.
      *
          MOVE "DAILY REVENUE - MOST RECENT 7 DATES" TO TL-TEXT.
          PERFORM 707-PRINT-TITLE-LINE.
          MOVE "DATE            REVENUE" TO CH-TEXT.
          PERFORM 708-PRINT-COLUMN-HEADING-LINE.
          MOVE ZERO TO WK-DAY-COUNT.
          PERFORM 745-SELECT-AND-PRINT-ONE-DAY
               UNTIL WK-DAY-COUNT = 7
               OR WK-DAY-COUNT = DAY-MAX.
      *
       745-SELECT-AND-PRINT-ONE-DAY.
      *
          MOVE ZERO TO WK-BEST-DATE.
          MOVE ZERO TO WK-BEST-DAY-SUB.
          MOVE 1 TO SEARCH-SUB.
          PERFORM 748-TEST-ONE-DAY-CANDIDATE
               UNTIL SEARCH-SUB > DAY-MAX.
          IF WK-BEST-DAY-SUB > ZERO
               MOVE "Y" TO DT-PRINTED-SWITCH (WK-BEST-DAY-SUB)
               ADD 1 TO WK-DAY-COUNT
               PERFORM 749-PRINT-ONE-DAY-LINE
          ELSE
               MOVE 7 TO WK-DAY-COUNT.
      *
       748-TEST-ONE-DAY-CANDIDATE.
      *
          IF NOT DT-PRINTED (SEARCH-SUB)
               AND DT-DATE (SEARCH-SUB) > WK-BEST-DATE
               MOVE DT-DATE (SEARCH-SUB) TO WK-BEST-DATE
               MOVE SEARCH-SUB TO WK-BEST-DAY-SUB.
          ADD 1 TO SEARCH-SUB.
      *
       749-PRINT-ONE-DAY-LINE.
      *
          IF LINE-COUNT > 54
               PERFORM 706-PRINT-PAGE-HEADING.
          MOVE WK-BEST-DATE (5:2)              TO DYL-DATE (1:2).
          MOVE "/"                             TO DYL-DATE (3:1).
          MOVE WK-BEST-DATE (7:2)              TO DYL-DATE (4:2).
          MOVE "/"                             TO DYL-DATE (6:1).
          MOVE WK-BEST-DATE (1:4)              TO DYL-DATE (7:4).
          MOVE DT-REVENUE (WK-BEST-DAY-SUB)    TO DYL-REVENUE.
          MOVE DAILY-LINE TO PRINT-AREA.
          WRITE PRINT-AREA AFTER ADVANCING 1 LINES.
          ADD 1 TO LINE-COUNT.
      *
       750-PRINT-ANALYTICS-FOOTER.
      *
          IF LINE-COUNT > 52
               PERFORM 706-PRINT-PAGE-HEADING.
          MOVE GRAND-REVENUE-TOTAL TO FL1-AMOUNT.
          MOVE FOOTER-LINE-1 TO PRINT-AREA.
          WRITE PRINT-AREA AFTER ADVANCING 2 LINES.
          MOVE GRAND-TXN-COUNT TO FL2-COUNT.
          MOVE FOOTER-LINE-2 TO PRINT-AREA.
          WRITE PRINT-AREA AFTER ADVANCING 1 LINES.
      *
       800-PRINT-RECOMMENDATIONS-REPORT.
      *
          MOVE "RECOMMENDATIONS REPORT      " TO HL1-TITLE.
          PERFORM 706-PRINT-PAGE-HEADING.
          PERFORM 810-EVALUATE-ONE-PRODUCT
               VARYING PRODUCT-SUB FROM 1 BY 1
               UNTIL PRODUCT-SUB > PRODUCT-MAX.
          PERFORM 850-PRINT-TOP5-SECTION.
      *
       810-EVALUATE-ONE-PRODUCT.
      *
          IF PA-UNITS (PRODUCT-SUB) >= 5
               PERFORM 815-COUNT-LOW-POSITIONS
               IF WK-LOW-COUNT > 0
                   PERFORM 820-PRINT-RECOMMENDATION-HEADER
                   PERFORM 825-PRINT-LOW-POSITIONS
               END-IF
          END-IF.
      *
       815-COUNT-LOW-POSITIONS.
      *
          MOVE ZERO TO WK-LOW-COUNT.
          MOVE 1 TO SEARCH-SUB.
          PERFORM 816-TEST-ONE-INVENTORY-FOR-LOW
               UNTIL SEARCH-SUB > INVENTORY-MAX.
      *
       816-TEST-ONE-INVENTORY-FOR-LOW.
      *
          IF IT-PROD-ID (SEARCH-SUB) = PT-ID (PRODUCT-SUB)
               AND IT-LOW (SEARCH-SUB)
               ADD 1 TO WK-LOW-COUNT.
          ADD 1 TO SEARCH-SUB.
      *
       820-PRINT-RECOMMENDATION-HEADER.
      *
          IF LINE-COUNT > 50
               PERFORM 706-PRINT-PAGE-HEADING.
          MOVE PT-NAME  (PRODUCT-SUB) TO RH-NAME.
          MOVE PT-SKU   (PRODUCT-SUB) TO RH-SKU.
          MOVE PA-UNITS (PRODUCT-SUB) TO RH-UNITS.
          MOVE RECOMMENDATION-HEADER-LINE TO PRINT-AREA.
          WRITE PRINT-AREA AFTER ADVANCING 2 LINES.
          ADD 2 TO LINE-COUNT.
      *
       825-PRINT-LOW-POSITIONS.
      *
          MOVE 1 TO SEARCH-SUB.
          PERFORM 826-PRINT-ONE-LOW-POSITION
               UNTIL SEARCH-SUB > INVENTORY-MAX.
      *
       826-PRINT-ONE-LOW-POSITION.
      *
          IF IT-PROD-ID (SEARCH-SUB) = PT-ID (PRODUCT-SUB)
               AND IT-LOW (SEARCH-SUB)
               MOVE SEARCH-SUB TO INVENTORY-SUB
               PERFORM 827-FIND-STORE-FOR-POSITION
               PERFORM 829-PRINT-ONE-DETAIL-LINE.
          ADD 1 TO SEARCH-SUB.
      *
       827-FIND-STORE-FOR-POSITION.
      *
          MOVE "N" TO STORE-FOUND-SWITCH.
          MOVE 1 TO STORE-SUB.
          PERFORM 828-TEST-ONE-STORE-FOR-POSITION
               UNTIL STORE-SUB > STORE-MAX
               OR STORE-FOUND.
      *
       828-TEST-ONE-STORE-FOR-POSITION.
      *
          IF ST-ID (STORE-SUB) = IT-STORE-ID (INVENTORY-SUB)
               MOVE "Y" TO STORE-FOUND-SWITCH
          ELSE
               ADD 1 TO STORE-SUB.
      *
       829-PRINT-ONE-DETAIL-LINE.
      *
          IF LINE-COUNT > 54
               PERFORM 706-PRINT-PAGE-HEADING.
          IF STORE-FOUND
               MOVE ST-NAME (STORE-SUB) TO RD-STORE-NAME
          ELSE
               MOVE SPACE TO RD-STORE-NAME.
          MOVE IT-QTY       (INVENTORY-SUB) TO RD-QTY.
          MOVE IT-THRESHOLD (INVENTORY-SUB) TO RD-THRESHOLD.
          MOVE RECOMMENDATION-DETAIL-LINE TO PRINT-AREA.
          WRITE PRINT-AREA AFTER ADVANCING 1 LINES.
          ADD 1 TO LINE-COUNT.
      *
       850-PRINT-TOP5-SECTION.
      *
          MOVE "TOP 5 PRODUCTS BY REVENUE" TO TL-TEXT.
          PERFORM 707-PRINT-TITLE-LINE.
          MOVE "RANK   PRODUCT               SKU           UNITS      REVENUE"
               TO CH-TEXT.
          PERFORM 708-PRINT-COLUMN-HEADING-LINE.
          MOVE 1 TO WK-RANK.
          PERFORM 715-PRINT-ONE-TOP-PRODUCT-LINE
               UNTIL WK-RANK > 5
               OR WK-RANK > TPI-COUNT.
