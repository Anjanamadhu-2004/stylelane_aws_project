000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID.  RST3000.
000400 AUTHOR.      T F KOWALSKI.
000500 INSTALLATION. STYLELANE RETAIL DATA CENTER.
000600 DATE-WRITTEN. 04/11/1988.
000700 DATE-COMPILED.
000800 SECURITY.    UNCLASSIFIED - BATCH RESTOCK MAINTENANCE.
000900*
001000*****************************************************************
001100** RST3000 -- RESTOCK REQUEST LIFECYCLE RUN
001200**
001300** CARRIES EACH STORE'S RESTOCK REQUESTS THROUGH THEIR LIFE
001400** CYCLE.  NEW REQUESTS ARRIVING FROM THE STORE MANAGERS ARE
001500** APPENDED TO THE RESTOCK FILE AS PENDING.  SUPPLIER DECISIONS
001600** ARRIVING ON THE SUPPLIER PORTAL FEED MOVE A REQUEST TO
001700** APPROVED, REJECTED OR SHIPPED; A SHIP DECISION ALSO OPENS OR
001800** UPDATES THE REQUEST'S SHIPMENT RECORD AND CREDITS THE
001900** REQUESTED QUANTITY BACK INTO THE STORE'S INVENTORY POSITION.
002000** ALL THREE FILES ARE HELD IN TABLES FOR THE DURATION OF THE
002100** RUN AND REWRITTEN IN FULL AT THE END.
002200**
002300** CHANGE LOG.
002400**     04/11/88  TFK  0007  ORIGINAL PROGRAM, REQUEST MDS-121.
002500**     11/14/88  RLH  0051  REJECT NEW REQUESTS FOR AN UNKNOWN
002600**                          INVENTORY POSITION RATHER THAN ADDING
002700**                          A ZERO-QUANTITY REQUEST.
002800**     06/02/89  TFK  0097  UNKNOWN ACTION CODES NOW WRITTEN TO
002900**                          THE ACTIVITY REPORT AS REJECTED
003000**                          INSTEAD OF ABENDING THE STEP.
003100**     03/19/90  JMW  0126  SHIP ACTION NOW UPDATES AN EXISTING
003200**                          SHIPMENT RECORD FOR A RE-SHIP RATHER
003300**                          THAN ADDING A SECOND ONE.
003400**     08/07/91  TFK  0158  IN-MEMORY REQUEST/SHIPMENT/INVENTORY
003500**                          TABLES REPLACE THE BALANCED-LINE
003600**                          MASTER MATCH -- ACTIONS NO LONGER
003700**                          ARRIVE IN REQUEST NUMBER ORDER.
003800**     02/21/93  RLH  0184  ADD REQUEST NUMBER ASSIGNMENT CARRIED
003900**                          FORWARD FROM HIGHEST REQ-ID ON FILE.
004000**     10/11/95  JMW  0221  SHIP QUANTITY NOW ADDED TO INVENTORY
004100**                          EXACTLY ONCE PER ACTION -- A REPEATED
004200**                          SHIP ACTION ON THE SAME REQUEST NO
004300**                          LONGER DOUBLE-CREDITS STOCK.
004400**     12/09/98  TFK  Y2K1  REQUEST AND ACTION DATES ARE FOUR
004500**                          DIGIT YEAR ON THE WIRE, NO WINDOWING.
004600**     01/25/99  TFK  Y2K2  RAN CENTURY-ROLLOVER TEST DECK, NO
004700**                          CHANGE REQUIRED.
004800**     08/02/02  JMW  0258  REPORT FILE NOW OPENED EXTEND -- THIS
004900**                          STEP RUNS AFTER THE SALE POSTING STEP
005000**                          IN THE NIGHTLY JOB.
005100**     06/14/05  TFK  0300  RAISE REQUEST AND SHIPMENT TABLE
005200**                          SIZES FOR THE FALL CATALOGUE
005300**                          EXPANSION.
005400**     09/18/07  RLH  0311  RESTOCK-RECORD-AREA AND RESTOCK-OUT-
005500**                          AREA WERE DECLARED FOUR BYTES SHORT
005600**                          OF THE RECORD LAYOUT, TRUNCATING
005700**                          REQ-UPD-DATE ON EVERY READ AND
005800**                          WRITE -- WIDENED BOTH TO MATCH
005900**                          RESTOCKMST.
006000**     09/18/07  RLH  0312  RENUMBERED THE SHIP-ACTION POSITION
006100**                          SEARCH PARAGRAPH (WAS A DUPLICATE OF
006200**                          325-TEST-ONE-POSITION) TO
006300**                          456-TEST-ONE-POSITION-FOR-SHIP.
006400**     10/02/07  RLH  0317  RECODED 400-PROCESS-ACTION-
006500**                          TRANSACTION AS A PERFORM ... THRU
006600**                          470 RANGE WITH GO TO ON THE UNKNOWN-
006700**                          REQUEST AND EOF PATHS, PER SHOP
006800**                          STANDARD FOR MULTI-PATH TRANSACTION
006900**                          EDITS.
007000*****************************************************************
007100*
007200 ENVIRONMENT DIVISION.
007300*
007400 CONFIGURATION SECTION.
007500*
007600 SPECIAL-NAMES.
007700     C01 IS TOP-OF-FORM.
007800*
007900 INPUT-OUTPUT SECTION.
008000*
008100 FILE-CONTROL.
008200*
008300     SELECT REQTRAN  ASSIGN TO REQTRAN
008400                     ORGANIZATION IS LINE SEQUENTIAL.
008500     SELECT ACTIONS  ASSIGN TO ACTIONS
008600                     ORGANIZATION IS LINE SEQUENTIAL.
008700     SELECT INVNMAST ASSIGN TO INVNMAST
008800                     ORGANIZATION IS LINE SEQUENTIAL.
008900     SELECT INVNOUT  ASSIGN TO INVNOUT
009000                     ORGANIZATION IS LINE SEQUENTIAL.
009100     SELECT RESTMAST ASSIGN TO RESTMAST
009200                     ORGANIZATION IS LINE SEQUENTIAL.
009300     SELECT RESTOUT  ASSIGN TO RESTOUT
009400                     ORGANIZATION IS LINE SEQUENTIAL.
009500     SELECT SHIPMAST ASSIGN TO SHIPMAST
009600                     ORGANIZATION IS LINE SEQUENTIAL.
009700     SELECT SHIPOUT  ASSIGN TO SHIPOUT
009800                     ORGANIZATION IS LINE SEQUENTIAL.
009900     SELECT REPORT   ASSIGN TO REPORT
010000                     ORGANIZATION IS LINE SEQUENTIAL.
010100*
010200 DATA DIVISION.
010300*
010400 FILE SECTION.
010500*
010600 FD  REQTRAN.
010700*
010800 01  REQTRAN-RECORD-AREA          PIC X(40).
010900*
011000 FD  ACTIONS.
011100*
011200 01  ACTION-RECORD-AREA           PIC X(40).
011300*
011400 FD  INVNMAST.
011500*
011600 01  INVENTORY-RECORD-AREA        PIC X(24).
011700*
011800 FD  INVNOUT.
011900*
012000 01  INVENTORY-OUT-AREA           PIC X(24).
012100*
012200 FD  RESTMAST.
012300*
012400 01  RESTOCK-RECORD-AREA          PIC X(64).
012500*
012600 FD  RESTOUT.
012700*
012800 01  RESTOCK-OUT-AREA             PIC X(64).
012900*
013000 FD  SHIPMAST.
013100*
013200 01  SHIPMENT-RECORD-AREA         PIC X(42).
013300*
013400 FD  SHIPOUT.
013500*
013600 01  SHIPMENT-OUT-AREA            PIC X(42).
013700*
013800 FD  REPORT.
013900*
014000 01  PRINT-AREA                   PIC X(132).
014100*
014200 WORKING-STORAGE SECTION.
014300*
014400 01  SWITCHES.
014500     05  REQUEST-EOF-SWITCH          PIC X   VALUE "N".
014600         88  REQUEST-EOF                     VALUE "Y".
014700     05  INVENTORY-EOF-SWITCH        PIC X   VALUE "N".
014800         88  INVENTORY-EOF                   VALUE "Y".
014900     05  SHIPMENT-EOF-SWITCH         PIC X   VALUE "N".
015000         88  SHIPMENT-EOF                     VALUE "Y".
015100     05  NEWREQ-EOF-SWITCH           PIC X   VALUE "N".
015200         88  NEWREQ-EOF                       VALUE "Y".
015300     05  ACTION-EOF-SWITCH           PIC X   VALUE "N".
015400         88  ACTION-EOF                       VALUE "Y".
015500     05  POSITION-FOUND-SWITCH       PIC X   VALUE "N".
015600         88  POSITION-FOUND                   VALUE "Y".
015700     05  REQUEST-FOUND-SWITCH        PIC X   VALUE "N".
015800         88  REQUEST-FOUND                    VALUE "Y".
015900     05  SHIPMENT-FOUND-SWITCH       PIC X   VALUE "N".
016000         88  SHIPMENT-FOUND                   VALUE "Y".
016100     05  FILLER                      PIC X(04).
016200*
016300 01  SUBSCRIPTS COMP.
016400     05  INVENTORY-SUB               PIC S9(04).
016500     05  INVENTORY-MAX               PIC S9(04)    VALUE ZERO.
016600     05  REQUEST-SUB                 PIC S9(04).
016700     05  REQUEST-MAX                 PIC S9(04)    VALUE ZERO.
016800     05  SHIPMENT-SUB                PIC S9(04).
016900     05  SHIPMENT-MAX                PIC S9(04)    VALUE ZERO.
017000     05  SEARCH-SUB                  PIC S9(04).
017100     05  LINE-COUNT                  PIC S9(03)    VALUE +99.
017200     05  PAGE-COUNT                  PIC S9(03)    VALUE ZERO.
017300     05  FILLER                      PIC X(04).
017400*
017500 01  ACCUMULATORS COMP.
017600     05  WK-NEXT-REQ-ID              PIC S9(07)    VALUE ZERO.
017700     05  WK-NEXT-SHP-ID              PIC S9(07)    VALUE ZERO.
017800     05  NEWREQ-READ-COUNT           PIC S9(07)    VALUE ZERO.
017900     05  NEWREQ-ADDED-COUNT          PIC S9(07)    VALUE ZERO.
018000     05  NEWREQ-REJECTED-COUNT       PIC S9(07)    VALUE ZERO.
018100     05  ACTION-READ-COUNT           PIC S9(07)    VALUE ZERO.
018200     05  ACTION-APPLIED-COUNT        PIC S9(07)    VALUE ZERO.
018300     05  ACTION-REJECTED-COUNT       PIC S9(07)    VALUE ZERO.
018400     05  FILLER                      PIC X(04).
018500*
018600     COPY INVNMAST.
018700*
018800     COPY RESTKMST.
018900*
019000     COPY SHIPMAST.
019100*
019200     COPY REQTRAN.
019300*
019400     COPY ACTNTRAN.
019500*
019600 01  INVENTORY-TABLE.
019700     05  INVENTORY-ENTRY OCCURS 3000 TIMES.
019800         10  IT-ID                    PIC 9(04).
019900         10  IT-STORE-ID              PIC 9(04).
020000         10  IT-PROD-ID               PIC 9(04).
020100         10  IT-QTY                   PIC 9(07).
020200         10  IT-THRESHOLD             PIC 9(05).
020300         10  FILLER                   PIC X(04).
020400*
020500 01  REQUEST-TABLE.
020600     05  REQUEST-ENTRY OCCURS 2000 TIMES.
020700         10  RT-REQ-ID                PIC 9(05).
020800         10  RT-INV-ID                PIC 9(04).
020900         10  RT-STORE-ID              PIC 9(04).
021000         10  RT-PROD-ID               PIC 9(04).
021100         10  RT-QTY                   PIC 9(05).
021200         10  RT-STATUS                PIC X(09).
021300         10  RT-MANAGER-ID            PIC 9(04).
021400         10  RT-SUPPLIER-ID           PIC 9(04).
021500         10  RT-NOTES                 PIC X(17).
021600         10  RT-UPD-DATE              PIC 9(08).
021700         10  RT-SHIP-CREDITED-SWITCH  PIC X.
021800             88  RT-SHIP-CREDITED             VALUE "Y".
021900         10  FILLER                   PIC X(03).
022000*
022100 01  SHIPMENT-TABLE.
022200     05  SHIPMENT-ENTRY OCCURS 500 TIMES.
022300         10  SH-ID                    PIC 9(05).
022400         10  SH-REQ-ID                PIC 9(05).
022500         10  SH-STATUS                PIC X(09).
022600         10  SH-TRACKING              PIC X(15).
022700         10  SH-UPD-DATE              PIC 9(08).
022800         10  FILLER                   PIC X(04).
022900*
023000 01  CURRENT-DATE-AND-TIME.
023100     05  CD-YEAR                      PIC 9(04).
023200     05  CD-MONTH                     PIC 9(02).
023300     05  CD-DAY                       PIC 9(02).
023400     05  FILLER                       PIC X(12).
023500*
023600 01  HEADING-LINE-1.
023700     05  FILLER          PIC X(07)   VALUE "DATE:  ".
023800     05  HL1-MONTH       PIC 9(02).
023900     05  FILLER          PIC X(01)   VALUE "/".
024000     05  HL1-DAY         PIC 9(02).
024100     05  FILLER          PIC X(01)   VALUE "/".
024200     05  HL1-YEAR        PIC 9(04).
024300     05  FILLER          PIC X(12)   VALUE SPACE.
024400     05  FILLER          PIC X(28)   VALUE
024500             "RESTOCK ACTIVITY REPORT    ".
024600     05  FILLER          PIC X(12)   VALUE "      PAGE: ".
024700     05  HL1-PAGE-NUMBER PIC ZZZ9.
024800     05  FILLER          PIC X(59)   VALUE SPACE.
024900*
025000 01  HEADING-LINE-2.
025100     05  FILLER          PIC X(08)   VALUE "REQ ID  ".
025200     05  FILLER          PIC X(10)   VALUE "ACTION    ".
025300     05  FILLER          PIC X(12)   VALUE "STATUS      ".
025400     05  FILLER          PIC X(10)   VALUE "QTY       ".
025500     05  FILLER          PIC X(17)   VALUE "TRACKING       ".
025600     05  FILLER          PIC X(75)   VALUE SPACE.
025700*
025800 01  ACTIVITY-LINE.
025900     05  AL-REQ-ID       PIC ZZZZ9.
026000     05  FILLER          PIC X(03)   VALUE SPACE.
026100     05  AL-ACTION       PIC X(06).
026200     05  FILLER          PIC X(04)   VALUE SPACE.
026300     05  AL-STATUS       PIC X(09).
026400     05  FILLER          PIC X(03)   VALUE SPACE.
026500     05  AL-QTY          PIC ZZZZ9.
026600     05  FILLER          PIC X(05)   VALUE SPACE.
026700     05  AL-TRACKING     PIC X(15).
026800     05  FILLER          PIC X(77)   VALUE SPACE.
026900*
027000 01  SUMMARY-LINE-1.
027100     05  FILLER          PIC X(30)  VALUE
027200             "NEW REQUESTS READ ........... ".
027300     05  SM1-COUNT       PIC ZZZ,ZZ9.
027400     05  FILLER          PIC X(95)  VALUE SPACE.
027500*
027600 01  SUMMARY-LINE-2.
027700     05  FILLER          PIC X(30)  VALUE
027800             "NEW REQUESTS ADDED .......... ".
027900     05  SM2-COUNT       PIC ZZZ,ZZ9.
028000     05  FILLER          PIC X(95)  VALUE SPACE.
028100*
028200 01  SUMMARY-LINE-3.
028300     05  FILLER          PIC X(30)  VALUE
028400             "NEW REQUESTS REJECTED ....... ".
028500     05  SM3-COUNT       PIC ZZZ,ZZ9.
028600     05  FILLER          PIC X(95)  VALUE SPACE.
028700*
028800 01  SUMMARY-LINE-4.
028900     05  FILLER          PIC X(30)  VALUE
029000             "ACTIONS READ ................ ".
029100     05  SM4-COUNT       PIC ZZZ,ZZ9.
029200     05  FILLER          PIC X(95)  VALUE SPACE.
029300*
029400 01  SUMMARY-LINE-5.
029500     05  FILLER          PIC X(30)  VALUE
029600             "ACTIONS APPLIED .............. ".
029700     05  SM5-COUNT       PIC ZZZ,ZZ9.
029800     05  FILLER          PIC X(95)  VALUE SPACE.
029900*
030000 01  SUMMARY-LINE-6.
030100     05  FILLER          PIC X(30)  VALUE
030200             "ACTIONS REJECTED ............. ".
030300     05  SM6-COUNT       PIC ZZZ,ZZ9.
030400     05  FILLER          PIC X(95)  VALUE SPACE.
030500*
030600 PROCEDURE DIVISION.
030700*
030800 000-PROCESS-RESTOCK-LIFECYCLE.
030900*
031000     OPEN INPUT  REQTRAN
031100                 ACTIONS
031200                 INVNMAST
031300                 RESTMAST
031400                 SHIPMAST
031500          OUTPUT INVNOUT
031600                 RESTOUT
031700                 SHIPOUT
031800          EXTEND REPORT.
031900     PERFORM 100-LOAD-INVENTORY-TABLE
032000         UNTIL INVENTORY-EOF.
032100     PERFORM 110-LOAD-REQUEST-TABLE
032200         UNTIL REQUEST-EOF.
032300     PERFORM 120-LOAD-SHIPMENT-TABLE
032400         UNTIL SHIPMENT-EOF.
032500     PERFORM 200-FORMAT-REPORT-HEADING.
032600     PERFORM 300-PROCESS-REQUEST-TRANSACTION
032700         UNTIL NEWREQ-EOF.
032800     PERFORM 400-PROCESS-ACTION-TRANSACTION
032900         THRU 470-WRITE-REJECTED-ACTION-EXIT
033000         UNTIL ACTION-EOF.
033100     PERFORM 800-REWRITE-INVENTORY-TABLE
033200         VARYING INVENTORY-SUB FROM 1 BY 1
033300         UNTIL INVENTORY-SUB > INVENTORY-MAX.
033400     PERFORM 810-REWRITE-REQUEST-TABLE
033500         VARYING REQUEST-SUB FROM 1 BY 1
033600         UNTIL REQUEST-SUB > REQUEST-MAX.
033700     PERFORM 820-REWRITE-SHIPMENT-TABLE
033800         VARYING SHIPMENT-SUB FROM 1 BY 1
033900         UNTIL SHIPMENT-SUB > SHIPMENT-MAX.
034000     PERFORM 900-PRINT-ACTIVITY-SUMMARY.
034100     CLOSE REQTRAN
034200           ACTIONS
034300           INVNMAST
034400           RESTMAST
034500           SHIPMAST
034600           INVNOUT
034700           RESTOUT
034800           SHIPOUT
034900           REPORT.
035000     STOP RUN.
035100*
035200 100-LOAD-INVENTORY-TABLE.
035300*
035400     READ INVNMAST INTO INVENTORY-RECORD
035500         AT END
035600             MOVE "Y" TO INVENTORY-EOF-SWITCH.
035700     IF NOT INVENTORY-EOF
035800         ADD 1 TO INVENTORY-MAX
035900         MOVE INV-ID          TO IT-ID (INVENTORY-MAX)
036000         MOVE INV-STORE-ID    TO IT-STORE-ID (INVENTORY-MAX)
036100         MOVE INV-PROD-ID     TO IT-PROD-ID (INVENTORY-MAX)
036200         MOVE INV-QTY         TO IT-QTY (INVENTORY-MAX)
036300         MOVE INV-THRESHOLD   TO IT-THRESHOLD (INVENTORY-MAX).
036400*
036500 110-LOAD-REQUEST-TABLE.
036600*
036700     READ RESTMAST INTO RESTOCK-RECORD
036800         AT END
036900             MOVE "Y" TO REQUEST-EOF-SWITCH.
037000     IF NOT REQUEST-EOF
037100         ADD 1 TO REQUEST-MAX
037200         MOVE REQ-ID           TO RT-REQ-ID (REQUEST-MAX)
037300         MOVE REQ-INV-ID       TO RT-INV-ID (REQUEST-MAX)
037400         MOVE REQ-STORE-ID     TO RT-STORE-ID (REQUEST-MAX)
037500         MOVE REQ-PROD-ID      TO RT-PROD-ID (REQUEST-MAX)
037600         MOVE REQ-QTY          TO RT-QTY (REQUEST-MAX)
037700         MOVE REQ-STATUS       TO RT-STATUS (REQUEST-MAX)
037800         MOVE REQ-MANAGER-ID   TO RT-MANAGER-ID (REQUEST-MAX)
037900         MOVE REQ-SUPPLIER-ID  TO RT-SUPPLIER-ID (REQUEST-MAX)
038000         MOVE REQ-NOTES        TO RT-NOTES (REQUEST-MAX)
038100         MOVE REQ-UPD-DATE     TO RT-UPD-DATE (REQUEST-MAX)
038200         MOVE "N"              TO RT-SHIP-CREDITED-SWITCH (REQUEST-MAX)
038300         IF RT-REQ-ID (REQUEST-MAX) > WK-NEXT-REQ-ID
038400             MOVE RT-REQ-ID (REQUEST-MAX) TO WK-NEXT-REQ-ID.
038500*
038600 120-LOAD-SHIPMENT-TABLE.
038700*
038800     READ SHIPMAST INTO SHIPMENT-RECORD
038900         AT END
039000             MOVE "Y" TO SHIPMENT-EOF-SWITCH.
039100     IF NOT SHIPMENT-EOF
039200         ADD 1 TO SHIPMENT-MAX
039300         MOVE SHP-ID          TO SH-ID (SHIPMENT-MAX)
039400         MOVE SHP-REQ-ID      TO SH-REQ-ID (SHIPMENT-MAX)
039500         MOVE SHP-STATUS      TO SH-STATUS (SHIPMENT-MAX)
039600         MOVE SHP-TRACKING    TO SH-TRACKING (SHIPMENT-MAX)
039700         MOVE SHP-UPD-DATE    TO SH-UPD-DATE (SHIPMENT-MAX)
039800         IF SHP-ID > WK-NEXT-SHP-ID
039900             MOVE SHP-ID TO WK-NEXT-SHP-ID.
040000*
040100 200-FORMAT-REPORT-HEADING.
040200*
040300     MOVE FUNCTION CURRENT-DATE TO CURRENT-DATE-AND-TIME.
040400     MOVE CD-MONTH   TO HL1-MONTH.
040500     MOVE CD-DAY     TO HL1-DAY.
040600     MOVE CD-YEAR    TO HL1-YEAR.
040700     PERFORM 210-PRINT-PAGE-HEADING.
040800*
040900 210-PRINT-PAGE-HEADING.
041000*
041100     ADD 1 TO PAGE-COUNT.
041200     MOVE PAGE-COUNT TO HL1-PAGE-NUMBER.
041300     MOVE HEADING-LINE-1 TO PRINT-AREA.
041400     WRITE PRINT-AREA AFTER ADVANCING PAGE.
041500     MOVE HEADING-LINE-2 TO PRINT-AREA.
041600     WRITE PRINT-AREA AFTER ADVANCING 2 LINES.
041700     MOVE 3 TO LINE-COUNT.
041800*
041900 300-PROCESS-REQUEST-TRANSACTION.
042000*
042100     PERFORM 310-READ-REQUEST-TRANSACTION.
042200     IF NOT NEWREQ-EOF
042300         ADD 1 TO NEWREQ-READ-COUNT
042400         IF RQT-QTY > ZERO
042500             PERFORM 320-FIND-POSITION-BY-INV-ID
042600             IF POSITION-FOUND
042700                 PERFORM 330-ADD-NEW-REQUEST
042800             ELSE
042900                 ADD 1 TO NEWREQ-REJECTED-COUNT
043000                 DISPLAY "REJECTED NEW REQUEST - UNKNOWN INV ID "
043100                         RQT-INV-ID
043200             END-IF
043300         ELSE
043400             ADD 1 TO NEWREQ-REJECTED-COUNT
043500             DISPLAY "REJECTED NEW REQUEST - QUANTITY NOT POSITIVE "
043600                     RQT-INV-ID
043700         END-IF.
043800*
043900 310-READ-REQUEST-TRANSACTION.
044000*
044100     READ REQTRAN INTO REQTRAN-RECORD
044200         AT END
044300             MOVE "Y" TO NEWREQ-EOF-SWITCH.
044400*
044500 320-FIND-POSITION-BY-INV-ID.
044600*
044700     MOVE "N" TO POSITION-FOUND-SWITCH.
044800     MOVE 1 TO SEARCH-SUB.
044900     PERFORM 325-TEST-ONE-POSITION
045000         UNTIL SEARCH-SUB > INVENTORY-MAX
045100         OR POSITION-FOUND.
045200*
045300 325-TEST-ONE-POSITION.
045400*
045500     IF IT-ID (SEARCH-SUB) = RQT-INV-ID
045600         MOVE "Y" TO POSITION-FOUND-SWITCH
045700         MOVE SEARCH-SUB TO INVENTORY-SUB
045800     ELSE
045900         ADD 1 TO SEARCH-SUB.
046000*
046100 330-ADD-NEW-REQUEST.
046200*
046300     ADD 1 TO WK-NEXT-REQ-ID.
046400     ADD 1 TO REQUEST-MAX.
046500     MOVE WK-NEXT-REQ-ID              TO RT-REQ-ID (REQUEST-MAX).
046600     MOVE RQT-INV-ID                  TO RT-INV-ID (REQUEST-MAX).
046700     MOVE IT-STORE-ID (INVENTORY-SUB) TO RT-STORE-ID (REQUEST-MAX).
046800     MOVE IT-PROD-ID  (INVENTORY-SUB) TO RT-PROD-ID (REQUEST-MAX).
046900     MOVE RQT-QTY                     TO RT-QTY (REQUEST-MAX).
047000     MOVE "PENDING  "                 TO RT-STATUS (REQUEST-MAX).
047100     MOVE RQT-MANAGER-ID              TO RT-MANAGER-ID (REQUEST-MAX).
047200     MOVE ZERO                        TO RT-SUPPLIER-ID (REQUEST-MAX).
047300     MOVE RQT-NOTES                   TO RT-NOTES (REQUEST-MAX).
047400     MOVE RQT-DATE                    TO RT-UPD-DATE (REQUEST-MAX).
047500     MOVE "N"           TO RT-SHIP-CREDITED-SWITCH (REQUEST-MAX).
047600     ADD 1 TO NEWREQ-ADDED-COUNT.
047700*
047800 400-PROCESS-ACTION-TRANSACTION.
047900*
048000*    RECODED AS A GO TO CHAIN OVER THE 400 THRU 470 RANGE PER
048100*    TICKET 0317 -- SEE CHANGE LOG.
048200*
048300     PERFORM 410-READ-ACTION-TRANSACTION.
048400     IF ACTION-EOF
048500         GO TO 470-WRITE-REJECTED-ACTION-EXIT.
048600     ADD 1 TO ACTION-READ-COUNT.
048700     PERFORM 420-FIND-REQUEST-BY-ID.
048800     IF NOT REQUEST-FOUND
048900         GO TO 470-WRITE-REJECTED-ACTION.
049000     EVALUATE TRUE
049100         WHEN ACT-ACCEPT
049200             PERFORM 430-APPLY-ACCEPT-ACTION
049300         WHEN ACT-REJECT
049400             PERFORM 440-APPLY-REJECT-ACTION
049500         WHEN ACT-SHIP
049600             PERFORM 450-APPLY-SHIP-ACTION
049700         WHEN OTHER
049800             PERFORM 470-WRITE-REJECTED-ACTION
049900     END-EVALUATE.
050000     GO TO 470-WRITE-REJECTED-ACTION-EXIT.
050100*
050200 410-READ-ACTION-TRANSACTION.
050300*
050400     READ ACTIONS INTO ACTION-RECORD
050500         AT END
050600             MOVE "Y" TO ACTION-EOF-SWITCH.
050700*
050800 420-FIND-REQUEST-BY-ID.
050900*
051000     MOVE "N" TO REQUEST-FOUND-SWITCH.
051100     MOVE 1 TO SEARCH-SUB.
051200     PERFORM 425-TEST-ONE-REQUEST
051300         UNTIL SEARCH-SUB > REQUEST-MAX
051400         OR REQUEST-FOUND.
051500*
051600 425-TEST-ONE-REQUEST.
051700*
051800     IF RT-REQ-ID (SEARCH-SUB) = ACT-REQ-ID
051900         MOVE "Y" TO REQUEST-FOUND-SWITCH
052000         MOVE SEARCH-SUB TO REQUEST-SUB
052100     ELSE
052200         ADD 1 TO SEARCH-SUB.
052300*
052400 430-APPLY-ACCEPT-ACTION.
052500*
052600     MOVE "APPROVED "         TO RT-STATUS (REQUEST-SUB).
052700     MOVE ACT-SUPPLIER-ID     TO RT-SUPPLIER-ID (REQUEST-SUB).
052800     MOVE ACT-DATE            TO RT-UPD-DATE (REQUEST-SUB).
052900     ADD 1 TO ACTION-APPLIED-COUNT.
053000     MOVE "APPROVED " TO AL-STATUS.
053100     MOVE ZERO         TO AL-QTY.
053200     MOVE SPACE        TO AL-TRACKING.
053300     PERFORM 480-PRINT-ACTIVITY-LINE.
053400*
053500 440-APPLY-REJECT-ACTION.
053600*
053700     MOVE "REJECTED "         TO RT-STATUS (REQUEST-SUB).
053800     MOVE ACT-SUPPLIER-ID     TO RT-SUPPLIER-ID (REQUEST-SUB).
053900     MOVE ACT-DATE            TO RT-UPD-DATE (REQUEST-SUB).
054000     ADD 1 TO ACTION-APPLIED-COUNT.
054100     MOVE "REJECTED " TO AL-STATUS.
054200     MOVE ZERO         TO AL-QTY.
054300     MOVE SPACE        TO AL-TRACKING.
054400     PERFORM 480-PRINT-ACTIVITY-LINE.
054500*
054600 450-APPLY-SHIP-ACTION.
054700*
054800     MOVE "SHIPPED  "         TO RT-STATUS (REQUEST-SUB).
054900     MOVE ACT-SUPPLIER-ID     TO RT-SUPPLIER-ID (REQUEST-SUB).
055000     MOVE ACT-DATE            TO RT-UPD-DATE (REQUEST-SUB).
055100     PERFORM 460-FIND-SHIPMENT-BY-REQ-ID.
055200     IF SHIPMENT-FOUND
055300         MOVE "SHIPPED  "    TO SH-STATUS (SHIPMENT-SUB)
055400         MOVE ACT-TRACKING   TO SH-TRACKING (SHIPMENT-SUB)
055500         MOVE ACT-DATE       TO SH-UPD-DATE (SHIPMENT-SUB)
055600     ELSE
055700         ADD 1 TO WK-NEXT-SHP-ID
055800         ADD 1 TO SHIPMENT-MAX
055900         MOVE WK-NEXT-SHP-ID TO SH-ID (SHIPMENT-MAX)
056000         MOVE ACT-REQ-ID     TO SH-REQ-ID (SHIPMENT-MAX)
056100         MOVE "SHIPPED  "    TO SH-STATUS (SHIPMENT-MAX)
056200         MOVE ACT-TRACKING   TO SH-TRACKING (SHIPMENT-MAX)
056300         MOVE ACT-DATE       TO SH-UPD-DATE (SHIPMENT-MAX).
056400     IF NOT RT-SHIP-CREDITED (REQUEST-SUB)
056500         PERFORM 455-FIND-POSITION-FOR-SHIP
056600         IF POSITION-FOUND
056700             ADD RT-QTY (REQUEST-SUB) TO IT-QTY (INVENTORY-SUB)
056800         END-IF
056900         MOVE "Y" TO RT-SHIP-CREDITED-SWITCH (REQUEST-SUB).
057000     ADD 1 TO ACTION-APPLIED-COUNT.
057100     MOVE "SHIPPED  "           TO AL-STATUS.
057200     MOVE RT-QTY (REQUEST-SUB)  TO AL-QTY.
057300     MOVE ACT-TRACKING          TO AL-TRACKING.
057400     PERFORM 480-PRINT-ACTIVITY-LINE.
057500*
057600 455-FIND-POSITION-FOR-SHIP.
057700*
057800     MOVE "N" TO POSITION-FOUND-SWITCH.
057900     MOVE 1 TO SEARCH-SUB.
058000     PERFORM 456-TEST-ONE-POSITION-FOR-SHIP
058100         UNTIL SEARCH-SUB > INVENTORY-MAX
058200         OR POSITION-FOUND.
058300*
058400 456-TEST-ONE-POSITION-FOR-SHIP.
058500*
058600     IF IT-ID (SEARCH-SUB) = RT-INV-ID (REQUEST-SUB)
058700         MOVE "Y" TO POSITION-FOUND-SWITCH
058800         MOVE SEARCH-SUB TO INVENTORY-SUB
058900     ELSE
059000         ADD 1 TO SEARCH-SUB.
059100*
059200 460-FIND-SHIPMENT-BY-REQ-ID.
059300*
059400     MOVE "N" TO SHIPMENT-FOUND-SWITCH.
059500     MOVE 1 TO SEARCH-SUB.
059600     PERFORM 465-TEST-ONE-SHIPMENT
059700         UNTIL SEARCH-SUB > SHIPMENT-MAX
059800         OR SHIPMENT-FOUND.
059900*
060000 465-TEST-ONE-SHIPMENT.
060100*
060200     IF SH-REQ-ID (SEARCH-SUB) = ACT-REQ-ID
060300         MOVE "Y" TO SHIPMENT-FOUND-SWITCH
060400         MOVE SEARCH-SUB TO SHIPMENT-SUB
060500     ELSE
060600         ADD 1 TO SEARCH-SUB.
060700*
060800 470-WRITE-REJECTED-ACTION.
060900*
061000     ADD 1 TO ACTION-REJECTED-COUNT.
061100     DISPLAY "REJECTED ACTION - REQUEST ID " ACT-REQ-ID
061200             " CODE " ACT-CODE.
061300     MOVE "REJECTED" TO AL-STATUS.
061400     MOVE ZERO        TO AL-QTY.
061500     MOVE SPACE       TO AL-TRACKING.
061600     PERFORM 480-PRINT-ACTIVITY-LINE.
061700*
061800 470-WRITE-REJECTED-ACTION-EXIT.
061900*
062000     EXIT.
062100*
062200 480-PRINT-ACTIVITY-LINE.
062300*
062400     IF LINE-COUNT > 54
062500         PERFORM 210-PRINT-PAGE-HEADING.
062600     MOVE ACT-REQ-ID TO AL-REQ-ID.
062700     MOVE ACT-CODE   TO AL-ACTION.
062800     MOVE ACTIVITY-LINE TO PRINT-AREA.
062900     WRITE PRINT-AREA AFTER ADVANCING 1 LINES.
063000     ADD 1 TO LINE-COUNT.
063100*
063200 800-REWRITE-INVENTORY-TABLE.
063300*
063400     MOVE IT-ID        (INVENTORY-SUB) TO INV-ID.
063500     MOVE IT-STORE-ID  (INVENTORY-SUB) TO INV-STORE-ID.
063600     MOVE IT-PROD-ID   (INVENTORY-SUB) TO INV-PROD-ID.
063700     MOVE IT-QTY       (INVENTORY-SUB) TO INV-QTY.
063800     MOVE IT-THRESHOLD (INVENTORY-SUB) TO INV-THRESHOLD.
063900     WRITE INVENTORY-OUT-AREA FROM INVENTORY-RECORD.
064000*
064100 810-REWRITE-REQUEST-TABLE.
064200*
064300     MOVE RT-REQ-ID       (REQUEST-SUB) TO REQ-ID.
064400     MOVE RT-INV-ID       (REQUEST-SUB) TO REQ-INV-ID.
064500     MOVE RT-STORE-ID     (REQUEST-SUB) TO REQ-STORE-ID.
064600     MOVE RT-PROD-ID      (REQUEST-SUB) TO REQ-PROD-ID.
064700     MOVE RT-QTY          (REQUEST-SUB) TO REQ-QTY.
064800     MOVE RT-STATUS       (REQUEST-SUB) TO REQ-STATUS.
064900     MOVE RT-MANAGER-ID   (REQUEST-SUB) TO REQ-MANAGER-ID.
065000     MOVE RT-SUPPLIER-ID  (REQUEST-SUB) TO REQ-SUPPLIER-ID.
065100     MOVE RT-NOTES        (REQUEST-SUB) TO REQ-NOTES.
065200     MOVE RT-UPD-DATE     (REQUEST-SUB) TO REQ-UPD-DATE.
065300     WRITE RESTOCK-OUT-AREA FROM RESTOCK-RECORD.
065400*
065500 820-REWRITE-SHIPMENT-TABLE.
065600*
065700     MOVE SH-ID        (SHIPMENT-SUB) TO SHP-ID.
065800     MOVE SH-REQ-ID    (SHIPMENT-SUB) TO SHP-REQ-ID.
065900     MOVE SH-STATUS    (SHIPMENT-SUB) TO SHP-STATUS.
066000     MOVE SH-TRACKING  (SHIPMENT-SUB) TO SHP-TRACKING.
066100     MOVE SH-UPD-DATE  (SHIPMENT-SUB) TO SHP-UPD-DATE.
066200     WRITE SHIPMENT-OUT-AREA FROM SHIPMENT-RECORD.
066300*
066400 900-PRINT-ACTIVITY-SUMMARY.
066500*
066600     IF LINE-COUNT > 48
066700         PERFORM 210-PRINT-PAGE-HEADING.
066800     MOVE NEWREQ-READ-COUNT     TO SM1-COUNT.
066900     MOVE SUMMARY-LINE-1 TO PRINT-AREA.
067000     WRITE PRINT-AREA AFTER ADVANCING 2 LINES.
067100     MOVE NEWREQ-ADDED-COUNT    TO SM2-COUNT.
067200     MOVE SUMMARY-LINE-2 TO PRINT-AREA.
067300     WRITE PRINT-AREA AFTER ADVANCING 1 LINES.
067400     MOVE NEWREQ-REJECTED-COUNT TO SM3-COUNT.
067500     MOVE SUMMARY-LINE-3 TO PRINT-AREA.
067600     WRITE PRINT-AREA AFTER ADVANCING 1 LINES.
067700     MOVE ACTION-READ-COUNT     TO SM4-COUNT.
067800     MOVE SUMMARY-LINE-4 TO PRINT-AREA.
067900     WRITE PRINT-AREA AFTER ADVANCING 1 LINES.
068000     MOVE ACTION-APPLIED-COUNT  TO SM5-COUNT.
068100     MOVE SUMMARY-LINE-5 TO PRINT-AREA.
068200     WRITE PRINT-AREA AFTER ADVANCING 1 LINES.
068300     MOVE ACTION-REJECTED-COUNT TO SM6-COUNT.
068400     MOVE SUMMARY-LINE-6 TO PRINT-AREA.
068500     WRITE PRINT-AREA AFTER ADVANCING 2 LINES.
