000100*****************************************************************
000200** INVENTORY MAINTENANCE TRANSACTION LAYOUT
000300** ONE ENTRY PER STORE MANAGER REQUEST TO ADD A PRODUCT TO A
000400** STORE'S FLOOR OR TO CHANGE AN EXISTING POSITION'S QUANTITY
000500** AND/OR THRESHOLD.  EITHER OF THE TWO NEW VALUES MAY BE
000600** OMITTED, SO EACH CARRIES ITS OWN SUPPLIED-OR-NOT SWITCH.
000700*****************************************************************
000800*
000900 01  INVMAINT-TRANSACTION.
001000     05  IMT-STORE-ID                PIC 9(04).
001100     05  IMT-PROD-SKU                PIC X(10).
001200     05  IMT-QTY-SWITCH              PIC X(01).
001300         88  IMT-QTY-SUPPLIED                VALUE "Y".
001400     05  IMT-NEW-QTY                 PIC 9(07).
001500     05  IMT-THRESHOLD-SWITCH        PIC X(01).
001600         88  IMT-THRESHOLD-SUPPLIED          VALUE "Y".
001700     05  IMT-NEW-THRESHOLD           PIC 9(05).
001800     05  IMT-TRAN-DATE               PIC 9(08).
001900*    THE TRANSACTION DATE BROKEN OUT FOR THE AUDIT DISPLAY.
002000     05  IMT-TRAN-DATE-BROKEN REDEFINES IMT-TRAN-DATE.
002100         10  IMT-TRAN-YEAR           PIC 9(04).
002200         10  IMT-TRAN-MONTH          PIC 9(02).
002300         10  IMT-TRAN-DAY            PIC 9(02).
002400     05  FILLER                      PIC X(04).
002500*
002600** FLAT ALTERNATE VIEW OF THE MAINTENANCE TRANSACTION RECORD.
002700*
002800 01  INVMAINT-TRANSACTION-X REDEFINES INVMAINT-TRANSACTION
002900                                 PIC X(40).
