000100*****************************************************************
000200** SALES REPORT PARAMETER CARD LAYOUT
000300** ONE RECORD SUPPLIED AHEAD OF THE SALES DETAIL RUN GIVING
000400** THE OPTIONAL REPORTING DATE RANGE.  EITHER BOUND MAY BE
000500** OMITTED (OPEN-ENDED), SO EACH CARRIES ITS OWN SWITCH.
000600*****************************************************************
000700*
000800 01  PARMCARD-RECORD.
000900     05  PARM-START-SWITCH           PIC X(01).
001000         88  PARM-START-GIVEN                VALUE "Y".
001100     05  PARM-START-DATE             PIC 9(08).
001200     05  PARM-END-SWITCH             PIC X(01).
001300         88  PARM-END-GIVEN                   VALUE "Y".
001400     05  PARM-END-DATE               PIC 9(08).
001500     05  FILLER                      PIC X(02).
001600*
001700** FLAT ALTERNATE VIEW OF THE PARAMETER CARD RECORD.
001800*
001900 01  PARMCARD-RECORD-X REDEFINES PARMCARD-RECORD
002000                                 PIC X(20).
