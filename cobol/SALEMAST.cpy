000100*****************************************************************
000200** SALE RECORD LAYOUT
000300** ONE ENTRY PER POSTED SALE.  WRITTEN BY THE SALE POSTING RUN
000400** (SAL2000), READ BACK BY THE SALES DETAIL REPORT (RPT4000)
000500** AND THE ANALYTICS RUN (RPT5000).
000600*****************************************************************
000700*
000800 01  SALE-RECORD.
000900     05  SALE-ID                     PIC 9(06).
001000     05  SALE-INV-ID                 PIC 9(04).
001100     05  SALE-STORE-ID               PIC 9(04).
001200     05  SALE-PROD-ID                PIC 9(04).
001300     05  SALE-QTY                    PIC 9(05).
001400     05  SALE-AMOUNT                 PIC 9(07)V99.
001500     05  SALE-DATE                   PIC 9(08).
001600*    THE SALE DATE BROKEN OUT INTO YEAR, MONTH AND DAY FOR
001700*    REPORT HEADINGS AND FOR THE MOST-RECENT-7-DATES ANALYSIS.
001800     05  SALE-DATE-BROKEN REDEFINES SALE-DATE.
001900         10  SALE-DATE-YEAR          PIC 9(04).
002000         10  SALE-DATE-MONTH         PIC 9(02).
002100         10  SALE-DATE-DAY           PIC 9(02).
002200*
002300** FLAT ALTERNATE VIEW OF THE SALE RECORD, USED WHEN THE
002400** RECORD IS MOVED WHOLE INTO OR OUT OF A WORKING TABLE.
002500*
002600 01  SALE-RECORD-X REDEFINES SALE-RECORD
002700                                 PIC X(40).
