000100*****************************************************************
000200** SHIPMENT RECORD LAYOUT
000300** ONE ENTRY PER RESTOCK REQUEST THAT HAS REACHED SHIPPED
000400** STATUS.  RST3000 CREATES THE ENTRY THE FIRST TIME A REQUEST
000500** IS SHIPPED AND UPDATES IT IF THE SUPPLIER RE-SHIPS.
000600*****************************************************************
000700*
000800 01  SHIPMENT-RECORD.
000900     05  SHP-ID                      PIC 9(05).
001000     05  SHP-REQ-ID                  PIC 9(05).
001100     05  SHP-STATUS                  PIC X(09).
001200         88  SHP-PREPARING                   VALUE "PREPARING".
001300         88  SHP-SHIPPED                     VALUE "SHIPPED  ".
001400     05  SHP-TRACKING                PIC X(15).
001500     05  SHP-UPD-DATE                PIC 9(08).
001600*    THE LAST-UPDATE DATE BROKEN OUT FOR THE ACTIVITY REPORT.
001700     05  SHP-UPD-DATE-BROKEN REDEFINES SHP-UPD-DATE.
001800         10  SHP-UPD-YEAR            PIC 9(04).
001900         10  SHP-UPD-MONTH           PIC 9(02).
002000         10  SHP-UPD-DAY             PIC 9(02).
002100*
002200** FLAT ALTERNATE VIEW OF THE SHIPMENT RECORD.
002300*
002400 01  SHIPMENT-RECORD-X REDEFINES SHIPMENT-RECORD
002500                                 PIC X(42).
