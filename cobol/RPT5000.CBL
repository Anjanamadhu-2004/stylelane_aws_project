000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID.  RPT5000.
000400 AUTHOR.      R L HAGADORN.
000500 INSTALLATION. STYLELANE RETAIL DATA CENTER.
000600 DATE-WRITTEN. 06/20/1988.
000700 DATE-COMPILED.
000800 SECURITY.    UNCLASSIFIED - BATCH SALES ANALYTICS.
000900*
001000*****************************************************************
001100** RPT5000 -- SALES ANALYTICS AND RESTOCK RECOMMENDATION RUN
001200**
001300** READS THE SALES FILE ONCE AND ACCUMULATES REVENUE AND UNIT
001400** TOTALS BY PRODUCT, BY STORE, BY CATEGORY (BLANK CATEGORY
001500** EXCLUDED) AND BY CALENDAR DATE.  PRINTS THE ANALYTICS REPORT
001600** (TOP TEN PRODUCTS, STORE AND CATEGORY BREAKDOWNS, THE MOST
001700** RECENT SEVEN DAYS' REVENUE, AND GRAND TOTALS), THEN SCANS THE
001800** FAST-SELLING PRODUCTS (FIVE OR MORE UNITS IN THE WINDOW)
001900** AGAINST THE LOW-STOCK INVENTORY POSITIONS AND PRINTS A
002000** RESTOCK RECOMMENDATION FOR EACH ONE FOUND, CLOSING WITH THE
002100** TOP FIVE PRODUCTS BY REVENUE.  THIS IS THE LAST STEP OF THE
002200** NIGHTLY BATCH JOB.
002300**
002400** CHANGE LOG.
002500**     06/20/88  RLH  0015  ORIGINAL PROGRAM, REQUEST MDS-131.
002600**     01/11/89  TFK  0064  EXCLUDE BLANK CATEGORY FROM THE
002700**                          CATEGORY BREAKDOWN PER MERCHANDISING.
002800**     05/30/89  JMW  0093  TOP TEN PRODUCT LIST NOW SELECTED IN
002900**                          MEMORY INSTEAD OF CALLING THE SORT
003000**                          UTILITY -- ONLY TEN ENTRIES ARE EVER
003100**                          NEEDED SO A FULL SORT IS WASTEFUL.
003200**     11/02/90  RLH  0140  ADD RESTOCK RECOMMENDATION SECTION,
003300**                          REQUEST MDS-149.
003400**     08/19/91  TFK  0160  RECOMMEND A PRODUCT ONLY WHEN AT
003500**                          LEAST ONE OF ITS POSITIONS IS LOW --
003600**                          PREVIOUSLY EVERY FAST SELLER PRINTED
003700**                          A HEADER EVEN WITH NOTHING BELOW IT.
003800**     03/07/93  RLH  0186  ADD TOP FIVE PRODUCT LIST TO THE
003900**                          FOOT OF THE RECOMMENDATION REPORT.
004000**     10/25/95  JMW  0225  DAILY REVENUE SECTION NOW SHOWS THE
004100**                          MOST RECENT SEVEN DATES ON FILE
004200**                          RATHER THAN THE FIRST SEVEN READ.
004300**     12/09/98  TFK  Y2K1  SALE DATES ARE FOUR DIGIT YEAR ON
004400**                          THE WIRE, NO WINDOWING PERFORMED.
004500**     01/25/99  TFK  Y2K2  RAN CENTURY-ROLLOVER TEST DECK, NO
004600**                          CHANGE REQUIRED.
004700**     08/02/02  JMW  0260  REPORT FILE NOW OPENED EXTEND -- THIS
004800**                          IS THE LAST STEP OF THE NIGHTLY JOB.
004900**     06/14/05  RLH  0302  RAISE PRODUCT, CATEGORY AND DAY TABLE
005000**                          SIZES FOR THE FALL CATALOGUE
005100**                          EXPANSION.
005200**     09/18/07  RLH  0314  SALE-RECORD-AREA WAS DECLARED FOUR
005300**                          BYTES SHORT OF THE RECORD LAYOUT,
005400**                          GARBLING SALE-DATE AND CORRUPTING
005500**                          THE DAILY REVENUE ACCUMULATION --
005600**                          WIDENED TO MATCH SALEMAST.
005700**     09/25/07  RLH  0315  MOVED 707-PRINT-TITLE-LINE AND
005800**                          708-PRINT-COLUMN-HEADING-LINE UP
005900**                          AHEAD OF 710-PRINT-TOP-PRODUCTS-
006000**                          SECTION -- THEY WERE CODED AFTER IT
006100**                          IN THE FILE EVEN THOUGH NUMBERED
006200**                          LOWER, BREAKING THE USUAL ASCENDING
006300**                          PARAGRAPH ORDER.
006400**     10/02/07  RLH  0318  RECODED 200-ACCUMULATE-SALES-DATA AS
006500**                          A PERFORM ... THRU 260 RANGE WITH GO
006600**                          TO ON THE EOF PATH, PER SHOP
006700**                          STANDARD FOR MULTI-PATH TRANSACTION
006800**                          EDITS.
006900*****************************************************************
007000*
007100 ENVIRONMENT DIVISION.
007200*
007300 CONFIGURATION SECTION.
007400*
007500 SPECIAL-NAMES.
007600    C01 IS TOP-OF-FORM.
007700*
007800 INPUT-OUTPUT SECTION.
007900*
008000 FILE-CONTROL.
008100*
008200    SELECT STORMAST ASSIGN TO STORMAST
008300                     ORGANIZATION IS LINE SEQUENTIAL.
008400    SELECT PRODMAST ASSIGN TO PRODMAST
008500                     ORGANIZATION IS LINE SEQUENTIAL.
008600    SELECT INVNMAST ASSIGN TO INVNMAST
008700                     ORGANIZATION IS LINE SEQUENTIAL.
008800    SELECT SALEMAST ASSIGN TO SALEMAST
008900                     ORGANIZATION IS LINE SEQUENTIAL.
009000    SELECT REPORT   ASSIGN TO REPORT
009100                     ORGANIZATION IS LINE SEQUENTIAL.
009200*
009300 DATA DIVISION.
009400*
009500 FILE SECTION.
009600*
009700 FD  STORMAST.
009800*
009900 01  STORE-RECORD-AREA            PIC X(40).
010000*
010100 FD  PRODMAST.
010200*
010300 01  PRODUCT-RECORD-AREA          PIC X(80).
010400*
010500 FD  INVNMAST.
010600*
010700 01  INVENTORY-RECORD-AREA        PIC X(24).
010800*
010900 FD  SALEMAST.
011000*
011100 01  SALE-RECORD-AREA             PIC X(40).
011200*
011300 FD  REPORT.
011400*
011500 01  PRINT-AREA                   PIC X(132).
011600*
011700 WORKING-STORAGE SECTION.
011800*
011900 01  SWITCHES.
012000    05  STORE-EOF-SWITCH            PIC X   VALUE "N".
012100         88  STORE-EOF                       VALUE "Y".
012200    05  PRODUCT-EOF-SWITCH          PIC X   VALUE "N".
012300         88  PRODUCT-EOF                     VALUE "Y".
012400    05  INVENTORY-EOF-SWITCH        PIC X   VALUE "N".
012500         88  INVENTORY-EOF                   VALUE "Y".
012600    05  SALE-EOF-SWITCH             PIC X   VALUE "N".
012700         88  SALE-EOF                        VALUE "Y".
012800    05  STORE-FOUND-SWITCH          PIC X   VALUE "N".
012900         88  STORE-FOUND                     VALUE "Y".
013000    05  PRODUCT-FOUND-SWITCH        PIC X   VALUE "N".
013100         88  PRODUCT-FOUND                   VALUE "Y".
013200    05  CATEGORY-FOUND-SWITCH       PIC X   VALUE "N".
013300         88  CATEGORY-FOUND                  VALUE "Y".
013400    05  DAY-FOUND-SWITCH            PIC X   VALUE "N".
013500         88  DAY-FOUND                       VALUE "Y".
013600    05  FILLER                      PIC X(04).
013700*
013800 01  SUBSCRIPTS COMP.
013900    05  STORE-MAX                   PIC S9(04)    VALUE ZERO.
014000    05  STORE-SUB                   PIC S9(04).
014100    05  PRODUCT-MAX                 PIC S9(04)    VALUE ZERO.
014200    05  PRODUCT-SUB                 PIC S9(04).
014300    05  INVENTORY-MAX               PIC S9(04)    VALUE ZERO.
014400    05  INVENTORY-SUB               PIC S9(04).
014500    05  CATEGORY-MAX                PIC S9(04)    VALUE ZERO.
014600    05  CATEGORY-SUB                PIC S9(04).
014700    05  DAY-MAX                     PIC S9(04)    VALUE ZERO.
014800    05  DAY-SUB                     PIC S9(04).
014900    05  SEARCH-SUB                  PIC S9(04).
015000    05  WK-BEST-SUB                 PIC S9(04).
015100    05  WK-BEST-DAY-SUB             PIC S9(04).
015200    05  WK-RANK                     PIC S9(04).
015300    05  LINE-COUNT                  PIC S9(03)    VALUE +99.
015400    05  PAGE-COUNT                  PIC S9(03)    VALUE ZERO.
015500    05  FILLER                      PIC X(04).
015600*
015700 01  ACCUMULATORS COMP.
015800    05  TPI-COUNT                   PIC S9(04)    VALUE ZERO.
015900    05  WK-DAY-COUNT                PIC S9(04)    VALUE ZERO.
016000    05  WK-LOW-COUNT                PIC S9(04)    VALUE ZERO.
016100    05  LOW-STOCK-COUNT             PIC S9(05)    VALUE ZERO.
016200    05  GRAND-TXN-COUNT             PIC S9(07)    VALUE ZERO.
016300    05  FILLER                      PIC X(04).
016400*
016500 01  WORK-AMOUNTS.
016600    05  WK-BEST-REVENUE             PIC 9(11)V99  VALUE ZERO.
016700    05  WK-BEST-DATE                PIC 9(08)     VALUE ZERO.
016800    05  GRAND-REVENUE-TOTAL         PIC 9(11)V99  VALUE ZERO.
016900    05  FILLER                      PIC X(04).
017000*
017100    COPY STORMAST.
017200*
017300    COPY PRODMAST.
017400*
017500    COPY INVNMAST.
017600*
017700    COPY SALEMAST.
017800*
017900 01  STORE-TABLE.
018000    05  STORE-ENTRY OCCURS 100 TIMES.
018100         10  ST-ID                    PIC 9(04).
018200         10  ST-NAME                  PIC X(20).
018300         10  ST-LOCATION              PIC X(16).
018400         10  SA-REVENUE               PIC 9(11)V99.
018500         10  SA-TXN-COUNT             PIC 9(07).
018600         10  FILLER                   PIC X(04).
018700*
018800 01  PRODUCT-TABLE.
018900    05  PRODUCT-ENTRY OCCURS 500 TIMES.
019000         10  PT-ID                    PIC 9(04).
019100         10  PT-SKU                   PIC X(10).
019200         10  PT-NAME                  PIC X(20).
019300         10  PT-CATEGORY              PIC X(12).
019400         10  PT-SIZE                  PIC X(04).
019500         10  PT-COLOR                 PIC X(08).
019600         10  PT-PRICE                 PIC 9(05)V99.
019700         10  PT-COST                  PIC 9(05)V99.
019800         10  PT-CAT-SUB               PIC S9(04)  COMP.
019900         10  PA-UNITS                 PIC 9(09).
020000         10  PA-REVENUE               PIC 9(11)V99.
020100         10  PT-SELECTED-SWITCH       PIC X.
020200             88  PT-SELECTED                  VALUE "Y".
020300         10  FILLER                   PIC X(03).
020400*
020500 01  INVENTORY-TABLE.
020600    05  INVENTORY-ENTRY OCCURS 3000 TIMES.
020700         10  IT-ID                    PIC 9(04).
020800         10  IT-STORE-ID              PIC 9(04).
020900         10  IT-PROD-ID               PIC 9(04).
021000         10  IT-QTY                   PIC 9(07).
021100         10  IT-THRESHOLD             PIC 9(05).
021200         10  IT-LOW-SWITCH            PIC X.
021300             88  IT-LOW                        VALUE "Y".
021400         10  FILLER                   PIC X(03).
021500*
021600 01  CATEGORY-TABLE.
021700    05  CATEGORY-ENTRY OCCURS 50 TIMES.
021800         10  CT-NAME                  PIC X(12).
021900         10  CT-REVENUE               PIC 9(11)V99.
022000         10  CT-UNITS                 PIC 9(09).
022100         10  FILLER                   PIC X(04).
022200*
022300 01  DAY-TABLE.
022400    05  DAY-ENTRY OCCURS 400 TIMES.
022500         10  DT-DATE                  PIC 9(08).
022600         10  DT-REVENUE               PIC 9(11)V99.
022700         10  DT-PRINTED-SWITCH        PIC X.
022800             88  DT-PRINTED                   VALUE "Y".
022900         10  FILLER                   PIC X(03).
023000*
023100 01  TOP-PRODUCT-INDEX-TABLE.
023200    05  TPI-INDEX  PIC S9(04) COMP OCCURS 10 TIMES.
023300*
023400 01  CURRENT-DATE-AND-TIME.
023500    05  CD-YEAR                      PIC 9(04).
023600    05  CD-MONTH                     PIC 9(02).
023700    05  CD-DAY                       PIC 9(02).
023800    05  FILLER                       PIC X(12).
023900*
024000 01  HEADING-LINE-1.
024100    05  FILLER          PIC X(07)   VALUE "DATE:  ".
024200    05  HL1-MONTH       PIC 9(02).
024300    05  FILLER          PIC X(01)   VALUE "/".
024400    05  HL1-DAY         PIC 9(02).
024500    05  FILLER          PIC X(01)   VALUE "/".
024600    05  HL1-YEAR        PIC 9(04).
024700    05  FILLER          PIC X(15)   VALUE SPACE.
024800    05  HL1-TITLE       PIC X(28).
024900    05  FILLER          PIC X(12)   VALUE "      PAGE: ".
025000    05  HL1-PAGE-NUMBER PIC ZZZ9.
025100    05  FILLER          PIC X(56)   VALUE SPACE.
025200*
025300 01  TITLE-LINE.
025400    05  TL-TEXT         PIC X(40).
025500    05  FILLER          PIC X(92)   VALUE SPACE.
025600*
025700 01  COLUMN-HEADING-LINE.
025800    05  CH-TEXT         PIC X(80).
025900    05  FILLER          PIC X(52)   VALUE SPACE.
026000*
026100 01  TOP-PRODUCT-LINE.
026200    05  TPL-RANK        PIC Z9.
026300    05  FILLER          PIC X(03)   VALUE SPACE.
026400    05  TPL-NAME        PIC X(20).
026500    05  FILLER          PIC X(02)   VALUE SPACE.
026600    05  TPL-SKU         PIC X(10).
026700    05  FILLER          PIC X(03)   VALUE SPACE.
026800    05  TPL-UNITS       PIC ZZZ,ZZ9.
026900    05  FILLER          PIC X(03)   VALUE SPACE.
027000    05  TPL-REVENUE     PIC ZZ,ZZZ,ZZ9.99.
027100    05  FILLER          PIC X(69)   VALUE SPACE.
027200*
027300 01  STORE-LINE.
027400    05  SL-NAME         PIC X(20).
027500    05  FILLER          PIC X(03)   VALUE SPACE.
027600    05  SL-REVENUE      PIC ZZ,ZZZ,ZZ9.99.
027700    05  FILLER          PIC X(03)   VALUE SPACE.
027800    05  SL-COUNT        PIC ZZZ,ZZ9.
027900    05  FILLER          PIC X(86)   VALUE SPACE.
028000*
028100 01  CATEGORY-LINE.
028200    05  CL-CATEGORY     PIC X(12).
028300    05  FILLER          PIC X(03)   VALUE SPACE.
028400    05  CL-REVENUE      PIC ZZ,ZZZ,ZZ9.99.
028500    05  FILLER          PIC X(03)   VALUE SPACE.
028600    05  CL-UNITS        PIC ZZZ,ZZ9.
028700    05  FILLER          PIC X(94)   VALUE SPACE.
028800*
028900 01  DAILY-LINE.
029000    05  DYL-DATE        PIC X(10).
029100    05  FILLER          PIC X(03)   VALUE SPACE.
029200    05  DYL-REVENUE     PIC ZZ,ZZZ,ZZ9.99.
029300    05  FILLER          PIC X(106)  VALUE SPACE.
029400*
029500 01  FOOTER-LINE-1.
029600    05  FILLER          PIC X(30)   VALUE
029700             "TOTAL REVENUE ............... ".
029800    05  FL1-AMOUNT      PIC ZZ,ZZZ,ZZ9.99-.
029900    05  FILLER          PIC X(88)   VALUE SPACE.
030000*
030100 01  FOOTER-LINE-2.
030200    05  FILLER          PIC X(30)   VALUE
030300             "TOTAL TRANSACTIONS .......... ".
030400    05  FL2-COUNT       PIC ZZZ,ZZ9.
030500    05  FILLER          PIC X(95)   VALUE SPACE.
030600*
030700 01  RECOMMENDATION-HEADER-LINE.
030800    05  RH-NAME         PIC X(20).
030900    05  FILLER          PIC X(02)   VALUE SPACE.
031000    05  RH-SKU          PIC X(10).
031100    05  FILLER          PIC X(03)   VALUE SPACE.
031200    05  FILLER          PIC X(12)   VALUE "UNITS SOLD: ".
031300    05  RH-UNITS        PIC ZZZ,ZZ9.
031400    05  FILLER          PIC X(78)   VALUE SPACE.
031500*
031600 01  RECOMMENDATION-DETAIL-LINE.
031700    05  FILLER          PIC X(04)   VALUE SPACE.
031800    05  RD-STORE-NAME   PIC X(20).
031900    05  FILLER          PIC X(03)   VALUE SPACE.
032000    05  RD-QTY          PIC ZZZ,ZZ9.
032100    05  FILLER          PIC X(03)   VALUE SPACE.
032200    05  RD-THRESHOLD    PIC ZZZ,ZZ9.
032300    05  FILLER          PIC X(88)   VALUE SPACE.
032400*
032500 PROCEDURE DIVISION.
032600*
032700 000-BUILD-ANALYTICS-AND-RECOMMENDATIONS.
032800*
032900    OPEN INPUT  STORMAST
033000                 PRODMAST
033100                 INVNMAST
033200                 SALEMAST
033300          EXTEND REPORT.
033400    PERFORM 100-LOAD-STORE-TABLE
033500         UNTIL STORE-EOF.
033600    PERFORM 150-LOAD-PRODUCT-TABLE
033700         UNTIL PRODUCT-EOF.
033800    PERFORM 180-LOAD-INVENTORY-TABLE
033900         UNTIL INVENTORY-EOF.
034000    PERFORM 200-ACCUMULATE-SALES-DATA
034100         THRU 260-POST-DAILY-REVENUE-EXIT
034200         UNTIL SALE-EOF.
034300    PERFORM 600-EVALUATE-LOW-STOCK
034400         VARYING INVENTORY-SUB FROM 1 BY 1
034500         UNTIL INVENTORY-SUB > INVENTORY-MAX.
034600    PERFORM 650-SELECT-ONE-TOP-PRODUCT
034700         UNTIL TPI-COUNT = 10
034800         OR TPI-COUNT = PRODUCT-MAX.
034900    PERFORM 700-PRINT-ANALYTICS-REPORT.
035000    PERFORM 800-PRINT-RECOMMENDATIONS-REPORT.
035100    CLOSE STORMAST
035200           PRODMAST
035300           INVNMAST
035400           SALEMAST
035500           REPORT.
035600    STOP RUN.
035700*
035800 100-LOAD-STORE-TABLE.
035900*
036000    READ STORMAST INTO STORE-RECORD
036100         AT END
036200             MOVE "Y" TO STORE-EOF-SWITCH.
036300    IF NOT STORE-EOF
036400         ADD 1 TO STORE-MAX
036500         MOVE STOR-ID       TO ST-ID (STORE-MAX)
036600         MOVE STOR-NAME     TO ST-NAME (STORE-MAX)
036700         MOVE STOR-LOCATION TO ST-LOCATION (STORE-MAX)
036800         MOVE ZERO          TO SA-REVENUE (STORE-MAX)
036900         MOVE ZERO          TO SA-TXN-COUNT (STORE-MAX).
037000*
037100 150-LOAD-PRODUCT-TABLE.
037200*
037300    READ PRODMAST INTO PRODUCT-RECORD
037400         AT END
037500             MOVE "Y" TO PRODUCT-EOF-SWITCH.
037600    IF NOT PRODUCT-EOF
037700         ADD 1 TO PRODUCT-MAX
037800         MOVE PROD-ID       TO PT-ID (PRODUCT-MAX)
037900         MOVE PROD-SKU      TO PT-SKU (PRODUCT-MAX)
038000         MOVE PROD-NAME     TO PT-NAME (PRODUCT-MAX)
038100         MOVE PROD-CATEGORY TO PT-CATEGORY (PRODUCT-MAX)
038200         MOVE PROD-SIZE     TO PT-SIZE (PRODUCT-MAX)
038300         MOVE PROD-COLOR    TO PT-COLOR (PRODUCT-MAX)
038400         MOVE PROD-PRICE    TO PT-PRICE (PRODUCT-MAX)
038500         MOVE PROD-COST     TO PT-COST (PRODUCT-MAX)
038600         MOVE ZERO          TO PA-UNITS (PRODUCT-MAX)
038700         MOVE ZERO          TO PA-REVENUE (PRODUCT-MAX)
038800         MOVE "N"           TO PT-SELECTED-SWITCH (PRODUCT-MAX)
038900         MOVE PRODUCT-MAX   TO PRODUCT-SUB
039000         IF PROD-CATEGORY = SPACE
039100             MOVE ZERO TO PT-CAT-SUB (PRODUCT-MAX)
039200         ELSE
039300             PERFORM 160-FIND-OR-ADD-CATEGORY
039400             MOVE CATEGORY-SUB TO PT-CAT-SUB (PRODUCT-MAX).
039500*
039600 160-FIND-OR-ADD-CATEGORY.
039700*
039800    MOVE "N" TO CATEGORY-FOUND-SWITCH.
039900    MOVE 1 TO SEARCH-SUB.
040000    PERFORM 165-TEST-ONE-CATEGORY
040100         UNTIL SEARCH-SUB > CATEGORY-MAX
040200         OR CATEGORY-FOUND.
040300    IF NOT CATEGORY-FOUND
040400         ADD 1 TO CATEGORY-MAX
040500         MOVE PROD-CATEGORY TO CT-NAME (CATEGORY-MAX)
040600         MOVE ZERO          TO CT-REVENUE (CATEGORY-MAX)
040700         MOVE ZERO          TO CT-UNITS (CATEGORY-MAX)
040800         MOVE CATEGORY-MAX  TO CATEGORY-SUB.
040900*
041000 165-TEST-ONE-CATEGORY.
041100*
041200    IF CT-NAME (SEARCH-SUB) = PROD-CATEGORY
041300         MOVE "Y" TO CATEGORY-FOUND-SWITCH
041400         MOVE SEARCH-SUB TO CATEGORY-SUB
041500    ELSE
041600         ADD 1 TO SEARCH-SUB.
041700*
041800 180-LOAD-INVENTORY-TABLE.
041900*
042000    READ INVNMAST INTO INVENTORY-RECORD
042100         AT END
042200             MOVE "Y" TO INVENTORY-EOF-SWITCH.
042300    IF NOT INVENTORY-EOF
042400         ADD 1 TO INVENTORY-MAX
042500         MOVE INV-ID          TO IT-ID (INVENTORY-MAX)
042600         MOVE INV-STORE-ID    TO IT-STORE-ID (INVENTORY-MAX)
042700         MOVE INV-PROD-ID     TO IT-PROD-ID (INVENTORY-MAX)
042800         MOVE INV-QTY         TO IT-QTY (INVENTORY-MAX)
042900         MOVE INV-THRESHOLD   TO IT-THRESHOLD (INVENTORY-MAX)
043000         MOVE "N"             TO IT-LOW-SWITCH (INVENTORY-MAX).
043100*
043200 200-ACCUMULATE-SALES-DATA.
043300*
043400*    RECODED AS A GO TO CHAIN OVER THE 200 THRU 260 RANGE PER
043500*    TICKET 0318 -- SEE CHANGE LOG.
043600*
043700    PERFORM 210-READ-SALE-RECORD.
043800    IF SALE-EOF
043900         GO TO 260-POST-DAILY-REVENUE-EXIT.
044000    PERFORM 220-POST-PRODUCT-REVENUE.
044100    PERFORM 230-POST-STORE-REVENUE.
044200    IF PRODUCT-FOUND
044300         PERFORM 240-POST-CATEGORY-REVENUE.
044400    PERFORM 260-POST-DAILY-REVENUE.
044500    ADD SALE-AMOUNT TO GRAND-REVENUE-TOTAL.
044600    ADD 1 TO GRAND-TXN-COUNT.
044700    GO TO 260-POST-DAILY-REVENUE-EXIT.
044800*
044900 210-READ-SALE-RECORD.
045000*
045100    READ SALEMAST INTO SALE-RECORD
045200         AT END
045300             MOVE "Y" TO SALE-EOF-SWITCH.
045400*
045500 220-POST-PRODUCT-REVENUE.
045600*
045700    MOVE "N" TO PRODUCT-FOUND-SWITCH.
045800    MOVE 1 TO SEARCH-SUB.
045900    PERFORM 225-TEST-ONE-PRODUCT
046000         UNTIL SEARCH-SUB > PRODUCT-MAX
046100         OR PRODUCT-FOUND.
046200    IF PRODUCT-FOUND
046300         ADD SALE-QTY    TO PA-UNITS   (PRODUCT-SUB)
046400         ADD SALE-AMOUNT TO PA-REVENUE (PRODUCT-SUB).
046500*
046600 225-TEST-ONE-PRODUCT.
046700*
046800    IF PT-ID (SEARCH-SUB) = SALE-PROD-ID
046900         MOVE "Y" TO PRODUCT-FOUND-SWITCH
047000         MOVE SEARCH-SUB TO PRODUCT-SUB
047100    ELSE
047200         ADD 1 TO SEARCH-SUB.
047300*
047400 230-POST-STORE-REVENUE.
047500*
047600    MOVE "N" TO STORE-FOUND-SWITCH.
047700    MOVE 1 TO SEARCH-SUB.
047800    PERFORM 235-TEST-ONE-STORE
047900         UNTIL SEARCH-SUB > STORE-MAX
048000         OR STORE-FOUND.
048100    IF STORE-FOUND
048200         ADD SALE-AMOUNT TO SA-REVENUE   (STORE-SUB)
048300         ADD 1           TO SA-TXN-COUNT (STORE-SUB).
048400*
048500 235-TEST-ONE-STORE.
048600*
048700    IF ST-ID (SEARCH-SUB) = SALE-STORE-ID
048800         MOVE "Y" TO STORE-FOUND-SWITCH
048900         MOVE SEARCH-SUB TO STORE-SUB
049000    ELSE
049100         ADD 1 TO SEARCH-SUB.
049200*
049300 240-POST-CATEGORY-REVENUE.
049400*
049500    IF PT-CAT-SUB (PRODUCT-SUB) > ZERO
049600         ADD SALE-AMOUNT TO CT-REVENUE (PT-CAT-SUB (PRODUCT-SUB))
049700         ADD SALE-QTY    TO CT-UNITS   (PT-CAT-SUB (PRODUCT-SUB)).
049800*
049900 260-POST-DAILY-REVENUE.
050000*
050100    MOVE "N" TO DAY-FOUND-SWITCH.
050200    MOVE 1 TO SEARCH-SUB.
050300    PERFORM 265-TEST-ONE-DAY
050400         UNTIL SEARCH-SUB > DAY-MAX
050500         OR DAY-FOUND.
050600    IF NOT DAY-FOUND
050700         ADD 1 TO DAY-MAX
050800         MOVE SALE-DATE TO DT-DATE (DAY-MAX)
050900         MOVE ZERO      TO DT-REVENUE (DAY-MAX)
051000         MOVE "N"       TO DT-PRINTED-SWITCH (DAY-MAX)
051100         MOVE DAY-MAX   TO DAY-SUB.
051200    ADD SALE-AMOUNT TO DT-REVENUE (DAY-SUB).
051300*
051400 265-TEST-ONE-DAY.
051500*
051600    IF DT-DATE (SEARCH-SUB) = SALE-DATE
051700         MOVE "Y" TO DAY-FOUND-SWITCH
051800         MOVE SEARCH-SUB TO DAY-SUB
051900    ELSE
052000         ADD 1 TO SEARCH-SUB.
052100*
052200 260-POST-DAILY-REVENUE-EXIT.
052300*
052400    EXIT.
052500*
052600 600-EVALUATE-LOW-STOCK.
052700*
052800    IF IT-QTY (INVENTORY-SUB) <= IT-THRESHOLD (INVENTORY-SUB)
052900         MOVE "Y" TO IT-LOW-SWITCH (INVENTORY-SUB)
053000         ADD 1 TO LOW-STOCK-COUNT.
053100*
053200 650-SELECT-ONE-TOP-PRODUCT.
053300*
053400    MOVE ZERO TO WK-BEST-REVENUE.
053500    MOVE ZERO TO WK-BEST-SUB.
053600    MOVE 1 TO SEARCH-SUB.
053700    PERFORM 655-TEST-ONE-CANDIDATE
053800         UNTIL SEARCH-SUB > PRODUCT-MAX.
053900    IF WK-BEST-SUB > ZERO
054000         ADD 1 TO TPI-COUNT
054100         MOVE WK-BEST-SUB TO TPI-INDEX (TPI-COUNT)
054200         MOVE "Y" TO PT-SELECTED-SWITCH (WK-BEST-SUB)
054300    ELSE
054400         MOVE 10 TO TPI-COUNT.
054500*
054600 655-TEST-ONE-CANDIDATE.
054700*
054800    IF NOT PT-SELECTED (SEARCH-SUB)
054900         AND PA-REVENUE (SEARCH-SUB) > WK-BEST-REVENUE
055000         MOVE PA-REVENUE (SEARCH-SUB) TO WK-BEST-REVENUE
055100         MOVE SEARCH-SUB TO WK-BEST-SUB.
055200    ADD 1 TO SEARCH-SUB.
055300*
055400 700-PRINT-ANALYTICS-REPORT.
055500*
055600    MOVE "ANALYTICS REPORT            " TO HL1-TITLE.
055700    PERFORM 705-FORMAT-REPORT-HEADING.
055800    PERFORM 710-PRINT-TOP-PRODUCTS-SECTION.
055900    PERFORM 720-PRINT-STORE-SECTION.
056000    PERFORM 730-PRINT-CATEGORY-SECTION.
056100    PERFORM 740-PRINT-DAILY-SECTION.
056200    PERFORM 750-PRINT-ANALYTICS-FOOTER.
056300*
056400 705-FORMAT-REPORT-HEADING.
056500*
056600    MOVE FUNCTION CURRENT-DATE TO CURRENT-DATE-AND-TIME.
056700    MOVE CD-MONTH   TO HL1-MONTH.
056800    MOVE CD-DAY     TO HL1-DAY.
056900    MOVE CD-YEAR    TO HL1-YEAR.
057000    PERFORM 706-PRINT-PAGE-HEADING.
057100*
057200 706-PRINT-PAGE-HEADING.
057300*
057400    ADD 1 TO PAGE-COUNT.
057500    MOVE PAGE-COUNT TO HL1-PAGE-NUMBER.
057600    MOVE HEADING-LINE-1 TO PRINT-AREA.
057700    WRITE PRINT-AREA AFTER ADVANCING PAGE.
057800    MOVE 2 TO LINE-COUNT.
057900*
058000 707-PRINT-TITLE-LINE.
058100*
058200    IF LINE-COUNT > 52
058300         PERFORM 706-PRINT-PAGE-HEADING.
058400    MOVE TITLE-LINE TO PRINT-AREA.
058500    WRITE PRINT-AREA AFTER ADVANCING 2 LINES.
058600    ADD 2 TO LINE-COUNT.
058700*
058800 708-PRINT-COLUMN-HEADING-LINE.
058900*
059000    MOVE COLUMN-HEADING-LINE TO PRINT-AREA.
059100    WRITE PRINT-AREA AFTER ADVANCING 1 LINES.
059200    ADD 1 TO LINE-COUNT.
059300*
059400 710-PRINT-TOP-PRODUCTS-SECTION.
059500*
059600    MOVE "TOP PRODUCTS BY REVENUE" TO TL-TEXT.
059700    PERFORM 707-PRINT-TITLE-LINE.
059800    MOVE "RANK   PRODUCT               SKU           UNITS      REVENUE"
059900         TO CH-TEXT.
060000    PERFORM 708-PRINT-COLUMN-HEADING-LINE.
060100    MOVE 1 TO WK-RANK.
060200    PERFORM 715-PRINT-ONE-TOP-PRODUCT-LINE
060300         UNTIL WK-RANK > TPI-COUNT.
060400*
060500 715-PRINT-ONE-TOP-PRODUCT-LINE.
060600*
060700    IF LINE-COUNT > 54
060800         PERFORM 706-PRINT-PAGE-HEADING.
060900    MOVE WK-RANK                          TO TPL-RANK.
061000    MOVE PT-NAME    (TPI-INDEX (WK-RANK)) TO TPL-NAME.
061100    MOVE PT-SKU     (TPI-INDEX (WK-RANK)) TO TPL-SKU.
061200    MOVE PA-UNITS   (TPI-INDEX (WK-RANK)) TO TPL-UNITS.
061300    MOVE PA-REVENUE (TPI-INDEX (WK-RANK)) TO TPL-REVENUE.
061400    MOVE TOP-PRODUCT-LINE TO PRINT-AREA.
061500    WRITE PRINT-AREA AFTER ADVANCING 1 LINES.
061600    ADD 1 TO LINE-COUNT.
061700    ADD 1 TO WK-RANK.
061800*
061900 720-PRINT-STORE-SECTION.
062000*
062100    MOVE "SALES BY STORE" TO TL-TEXT.
062200    PERFORM 707-PRINT-TITLE-LINE.
062300    MOVE "STORE                     REVENUE   TRANSACTIONS"
062400         TO CH-TEXT.
062500    PERFORM 708-PRINT-COLUMN-HEADING-LINE.
062600    PERFORM 725-PRINT-ONE-STORE-LINE
062700         VARYING STORE-SUB FROM 1 BY 1
062800         UNTIL STORE-SUB > STORE-MAX.
062900*
063000 725-PRINT-ONE-STORE-LINE.
063100*
063200    IF LINE-COUNT > 54
063300         PERFORM 706-PRINT-PAGE-HEADING.
063400    MOVE ST-NAME      (STORE-SUB) TO SL-NAME.
063500    MOVE SA-REVENUE   (STORE-SUB) TO SL-REVENUE.
063600    MOVE SA-TXN-COUNT (STORE-SUB) TO SL-COUNT.
063700    MOVE STORE-LINE TO PRINT-AREA.
063800    WRITE PRINT-AREA AFTER ADVANCING 1 LINES.
063900    ADD 1 TO LINE-COUNT.
064000*
064100 730-PRINT-CATEGORY-SECTION.
064200*
064300    MOVE "SALES BY CATEGORY" TO TL-TEXT.
064400    PERFORM 707-PRINT-TITLE-LINE.
064500    MOVE "CATEGORY          REVENUE   UNITS" TO CH-TEXT.
064600    PERFORM 708-PRINT-COLUMN-HEADING-LINE.
064700    PERFORM 735-PRINT-ONE-CATEGORY-LINE
064800         VARYING CATEGORY-SUB FROM 1 BY 1
064900         UNTIL CATEGORY-SUB > CATEGORY-MAX.
065000*
065100 735-PRINT-ONE-CATEGORY-LINE.
065200*
065300    IF LINE-COUNT > 54
065400         PERFORM 706-PRINT-PAGE-HEADING.
065500    MOVE CT-NAME    (CATEGORY-SUB) TO CL-CATEGORY.
065600    MOVE CT-REVENUE (CATEGORY-SUB) TO CL-REVENUE.
065700    MOVE CT-UNITS   (CATEGORY-SUB) TO CL-UNITS.
065800    MOVE CATEGORY-LINE TO PRINT-AREA.
065900    WRITE PRINT-AREA AFTER ADVANCING 1 LINES.
066000    ADD 1 TO LINE-COUNT.
066100*
066200 740-PRINT-DAILY-SECTION.
066300*
066400    MOVE "DAILY REVENUE - MOST RECENT 7 DATES" TO TL-TEXT.
066500    PERFORM 707-PRINT-TITLE-LINE.
066600    MOVE "DATE            REVENUE" TO CH-TEXT.
066700    PERFORM 708-PRINT-COLUMN-HEADING-LINE.
066800    MOVE ZERO TO WK-DAY-COUNT.
066900    PERFORM 745-SELECT-AND-PRINT-ONE-DAY
067000         UNTIL WK-DAY-COUNT = 7
067100         OR WK-DAY-COUNT = DAY-MAX.
067200*
067300 745-SELECT-AND-PRINT-ONE-DAY.
067400*
067500    MOVE ZERO TO WK-BEST-DATE.
067600    MOVE ZERO TO WK-BEST-DAY-SUB.
067700    MOVE 1 TO SEARCH-SUB.
067800    PERFORM 748-TEST-ONE-DAY-CANDIDATE
067900         UNTIL SEARCH-SUB > DAY-MAX.
068000    IF WK-BEST-DAY-SUB > ZERO
068100         MOVE "Y" TO DT-PRINTED-SWITCH (WK-BEST-DAY-SUB)
068200         ADD 1 TO WK-DAY-COUNT
068300         PERFORM 749-PRINT-ONE-DAY-LINE
068400    ELSE
068500         MOVE 7 TO WK-DAY-COUNT.
068600*
068700 748-TEST-ONE-DAY-CANDIDATE.
068800*
068900    IF NOT DT-PRINTED (SEARCH-SUB)
069000         AND DT-DATE (SEARCH-SUB) > WK-BEST-DATE
069100         MOVE DT-DATE (SEARCH-SUB) TO WK-BEST-DATE
069200         MOVE SEARCH-SUB TO WK-BEST-DAY-SUB.
069300    ADD 1 TO SEARCH-SUB.
069400*
069500 749-PRINT-ONE-DAY-LINE.
069600*
069700    IF LINE-COUNT > 54
069800         PERFORM 706-PRINT-PAGE-HEADING.
069900    MOVE WK-BEST-DATE (5:2)              TO DYL-DATE (1:2).
070000    MOVE "/"                             TO DYL-DATE (3:1).
070100    MOVE WK-BEST-DATE (7:2)              TO DYL-DATE (4:2).
070200    MOVE "/"                             TO DYL-DATE (6:1).
070300    MOVE WK-BEST-DATE (1:4)              TO DYL-DATE (7:4).
070400    MOVE DT-REVENUE (WK-BEST-DAY-SUB)    TO DYL-REVENUE.
070500    MOVE DAILY-LINE TO PRINT-AREA.
070600    WRITE PRINT-AREA AFTER ADVANCING 1 LINES.
070700    ADD 1 TO LINE-COUNT.
070800*
070900 750-PRINT-ANALYTICS-FOOTER.
071000*
071100    IF LINE-COUNT > 52
071200         PERFORM 706-PRINT-PAGE-HEADING.
071300    MOVE GRAND-REVENUE-TOTAL TO FL1-AMOUNT.
071400    MOVE FOOTER-LINE-1 TO PRINT-AREA.
071500    WRITE PRINT-AREA AFTER ADVANCING 2 LINES.
071600    MOVE GRAND-TXN-COUNT TO FL2-COUNT.
071700    MOVE FOOTER-LINE-2 TO PRINT-AREA.
071800    WRITE PRINT-AREA AFTER ADVANCING 1 LINES.
071900*
072000 800-PRINT-RECOMMENDATIONS-REPORT.
072100*
072200    MOVE "RECOMMENDATIONS REPORT      " TO HL1-TITLE.
072300    PERFORM 706-PRINT-PAGE-HEADING.
072400    PERFORM 810-EVALUATE-ONE-PRODUCT
072500         VARYING PRODUCT-SUB FROM 1 BY 1
072600         UNTIL PRODUCT-SUB > PRODUCT-MAX.
072700    PERFORM 850-PRINT-TOP5-SECTION.
072800*
072900 810-EVALUATE-ONE-PRODUCT.
073000*
073100    IF PA-UNITS (PRODUCT-SUB) >= 5
073200         PERFORM 815-COUNT-LOW-POSITIONS
073300         IF WK-LOW-COUNT > 0
073400             PERFORM 820-PRINT-RECOMMENDATION-HEADER
073500             PERFORM 825-PRINT-LOW-POSITIONS
073600         END-IF
073700    END-IF.
073800*
073900 815-COUNT-LOW-POSITIONS.
074000*
074100    MOVE ZERO TO WK-LOW-COUNT.
074200    MOVE 1 TO SEARCH-SUB.
074300    PERFORM 816-TEST-ONE-INVENTORY-FOR-LOW
074400         UNTIL SEARCH-SUB > INVENTORY-MAX.
074500*
074600 816-TEST-ONE-INVENTORY-FOR-LOW.
074700*
074800    IF IT-PROD-ID (SEARCH-SUB) = PT-ID (PRODUCT-SUB)
074900         AND IT-LOW (SEARCH-SUB)
075000         ADD 1 TO WK-LOW-COUNT.
075100    ADD 1 TO SEARCH-SUB.
075200*
075300 820-PRINT-RECOMMENDATION-HEADER.
075400*
075500    IF LINE-COUNT > 50
075600         PERFORM 706-PRINT-PAGE-HEADING.
075700    MOVE PT-NAME  (PRODUCT-SUB) TO RH-NAME.
075800    MOVE PT-SKU   (PRODUCT-SUB) TO RH-SKU.
075900    MOVE PA-UNITS (PRODUCT-SUB) TO RH-UNITS.
076000    MOVE RECOMMENDATION-HEADER-LINE TO PRINT-AREA.
076100    WRITE PRINT-AREA AFTER ADVANCING 2 LINES.
076200    ADD 2 TO LINE-COUNT.
076300*
076400 825-PRINT-LOW-POSITIONS.
076500*
076600    MOVE 1 TO SEARCH-SUB.
076700    PERFORM 826-PRINT-ONE-LOW-POSITION
076800         UNTIL SEARCH-SUB > INVENTORY-MAX.
076900*
077000 826-PRINT-ONE-LOW-POSITION.
077100*
077200    IF IT-PROD-ID (SEARCH-SUB) = PT-ID (PRODUCT-SUB)
077300         AND IT-LOW (SEARCH-SUB)
077400         MOVE SEARCH-SUB TO INVENTORY-SUB
077500         PERFORM 827-FIND-STORE-FOR-POSITION
077600         PERFORM 829-PRINT-ONE-DETAIL-LINE.
077700    ADD 1 TO SEARCH-SUB.
077800*
077900 827-FIND-STORE-FOR-POSITION.
078000*
078100    MOVE "N" TO STORE-FOUND-SWITCH.
078200    MOVE 1 TO STORE-SUB.
078300    PERFORM 828-TEST-ONE-STORE-FOR-POSITION
078400         UNTIL STORE-SUB > STORE-MAX
078500         OR STORE-FOUND.
078600*
078700 828-TEST-ONE-STORE-FOR-POSITION.
078800*
078900    IF ST-ID (STORE-SUB) = IT-STORE-ID (INVENTORY-SUB)
079000         MOVE "Y" TO STORE-FOUND-SWITCH
079100    ELSE
079200         ADD 1 TO STORE-SUB.
079300*
079400 829-PRINT-ONE-DETAIL-LINE.
079500*
079600    IF LINE-COUNT > 54
079700         PERFORM 706-PRINT-PAGE-HEADING.
079800    IF STORE-FOUND
079900         MOVE ST-NAME (STORE-SUB) TO RD-STORE-NAME
080000    ELSE
080100         MOVE SPACE TO RD-STORE-NAME.
080200    MOVE IT-QTY       (INVENTORY-SUB) TO RD-QTY.
080300    MOVE IT-THRESHOLD (INVENTORY-SUB) TO RD-THRESHOLD.
080400    MOVE RECOMMENDATION-DETAIL-LINE TO PRINT-AREA.
080500    WRITE PRINT-AREA AFTER ADVANCING 1 LINES.
080600    ADD 1 TO LINE-COUNT.
080700*
080800 850-PRINT-TOP5-SECTION.
080900*
081000    MOVE "TOP 5 PRODUCTS BY REVENUE" TO TL-TEXT.
081100    PERFORM 707-PRINT-TITLE-LINE.
081200    MOVE "RANK   PRODUCT               SKU           UNITS      REVENUE"
081300         TO CH-TEXT.
081400    PERFORM 708-PRINT-COLUMN-HEADING-LINE.
081500    MOVE 1 TO WK-RANK.
081600    PERFORM 715-PRINT-ONE-TOP-PRODUCT-LINE
081700         UNTIL WK-RANK > 5
081800         OR WK-RANK > TPI-COUNT.
