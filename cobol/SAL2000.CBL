000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID.  SAL2000.
000400 AUTHOR.      R L HAGADORN.
000500 INSTALLATION. STYLELANE RETAIL DATA CENTER.
000600 DATE-WRITTEN. 03/21/1988.
000700 DATE-COMPILED.
000800 SECURITY.    UNCLASSIFIED - BATCH SALE POSTING.
000900*
001000*****************************************************************
001100** SAL2000 -- SALE TRANSACTION POSTING RUN
001200**
001300** POSTS A DAY'S REGISTER FEED OF SALE TRANSACTIONS AGAINST THE
001400** STORE INVENTORY POSITIONS.  EACH TRANSACTION DECREMENTS THE
001500** INVENTORY POSITION IT SOLD FROM (NEVER BELOW ZERO), EXTENDS
001600** THE LINE AMOUNT AND WRITES A SALE RECORD FOR THE SALES
001700** HISTORY FILE.  TRANSACTIONS THAT NAME AN UNKNOWN POSITION OR
001800** CARRY A ZERO OR NEGATIVE QUANTITY ARE REJECTED AND COUNTED
001900** BUT DO NOT STOP THE RUN.  A LOW STOCK COUNT IS TAKEN AFTER
002000** ALL POSTING IS COMPLETE AND PRINTED ON THE POSTING SUMMARY,
002100** SINCE THE OVERNIGHT OPERATOR WANTS TO KNOW BEFORE THE STORES
002200** OPEN WHETHER A RESTOCK RUN IS CALLED FOR.
002300**
002400** CHANGE LOG.
002500**     03/21/88  RLH  0003  ORIGINAL PROGRAM, REQUEST MDS-118.
002600**     10/02/88  TFK  0044  FLOOR INVENTORY QTY AT ZERO INSTEAD
002700**                          OF REJECTING THE SALE -- MDS SAYS A
002800**                          SALE NEVER FAILS FOR SHORT STOCK.
002900**     05/18/89  RLH  0091  ADD REJECTED TRANSACTION COUNT TO
003000**                          POSTING SUMMARY.
003100**     01/09/90  JMW  0119  NEXT SALE NUMBER NOW CARRIED FORWARD
003200**                          FROM THE HIGHEST SALE-ID ON FILE
003300**                          RATHER THAN RESTARTING AT ONE.
003400**     07/30/91  TFK  0155  IN-MEMORY INVENTORY TABLE REPLACES
003500**                          BALANCED-LINE MASTER MATCH -- SALES
003600**                          NO LONGER ARRIVE IN INVENTORY ID
003700**                          ORDER FROM THE REGISTER POLLERS.
003800**     02/14/93  RLH  0181  ADD LOW STOCK COUNT TO SUMMARY PER
003900**                          OPERATIONS REQUEST.
004000**     09/06/94  JMW  0208  WIDEN SALE-AMOUNT TO SEVEN DIGITS
004100**                          FOR THE HOLIDAY VOLUME.
004200**     11/21/96  TFK  0233  SALES FILE NOW APPENDED (EXTEND)
004300**                          RATHER THAN REBUILT EACH RUN.
004400**     12/09/98  RLH  Y2K1  TRANSACTION DATE IS FOUR DIGIT YEAR
004500**                          ON THE WIRE, NO WINDOWING PERFORMED.
004600**     01/25/99  RLH  Y2K2  RAN CENTURY-ROLLOVER TEST DECK, NO
004700**                          CHANGE REQUIRED.
004800**     08/02/02  JMW  0257  REPORT FILE NOW OPENED FOR THIS RUN
004900**                          AS THE FIRST STEP OF THE NIGHTLY
005000**                          JOB -- LATER STEPS EXTEND IT.
005100**     06/14/05  RLH  0299  RAISE INVENTORY TABLE SIZE FOR THE
005200**                          FALL CATALOGUE EXPANSION.
005300**     09/18/07  RLH  0313  SALE-RECORD-AREA WAS DECLARED FOUR
005400**                          BYTES SHORT OF THE RECORD LAYOUT,
005500**                          TRUNCATING SALE-DATE ON EVERY WRITE
005600**                          -- WIDENED TO MATCH SALEMAST.
005700**     10/02/07  RLH  0316  RECODED 300-POST-SALE-TRANSACTION AS
005800**                          A PERFORM ... THRU 390 RANGE WITH GO
005900**                          TO ON EACH REJECT/EOF PATH, PER SHOP
006000**                          STANDARD FOR MULTI-PATH TRANSACTION
006100**                          EDITS -- THE NESTED IF HAD GROWN
006200**                          FOUR LEVELS DEEP AND WAS HARD TO
006300**                          FOLLOW ON THE LISTING.
006400*****************************************************************
006500*
006600 ENVIRONMENT DIVISION.
006700*
006800 CONFIGURATION SECTION.
006900*
007000 SPECIAL-NAMES.
007100     C01 IS TOP-OF-FORM.
007200*
007300 INPUT-OUTPUT SECTION.
007400*
007500 FILE-CONTROL.
007600*
007700     SELECT SALETX   ASSIGN TO SALETX
007800                     ORGANIZATION IS LINE SEQUENTIAL.
007900     SELECT INVNMAST ASSIGN TO INVNMAST
008000                     ORGANIZATION IS LINE SEQUENTIAL.
008100     SELECT INVNOUT  ASSIGN TO INVNOUT
008200                     ORGANIZATION IS LINE SEQUENTIAL.
008300     SELECT SALEMAST ASSIGN TO SALEMAST
008400                     ORGANIZATION IS LINE SEQUENTIAL.
008500     SELECT REPORT   ASSIGN TO REPORT
008600                     ORGANIZATION IS LINE SEQUENTIAL.
008700*
008800 DATA DIVISION.
008900*
009000 FILE SECTION.
009100*
009200 FD  SALETX.
009300*
009400 01  SALETX-RECORD-AREA          PIC X(32).
009500*
009600 FD  INVNMAST.
009700*
009800 01  INVENTORY-RECORD-AREA       PIC X(24).
009900*
010000 FD  INVNOUT.
010100*
010200 01  INVENTORY-OUT-AREA          PIC X(24).
010300*
010400 FD  SALEMAST.
010500*
010600 01  SALE-RECORD-AREA            PIC X(40).
010700*
010800 FD  REPORT.
010900*
011000 01  PRINT-AREA                  PIC X(132).
011100*
011200 WORKING-STORAGE SECTION.
011300*
011400 01  SWITCHES.
011500     05  INVENTORY-EOF-SWITCH        PIC X   VALUE "N".
011600         88  INVENTORY-EOF                   VALUE "Y".
011700     05  TRANSACTION-EOF-SWITCH      PIC X   VALUE "N".
011800         88  TRANSACTION-EOF                 VALUE "Y".
011900     05  POSITION-FOUND-SWITCH       PIC X   VALUE "N".
012000         88  POSITION-FOUND                  VALUE "Y".
012100     05  SALE-SCAN-EOF-SWITCH        PIC X   VALUE "N".
012200         88  SALE-SCAN-EOF                    VALUE "Y".
012300     05  FILLER                      PIC X(03).
012400*
012500 01  SUBSCRIPTS COMP.
012600     05  INVENTORY-SUB               PIC S9(04).
012700     05  INVENTORY-MAX               PIC S9(04)    VALUE ZERO.
012800     05  SEARCH-SUB                  PIC S9(04).
012900     05  LINE-COUNT                  PIC S9(03)    VALUE +99.
013000     05  PAGE-COUNT                  PIC S9(03)    VALUE ZERO.
013100     05  FILLER                      PIC X(04).
013200*
013300 01  ACCUMULATORS COMP.
013400     05  WK-NEXT-SALE-ID             PIC S9(07)    VALUE ZERO.
013500     05  TRANS-READ-COUNT            PIC S9(07)    VALUE ZERO.
013600     05  TRANS-POSTED-COUNT          PIC S9(07)    VALUE ZERO.
013700     05  TRANS-REJECTED-COUNT        PIC S9(07)    VALUE ZERO.
013800     05  LOW-STOCK-COUNT             PIC S9(05)    VALUE ZERO.
013900     05  UNITS-SOLD-TOTAL            PIC S9(09)    VALUE ZERO.
014000     05  FILLER                      PIC X(04).
014100*
014200 01  TOTAL-FIELDS.
014300     05  REVENUE-POSTED-TOTAL        PIC 9(09)V99  VALUE ZERO.
014400     05  FILLER                      PIC X(04).
014500*
014600     COPY INVNMAST.
014700*
014800     COPY SALETRAN.
014900*
015000     COPY SALEMAST.
015100*
015200 01  INVENTORY-TABLE.
015300     05  INVENTORY-ENTRY OCCURS 3000 TIMES.
015400         10  IT-ID                   PIC 9(04).
015500         10  IT-STORE-ID             PIC 9(04).
015600         10  IT-PROD-ID              PIC 9(04).
015700         10  IT-QTY                  PIC 9(07).
015800         10  IT-THRESHOLD            PIC 9(05).
015900         10  FILLER                  PIC X(04).
016000*
016100 01  CURRENT-DATE-AND-TIME.
016200     05  CD-YEAR                     PIC 9(04).
016300     05  CD-MONTH                    PIC 9(02).
016400     05  CD-DAY                      PIC 9(02).
016500     05  FILLER                      PIC X(12).
016600*
016700 01  HEADING-LINE-1.
016800     05  FILLER          PIC X(07)   VALUE "DATE:  ".
016900     05  HL1-MONTH       PIC 9(02).
017000     05  FILLER          PIC X(01)   VALUE "/".
017100     05  HL1-DAY         PIC 9(02).
017200     05  FILLER          PIC X(01)   VALUE "/".
017300     05  HL1-YEAR        PIC 9(04).
017400     05  FILLER          PIC X(15)   VALUE SPACE.
017500     05  FILLER          PIC X(28)   VALUE
017600             "SALE POSTING SUMMARY       ".
017700     05  FILLER          PIC X(12)   VALUE "      PAGE: ".
017800     05  HL1-PAGE-NUMBER PIC ZZZ9.
017900     05  FILLER          PIC X(56)   VALUE SPACE.
018000*
018100 01  SUMMARY-LINE-1.
018200     05  FILLER          PIC X(30)  VALUE
018300             "TRANSACTIONS READ .......... ".
018400     05  SL1-COUNT       PIC ZZZ,ZZ9.
018500     05  FILLER          PIC X(95)  VALUE SPACE.
018600*
018700 01  SUMMARY-LINE-2.
018800     05  FILLER          PIC X(30)  VALUE
018900             "TRANSACTIONS POSTED ........ ".
019000     05  SL2-COUNT       PIC ZZZ,ZZ9.
019100     05  FILLER          PIC X(95)  VALUE SPACE.
019200*
019300 01  SUMMARY-LINE-3.
019400     05  FILLER          PIC X(30)  VALUE
019500             "TRANSACTIONS REJECTED ...... ".
019600     05  SL3-COUNT       PIC ZZZ,ZZ9.
019700     05  FILLER          PIC X(95)  VALUE SPACE.
019800*
019900 01  SUMMARY-LINE-4.
020000     05  FILLER          PIC X(30)  VALUE
020100             "UNITS SOLD .................. ".
020200     05  SL4-COUNT       PIC ZZZ,ZZZ,ZZ9.
020300     05  FILLER          PIC X(91)  VALUE SPACE.
020400*
020500 01  SUMMARY-LINE-5.
020600     05  FILLER          PIC X(30)  VALUE
020700             "REVENUE POSTED .............. ".
020800     05  SL5-AMOUNT      PIC ZZ,ZZZ,ZZ9.99-.
020900     05  FILLER          PIC X(88)  VALUE SPACE.
021000*
021100 01  SUMMARY-LINE-6.
021200     05  FILLER          PIC X(30)  VALUE
021300             "LOW STOCK POSITIONS ......... ".
021400     05  SL6-COUNT       PIC ZZZ,ZZ9.
021500     05  FILLER          PIC X(95)  VALUE SPACE.
021600*
021700 PROCEDURE DIVISION.
021800*
021900 000-POST-SALE-TRANSACTIONS.
022000*
022100     PERFORM 050-DETERMINE-NEXT-SALE-ID.
022200     OPEN INPUT  SALETX
022300                 INVNMAST
022400          OUTPUT INVNOUT
022500                 REPORT
022600          EXTEND SALEMAST.
022700     PERFORM 100-LOAD-INVENTORY-TABLE
022800         UNTIL INVENTORY-EOF.
022900     PERFORM 200-FORMAT-REPORT-HEADING.
023000     PERFORM 300-POST-SALE-TRANSACTION
023100         THRU 390-WRITE-REJECTED-TRANSACTION-EXIT
023200         UNTIL TRANSACTION-EOF.
023300     PERFORM 700-EVALUATE-LOW-STOCK
023400         VARYING INVENTORY-SUB FROM 1 BY 1
023500         UNTIL INVENTORY-SUB > INVENTORY-MAX.
023600     PERFORM 800-REWRITE-INVENTORY-TABLE
023700         VARYING INVENTORY-SUB FROM 1 BY 1
023800         UNTIL INVENTORY-SUB > INVENTORY-MAX.
023900     PERFORM 900-PRINT-POSTING-SUMMARY.
024000     CLOSE SALETX
024100           INVNMAST
024200           INVNOUT
024300           SALEMAST
024400           REPORT.
024500     STOP RUN.
024600*
024700*    CARRY THE NEXT SALE NUMBER FORWARD FROM THE HIGHEST
024800*    SALE-ID ALREADY ON THE SALES HISTORY FILE, PER MDS-118
024900*    FOLLOW-ON REQUEST 0119 -- SALEMAST IS SCANNED READ-ONLY
025000*    HERE, THEN CLOSED, BEFORE THE MAIN OPEN REOPENS IT EXTEND.
025100*
025200 050-DETERMINE-NEXT-SALE-ID.
025300*
025400     OPEN INPUT SALEMAST.
025500     PERFORM 055-SCAN-ONE-SALE-RECORD
025600         UNTIL SALE-SCAN-EOF.
025700     CLOSE SALEMAST.
025800*
025900 055-SCAN-ONE-SALE-RECORD.
026000*
026100     READ SALEMAST INTO SALE-RECORD
026200         AT END
026300             MOVE "Y" TO SALE-SCAN-EOF-SWITCH.
026400     IF NOT SALE-SCAN-EOF
026500         IF SALE-ID > WK-NEXT-SALE-ID
026600             MOVE SALE-ID TO WK-NEXT-SALE-ID.
026700*
026800 100-LOAD-INVENTORY-TABLE.
026900*
027000     READ INVNMAST INTO INVENTORY-RECORD
027100         AT END
027200             MOVE "Y" TO INVENTORY-EOF-SWITCH.
027300     IF NOT INVENTORY-EOF
027400         ADD 1 TO INVENTORY-MAX
027500         MOVE INV-ID          TO IT-ID (INVENTORY-MAX)
027600         MOVE INV-STORE-ID    TO IT-STORE-ID (INVENTORY-MAX)
027700         MOVE INV-PROD-ID     TO IT-PROD-ID (INVENTORY-MAX)
027800         MOVE INV-QTY         TO IT-QTY (INVENTORY-MAX)
027900         MOVE INV-THRESHOLD   TO IT-THRESHOLD (INVENTORY-MAX).
028000*
028100 200-FORMAT-REPORT-HEADING.
028200*
028300     MOVE FUNCTION CURRENT-DATE TO CURRENT-DATE-AND-TIME.
028400     MOVE CD-MONTH   TO HL1-MONTH.
028500     MOVE CD-DAY     TO HL1-DAY.
028600     MOVE CD-YEAR    TO HL1-YEAR.
028700     PERFORM 210-PRINT-PAGE-HEADING.
028800*
028900 210-PRINT-PAGE-HEADING.
029000*
029100     ADD 1 TO PAGE-COUNT.
029200     MOVE PAGE-COUNT TO HL1-PAGE-NUMBER.
029300     MOVE HEADING-LINE-1 TO PRINT-AREA.
029400     WRITE PRINT-AREA AFTER ADVANCING PAGE.
029500     MOVE 1 TO LINE-COUNT.
029600*
029700 300-POST-SALE-TRANSACTION.
029800*
029900*    REWORKED AS A GO TO CHAIN OVER THE 300 THRU 390 RANGE PER
030000*    TICKET 0316 -- SEE CHANGE LOG.  EVERY PATH ENDS IN A GO TO,
030100*    NONE OF THEM FALL THROUGH.
030200*
030300     PERFORM 310-READ-SALE-TRANSACTION.
030400     IF TRANSACTION-EOF
030500         GO TO 390-WRITE-REJECTED-TRANSACTION-EXIT.
030600     ADD 1 TO TRANS-READ-COUNT.
030700     IF STX-QTY NOT > ZERO
030800         GO TO 390-WRITE-REJECTED-TRANSACTION.
030900     PERFORM 320-FIND-INVENTORY-POSITION.
031000     IF NOT POSITION-FOUND
031100         GO TO 390-WRITE-REJECTED-TRANSACTION.
031200     PERFORM 330-APPLY-SALE-TO-INVENTORY.
031300     PERFORM 340-WRITE-SALE-RECORD.
031400     GO TO 390-WRITE-REJECTED-TRANSACTION-EXIT.
031500*
031600 310-READ-SALE-TRANSACTION.
031700*
031800     READ SALETX INTO SALETX-RECORD
031900         AT END
032000             MOVE "Y" TO TRANSACTION-EOF-SWITCH.
032100*
032200 320-FIND-INVENTORY-POSITION.
032300*
032400     MOVE "N" TO POSITION-FOUND-SWITCH.
032500     MOVE 1 TO SEARCH-SUB.
032600     PERFORM 325-TEST-ONE-POSITION
032700         UNTIL SEARCH-SUB > INVENTORY-MAX
032800         OR POSITION-FOUND.
032900*
033000 325-TEST-ONE-POSITION.
033100*
033200     IF IT-ID (SEARCH-SUB) = STX-INV-ID
033300         MOVE "Y" TO POSITION-FOUND-SWITCH
033400         MOVE SEARCH-SUB TO INVENTORY-SUB
033500     ELSE
033600         ADD 1 TO SEARCH-SUB.
033700*
033800 330-APPLY-SALE-TO-INVENTORY.
033900*
034000*    STOCK DECREMENT FLOORS AT ZERO -- A SALE NEVER FAILS FOR
034100*    SHORT STOCK.  CHANGED FROM REJECTING THE SALE, MDS-118 R1.
034200*
034300     COMPUTE SALE-AMOUNT ROUNDED =
034400         STX-QTY * STX-UNIT-PRICE.
034500     IF STX-QTY > IT-QTY (INVENTORY-SUB)
034600         MOVE ZERO TO IT-QTY (INVENTORY-SUB)
034700     ELSE
034800         SUBTRACT STX-QTY FROM IT-QTY (INVENTORY-SUB).
034900     ADD 1 TO TRANS-POSTED-COUNT.
035000     ADD STX-QTY TO UNITS-SOLD-TOTAL.
035100     ADD SALE-AMOUNT TO REVENUE-POSTED-TOTAL.
035200*
035300 340-WRITE-SALE-RECORD.
035400*
035500     ADD 1 TO WK-NEXT-SALE-ID.
035600     MOVE WK-NEXT-SALE-ID          TO SALE-ID.
035700     MOVE STX-INV-ID               TO SALE-INV-ID.
035800     MOVE IT-STORE-ID (INVENTORY-SUB) TO SALE-STORE-ID.
035900     MOVE IT-PROD-ID  (INVENTORY-SUB) TO SALE-PROD-ID.
036000     MOVE STX-QTY                  TO SALE-QTY.
036100     MOVE STX-DATE                 TO SALE-DATE.
036200     WRITE SALE-RECORD-AREA FROM SALE-RECORD.
036300*
036400 390-WRITE-REJECTED-TRANSACTION.
036500*
036600     ADD 1 TO TRANS-REJECTED-COUNT.
036700     DISPLAY "REJECTED SALE - INVENTORY ID " STX-INV-ID
036800             " QUANTITY " STX-QTY.
036900*
037000 390-WRITE-REJECTED-TRANSACTION-EXIT.
037100*
037200     EXIT.
037300*
037400 700-EVALUATE-LOW-STOCK.
037500*
037600     IF IT-QTY (INVENTORY-SUB) <= IT-THRESHOLD (INVENTORY-SUB)
037700         ADD 1 TO LOW-STOCK-COUNT.
037800*
037900 800-REWRITE-INVENTORY-TABLE.
038000*
038100     MOVE IT-ID        (INVENTORY-SUB) TO INV-ID.
038200     MOVE IT-STORE-ID  (INVENTORY-SUB) TO INV-STORE-ID.
038300     MOVE IT-PROD-ID   (INVENTORY-SUB) TO INV-PROD-ID.
038400     MOVE IT-QTY       (INVENTORY-SUB) TO INV-QTY.
038500     MOVE IT-THRESHOLD (INVENTORY-SUB) TO INV-THRESHOLD.
038600     WRITE INVENTORY-OUT-AREA FROM INVENTORY-RECORD.
038700*
038800 900-PRINT-POSTING-SUMMARY.
038900*
039000     IF LINE-COUNT > 48
039100         PERFORM 210-PRINT-PAGE-HEADING.
039200     MOVE TRANS-READ-COUNT     TO SL1-COUNT.
039300     MOVE SUMMARY-LINE-1 TO PRINT-AREA.
039400     WRITE PRINT-AREA AFTER ADVANCING 2 LINES.
039500     MOVE TRANS-POSTED-COUNT   TO SL2-COUNT.
039600     MOVE SUMMARY-LINE-2 TO PRINT-AREA.
039700     WRITE PRINT-AREA AFTER ADVANCING 1 LINES.
039800     MOVE TRANS-REJECTED-COUNT TO SL3-COUNT.
039900     MOVE SUMMARY-LINE-3 TO PRINT-AREA.
040000     WRITE PRINT-AREA AFTER ADVANCING 1 LINES.
040100     MOVE UNITS-SOLD-TOTAL     TO SL4-COUNT.
040200     MOVE SUMMARY-LINE-4 TO PRINT-AREA.
040300     WRITE PRINT-AREA AFTER ADVANCING 1 LINES.
040400     MOVE REVENUE-POSTED-TOTAL TO SL5-AMOUNT.
040500     MOVE SUMMARY-LINE-5 TO PRINT-AREA.
040600     WRITE PRINT-AREA AFTER ADVANCING 1 LINES.
040700     MOVE LOW-STOCK-COUNT      TO SL6-COUNT.
040800     MOVE SUMMARY-LINE-6 TO PRINT-AREA.
040900     WRITE PRINT-AREA AFTER ADVANCING 2 LINES.
