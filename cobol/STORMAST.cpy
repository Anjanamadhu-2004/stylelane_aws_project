000100*****************************************************************
000200** STORE MASTER RECORD LAYOUT
000300** ONE ENTRY PER STORELANE RETAIL LOCATION.  LOADED INTO A
000400** TABLE AND SEARCHED BY STORE-ID FOR NAME RESOLUTION ON
000500** SALES, ANALYTICS AND RESTOCK REPORTS.
000600*****************************************************************
000700*
000800 01  STORE-RECORD.
000900     05  STOR-ID                     PIC 9(04).
001000     05  STOR-NAME                   PIC X(20).
001100     05  STOR-LOCATION               PIC X(16).
001200*
001300** FLAT ALTERNATE VIEW OF THE STORE RECORD, USED WHEN THE
001400** RECORD IS MOVED WHOLE INTO OR OUT OF THE STORE TABLE.
001500*
001600 01  STORE-RECORD-X REDEFINES STORE-RECORD
001700                                 PIC X(40).
