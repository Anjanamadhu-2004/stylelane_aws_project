000100*****************************************************************
000200** PRODUCT MASTER RECORD LAYOUT
000300** ONE ENTRY PER CATALOGUE ITEM.  LOADED INTO A TABLE AND
000400** SEARCHED BY PROD-ID (AND, FOR MAINTENANCE INPUT, BY
000500** PROD-SKU) FOR PRICING AND NAME RESOLUTION.
000600*****************************************************************
000700*
000800 01  PRODUCT-RECORD.
000900     05  PROD-ID                     PIC 9(04).
001000     05  PROD-SKU                    PIC X(10).
001100     05  PROD-NAME                   PIC X(20).
001200     05  PROD-CATEGORY               PIC X(12).
001300     05  PROD-SIZE                   PIC X(04).
001400     05  PROD-COLOR                  PIC X(08).
001500     05  PROD-PRICE                  PIC 9(05)V99.
001600     05  PROD-COST                   PIC 9(05)V99.
001700     05  FILLER                      PIC X(08).
001800*
001900** FLAT ALTERNATE VIEW OF THE PRODUCT RECORD, USED WHEN THE
002000** RECORD IS MOVED WHOLE INTO OR OUT OF THE PRODUCT TABLE.
002100*
002200 01  PRODUCT-RECORD-X REDEFINES PRODUCT-RECORD
002300                                 PIC X(80).
