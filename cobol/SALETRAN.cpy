000100*****************************************************************
000200** SALE INPUT TRANSACTION LAYOUT
000300** ARRIVES FROM THE REGISTER FEED IN ARRIVAL ORDER, UNIT
000400** PRICE ONLY -- SAL2000 COMPUTES THE EXTENDED SALE AMOUNT.
000500*****************************************************************
000600*
000700 01  SALETX-RECORD.
000800     05  STX-INV-ID                  PIC 9(04).
000900     05  STX-QTY                     PIC 9(05).
001000     05  STX-UNIT-PRICE              PIC 9(05)V99.
001100     05  STX-DATE                    PIC 9(08).
001200*    THE TRANSACTION DATE BROKEN OUT FOR EDITING.
001300     05  STX-DATE-BROKEN REDEFINES STX-DATE.
001400         10  STX-DATE-YEAR           PIC 9(04).
001500         10  STX-DATE-MONTH          PIC 9(02).
001600         10  STX-DATE-DAY            PIC 9(02).
001700     05  FILLER                      PIC X(08).
001800*
001900** FLAT ALTERNATE VIEW OF THE SALE TRANSACTION RECORD.
002000*
002100 01  SALETX-RECORD-X REDEFINES SALETX-RECORD
002200                                 PIC X(32).
