000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID.  RPT4000.
000400 AUTHOR.      J M WEXLER.
000500 INSTALLATION. STYLELANE RETAIL DATA CENTER.
000600 DATE-WRITTEN. 05/09/1988.
000700 DATE-COMPILED.
000800 SECURITY.    UNCLASSIFIED - BATCH SALES REPORTING.
000900*
001000*****************************************************************
001100** RPT4000 -- SALES DETAIL REPORT
001200**
001300** PRINTS ONE LINE PER SALE FOR THE REPORTING WINDOW GIVEN ON
001400** THE PARAMETER CARD (EITHER BOUND MAY BE LEFT BLANK FOR AN
001500** OPEN END), WITH A SUBTOTAL EACH TIME THE STORE NUMBER
001600** CHANGES AND A GRAND TOTAL AT THE END.  THE SALES FILE IS
001700** EXPECTED TO ARRIVE IN DESCENDING SALE DATE ORDER, GROUPED BY
001800** STORE, AS PRODUCED BY THE OVERNIGHT SORT STEP AHEAD OF THIS
001900** ONE.
002000**
002100** CHANGE LOG.
002200**     05/09/88  JMW  0011  ORIGINAL PROGRAM, REQUEST MDS-126.
002300**     12/02/88  RLH  0058  DATE RANGE NOW OPTIONAL ON EITHER END
002400**                          VIA THE PARAMETER CARD SWITCHES.
002500**     04/26/89  JMW  0088  RESOLVE STORE AND PRODUCT NAMES FROM
002600**                          MASTER TABLES RATHER THAN PRINTING
002700**                          THE RAW STORE AND PRODUCT ID NUMBERS.
002800**     09/14/90  TFK  0132  ADD SKU COLUMN AT DISTRICT MANAGER
002900**                          REQUEST.
003000**     07/02/92  JMW  0171  STORE SUBTOTAL LINE ADDED AHEAD OF
003100**                          THE GRAND TOTAL.
003200**     12/09/98  RLH  Y2K1  SALE AND PARAMETER CARD DATES ARE
003300**                          FOUR DIGIT YEAR, NO WINDOWING DONE.
003400**     01/25/99  RLH  Y2K2  RAN CENTURY-ROLLOVER TEST DECK, NO
003500**                          CHANGE REQUIRED.
003600**     08/02/02  JMW  0259  REPORT FILE NOW OPENED EXTEND -- THIS
003700**                          STEP RUNS AFTER THE RESTOCK STEP IN
003800**                          THE NIGHTLY JOB.
003900**     06/14/05  TFK  0301  RAISE STORE AND PRODUCT TABLE SIZES
004000**                          FOR THE FALL CATALOGUE EXPANSION.
004100**     09/18/07  RLH  0304  SALE-RECORD-AREA WAS DECLARED FOUR
004200**                          BYTES SHORT OF THE RECORD LAYOUT,
004300**                          GARBLING SALE-DATE AND BREAKING THE
004400**                          DATE RANGE FILTER ON EVERY READ --
004500**                          WIDENED TO MATCH SALEMAST.
004600**     10/02/07  RLH  0305  RECODED 300-PREPARE-SALES-LINES AS A
004700**                          PERFORM ... THRU 320 RANGE WITH GO TO
004800**                          ON THE EOF AND DATE-RANGE-FILTER-OUT
004900**                          PATHS -- THE NESTED IF HAD GROWN TOO
005000**                          DEEP TO READ ON THE LISTING.
005100*****************************************************************
005200*
005300 ENVIRONMENT DIVISION.
005400*
005500 CONFIGURATION SECTION.
005600*
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM.
005900*
006000 INPUT-OUTPUT SECTION.
006100*
006200 FILE-CONTROL.
006300*
006400     SELECT PARMCARD ASSIGN TO PARMCARD
006500                     ORGANIZATION IS LINE SEQUENTIAL.
006600     SELECT STORMAST ASSIGN TO STORMAST
006700                     ORGANIZATION IS LINE SEQUENTIAL.
006800     SELECT PRODMAST ASSIGN TO PRODMAST
006900                     ORGANIZATION IS LINE SEQUENTIAL.
007000     SELECT SALEMAST ASSIGN TO SALEMAST
007100                     ORGANIZATION IS LINE SEQUENTIAL.
007200     SELECT REPORT   ASSIGN TO REPORT
007300                     ORGANIZATION IS LINE SEQUENTIAL.
007400*
007500 DATA DIVISION.
007600*
007700 FILE SECTION.
007800*
007900 FD  PARMCARD.
008000*
008100 01  PARMCARD-RECORD-AREA         PIC X(20).
008200*
008300 FD  STORMAST.
008400*
008500 01  STORE-RECORD-AREA            PIC X(40).
008600*
008700 FD  PRODMAST.
008800*
008900 01  PRODUCT-RECORD-AREA          PIC X(80).
009000*
009100 FD  SALEMAST.
009200*
009300 01  SALE-RECORD-AREA             PIC X(40).
009400*
009500 FD  REPORT.
009600*
009700 01  PRINT-AREA                   PIC X(132).
009800*
009900 WORKING-STORAGE SECTION.
010000*
010100 01  SWITCHES.
010200     05  STORE-EOF-SWITCH            PIC X   VALUE "N".
010300         88  STORE-EOF                       VALUE "Y".
010400     05  PRODUCT-EOF-SWITCH          PIC X   VALUE "N".
010500         88  PRODUCT-EOF                     VALUE "Y".
010600     05  SALE-EOF-SWITCH             PIC X   VALUE "N".
010700         88  SALE-EOF                        VALUE "Y".
010800     05  FIRST-LINE-SWITCH           PIC X   VALUE "Y".
010900         88  FIRST-LINE                      VALUE "Y".
011000     05  STORE-FOUND-SWITCH          PIC X   VALUE "N".
011100         88  STORE-FOUND                     VALUE "Y".
011200     05  PRODUCT-FOUND-SWITCH        PIC X   VALUE "N".
011300         88  PRODUCT-FOUND                   VALUE "Y".
011400     05  FILLER                      PIC X(04).
011500*
011600 01  SUBSCRIPTS COMP.
011700     05  STORE-MAX                   PIC S9(04)    VALUE ZERO.
011800     05  STORE-SUB                   PIC S9(04).
011900     05  PRODUCT-MAX                 PIC S9(04)    VALUE ZERO.
012000     05  PRODUCT-SUB                 PIC S9(04).
012100     05  SEARCH-SUB                  PIC S9(04).
012200     05  LINE-COUNT                  PIC S9(03)    VALUE +99.
012300     05  PAGE-COUNT                  PIC S9(03)    VALUE ZERO.
012400     05  FILLER                      PIC X(04).
012500*
012600 01  ACCUMULATORS COMP.
012700     05  OLD-STORE-ID                PIC 9(04)     VALUE ZERO.
012800     05  FILLER                      PIC X(04).
012900*
013000 01  TOTAL-FIELDS.
013100     05  STORE-QTY-TOTAL             PIC 9(07)     VALUE ZERO.
013200     05  STORE-AMOUNT-TOTAL          PIC 9(09)V99  VALUE ZERO.
013300     05  GRAND-QTY-TOTAL             PIC 9(09)     VALUE ZERO.
013400     05  GRAND-AMOUNT-TOTAL          PIC 9(11)V99  VALUE ZERO.
013500     05  FILLER                      PIC X(04).
013600*
013700     COPY PARMCARD.
013800*
013900     COPY STORMAST.
014000*
014100     COPY PRODMAST.
014200*
014300     COPY SALEMAST.
014400*
014500 01  STORE-TABLE.
014600     05  STORE-ENTRY OCCURS 100 TIMES.
014700         10  ST-ID                    PIC 9(04).
014800         10  ST-NAME                  PIC X(20).
014900         10  ST-LOCATION              PIC X(16).
015000         10  FILLER                   PIC X(04).
015100*
015200 01  PRODUCT-TABLE.
015300     05  PRODUCT-ENTRY OCCURS 500 TIMES.
015400         10  PT-ID                    PIC 9(04).
015500         10  PT-SKU                   PIC X(10).
015600         10  PT-NAME                  PIC X(20).
015700         10  PT-CATEGORY              PIC X(12).
015800         10  PT-SIZE                  PIC X(04).
015900         10  PT-COLOR                 PIC X(08).
016000         10  PT-PRICE                 PIC 9(05)V99.
016100         10  PT-COST                  PIC 9(05)V99.
016200         10  FILLER                   PIC X(08).
016300*
016400 01  CURRENT-DATE-AND-TIME.
016500     05  CD-YEAR                      PIC 9(04).
016600     05  CD-MONTH                     PIC 9(02).
016700     05  CD-DAY                       PIC 9(02).
016800     05  FILLER                       PIC X(12).
016900*
017000 01  HEADING-LINE-1.
017100     05  FILLER          PIC X(07)   VALUE "DATE:  ".
017200     05  HL1-MONTH       PIC 9(02).
017300     05  FILLER          PIC X(01)   VALUE "/".
017400     05  HL1-DAY         PIC 9(02).
017500     05  FILLER          PIC X(01)   VALUE "/".
017600     05  HL1-YEAR        PIC 9(04).
017700     05  FILLER          PIC X(15)   VALUE SPACE.
017800     05  FILLER          PIC X(28)   VALUE
017900             "SALES DETAIL REPORT        ".
018000     05  FILLER          PIC X(12)   VALUE "      PAGE: ".
018100     05  HL1-PAGE-NUMBER PIC ZZZ9.
018200     05  FILLER          PIC X(56)   VALUE SPACE.
018300*
018400 01  HEADING-LINE-2.
018500     05  FILLER          PIC X(10)   VALUE "DATE      ".
018600     05  FILLER          PIC X(20)   VALUE "STORE               ".
018700     05  FILLER          PIC X(20)   VALUE "PRODUCT             ".
018800     05  FILLER          PIC X(10)   VALUE "SKU       ".
018900     05  FILLER          PIC X(07)   VALUE "    QTY".
019000     05  FILLER          PIC X(12)   VALUE "      AMOUNT".
019100     05  FILLER          PIC X(53)   VALUE SPACE.
019200*
019300 01  DETAIL-LINE.
019400     05  DL-DATE         PIC X(10).
019500     05  DL-STORE-NAME   PIC X(20).
019600     05  DL-PRODUCT-NAME PIC X(20).
019700     05  DL-SKU          PIC X(10).
019800     05  DL-QTY          PIC ZZZ,ZZ9.
019900     05  DL-AMOUNT       PIC ZZ,ZZZ,ZZ9.99.
020000     05  FILLER          PIC X(52)   VALUE SPACE.
020100*
020200 01  STORE-TOTAL-LINE.
020300     05  FILLER          PIC X(50)   VALUE
020400             "                              STORE TOTAL ------ ".
020500     05  STL-QTY         PIC ZZZ,ZZ9.
020600     05  FILLER          PIC X(01)   VALUE SPACE.
020700     05  STL-AMOUNT      PIC ZZ,ZZZ,ZZ9.99.
020800     05  FILLER          PIC X(61)   VALUE SPACE.
020900*
021000 01  GRAND-TOTAL-LINE.
021100     05  FILLER          PIC X(50)   VALUE
021200             "                              GRAND TOTAL ------ ".
021300     05  GTL-QTY         PIC ZZZ,ZZ9.
021400     05  FILLER          PIC X(01)   VALUE SPACE.
021500     05  GTL-AMOUNT      PIC ZZ,ZZZ,ZZ9.99.
021600     05  FILLER          PIC X(61)   VALUE SPACE.
021700*
021800 PROCEDURE DIVISION.
021900*
022000 000-PREPARE-SALES-REPORT.
022100*
022200     OPEN INPUT  PARMCARD
022300                 STORMAST
022400                 PRODMAST
022500                 SALEMAST
022600          EXTEND REPORT.
022700     PERFORM 100-LOAD-STORE-TABLE
022800         UNTIL STORE-EOF.
022900     PERFORM 150-LOAD-PRODUCT-TABLE
023000         UNTIL PRODUCT-EOF.
023100     PERFORM 200-READ-PARAMETER-CARD.
023200     PERFORM 250-FORMAT-REPORT-HEADING.
023300     PERFORM 300-PREPARE-SALES-LINES
023400         THRU 320-PRINT-SALE-LINE-EXIT
023500         WITH TEST AFTER
023600         UNTIL SALE-EOF.
023700     PERFORM 500-PRINT-GRAND-TOTALS.
023800     CLOSE PARMCARD
023900           STORMAST
024000           PRODMAST
024100           SALEMAST
024200           REPORT.
024300     STOP RUN.
024400*
024500 100-LOAD-STORE-TABLE.
024600*
024700     READ STORMAST INTO STORE-RECORD
024800         AT END
024900             MOVE "Y" TO STORE-EOF-SWITCH.
025000     IF NOT STORE-EOF
025100         ADD 1 TO STORE-MAX
025200         MOVE STOR-ID       TO ST-ID (STORE-MAX)
025300         MOVE STOR-NAME     TO ST-NAME (STORE-MAX)
025400         MOVE STOR-LOCATION TO ST-LOCATION (STORE-MAX).
025500*
025600 150-LOAD-PRODUCT-TABLE.
025700*
025800     READ PRODMAST INTO PRODUCT-RECORD
025900         AT END
026000             MOVE "Y" TO PRODUCT-EOF-SWITCH.
026100     IF NOT PRODUCT-EOF
026200         ADD 1 TO PRODUCT-MAX
026300         MOVE PROD-ID       TO PT-ID (PRODUCT-MAX)
026400         MOVE PROD-SKU      TO PT-SKU (PRODUCT-MAX)
026500         MOVE PROD-NAME     TO PT-NAME (PRODUCT-MAX)
026600         MOVE PROD-CATEGORY TO PT-CATEGORY (PRODUCT-MAX)
026700         MOVE PROD-SIZE     TO PT-SIZE (PRODUCT-MAX)
026800         MOVE PROD-COLOR    TO PT-COLOR (PRODUCT-MAX)
026900         MOVE PROD-PRICE    TO PT-PRICE (PRODUCT-MAX)
027000         MOVE PROD-COST     TO PT-COST (PRODUCT-MAX).
027100*
027200 200-READ-PARAMETER-CARD.
027300*
027400     READ PARMCARD INTO PARMCARD-RECORD
027500         AT END
027600             MOVE "N" TO PARM-START-SWITCH
027700             MOVE "N" TO PARM-END-SWITCH.
027800*
027900 250-FORMAT-REPORT-HEADING.
028000*
028100     MOVE FUNCTION CURRENT-DATE TO CURRENT-DATE-AND-TIME.
028200     MOVE CD-MONTH   TO HL1-MONTH.
028300     MOVE CD-DAY     TO HL1-DAY.
028400     MOVE CD-YEAR    TO HL1-YEAR.
028500     PERFORM 260-PRINT-PAGE-HEADING.
028600*
028700 260-PRINT-PAGE-HEADING.
028800*
028900     ADD 1 TO PAGE-COUNT.
029000     MOVE PAGE-COUNT TO HL1-PAGE-NUMBER.
029100     MOVE HEADING-LINE-1 TO PRINT-AREA.
029200     WRITE PRINT-AREA AFTER ADVANCING PAGE.
029300     MOVE HEADING-LINE-2 TO PRINT-AREA.
029400     WRITE PRINT-AREA AFTER ADVANCING 2 LINES.
029500     MOVE 3 TO LINE-COUNT.
029600*
029700 300-PREPARE-SALES-LINES.
029800*
029900*    RECODED AS A GO TO CHAIN OVER THE 300 THRU 320 RANGE PER
030000*    TICKET 0305 -- SEE CHANGE LOG.
030100*
030200     PERFORM 310-READ-SALE-RECORD.
030300     IF SALE-EOF
030400         GO TO 320-PRINT-SALE-LINE-EXIT.
030500     IF PARM-START-GIVEN AND SALE-DATE < PARM-START-DATE
030600         GO TO 320-PRINT-SALE-LINE-EXIT.
030700     IF PARM-END-GIVEN AND SALE-DATE > PARM-END-DATE
030800         GO TO 320-PRINT-SALE-LINE-EXIT.
030900     IF FIRST-LINE
031000         MOVE "N" TO FIRST-LINE-SWITCH
031100         MOVE SALE-STORE-ID TO OLD-STORE-ID
031200     ELSE
031300         IF SALE-STORE-ID NOT = OLD-STORE-ID
031400             PERFORM 360-PRINT-STORE-TOTAL-LINE
031500             MOVE SALE-STORE-ID TO OLD-STORE-ID
031600         END-IF
031700     END-IF.
031800     PERFORM 320-PRINT-SALE-LINE.
031900     GO TO 320-PRINT-SALE-LINE-EXIT.
032000*
032100 310-READ-SALE-RECORD.
032200*
032300     READ SALEMAST INTO SALE-RECORD
032400         AT END
032500             MOVE "Y" TO SALE-EOF-SWITCH.
032600*
032700 320-PRINT-SALE-LINE.
032800*
032900     IF LINE-COUNT > 54
033000         PERFORM 260-PRINT-PAGE-HEADING.
033100     PERFORM 330-FIND-STORE-BY-ID.
033200     PERFORM 340-FIND-PRODUCT-BY-ID.
033300     MOVE SALE-DATE-MONTH  TO DL-DATE (1:2).
033400     MOVE "/"              TO DL-DATE (3:1).
033500     MOVE SALE-DATE-DAY    TO DL-DATE (4:2).
033600     MOVE "/"              TO DL-DATE (6:1).
033700     MOVE SALE-DATE-YEAR   TO DL-DATE (7:4).
033800     IF STORE-FOUND
033900         MOVE ST-NAME (STORE-SUB) TO DL-STORE-NAME
034000     ELSE
034100         MOVE SPACE TO DL-STORE-NAME.
034200     IF PRODUCT-FOUND
034300         MOVE PT-NAME (PRODUCT-SUB) TO DL-PRODUCT-NAME
034400         MOVE PT-SKU  (PRODUCT-SUB) TO DL-SKU
034500     ELSE
034600         MOVE SPACE TO DL-PRODUCT-NAME
034700         MOVE SPACE TO DL-SKU.
034800     MOVE SALE-QTY    TO DL-QTY.
034900     MOVE SALE-AMOUNT TO DL-AMOUNT.
035000     MOVE DETAIL-LINE TO PRINT-AREA.
035100     WRITE PRINT-AREA AFTER ADVANCING 1 LINES.
035200     ADD 1 TO LINE-COUNT.
035300     ADD SALE-QTY    TO STORE-QTY-TOTAL.
035400     ADD SALE-AMOUNT TO STORE-AMOUNT-TOTAL.
035500*
035600 320-PRINT-SALE-LINE-EXIT.
035700*
035800     EXIT.
035900*
036000 330-FIND-STORE-BY-ID.
036100*
036200     MOVE "N" TO STORE-FOUND-SWITCH.
036300     MOVE 1 TO SEARCH-SUB.
036400     PERFORM 335-TEST-ONE-STORE
036500         UNTIL SEARCH-SUB > STORE-MAX
036600         OR STORE-FOUND.
036700*
036800 335-TEST-ONE-STORE.
036900*
037000     IF ST-ID (SEARCH-SUB) = SALE-STORE-ID
037100         MOVE "Y" TO STORE-FOUND-SWITCH
037200         MOVE SEARCH-SUB TO STORE-SUB
037300     ELSE
037400         ADD 1 TO SEARCH-SUB.
037500*
037600 340-FIND-PRODUCT-BY-ID.
037700*
037800     MOVE "N" TO PRODUCT-FOUND-SWITCH.
037900     MOVE 1 TO SEARCH-SUB.
038000     PERFORM 345-TEST-ONE-PRODUCT
038100         UNTIL SEARCH-SUB > PRODUCT-MAX
038200         OR PRODUCT-FOUND.
038300*
038400 345-TEST-ONE-PRODUCT.
038500*
038600     IF PT-ID (SEARCH-SUB) = SALE-PROD-ID
038700         MOVE "Y" TO PRODUCT-FOUND-SWITCH
038800         MOVE SEARCH-SUB TO PRODUCT-SUB
038900     ELSE
039000         ADD 1 TO SEARCH-SUB.
039100*
039200 360-PRINT-STORE-TOTAL-LINE.
039300*
039400     IF LINE-COUNT > 54
039500         PERFORM 260-PRINT-PAGE-HEADING.
039600     MOVE STORE-QTY-TOTAL    TO STL-QTY.
039700     MOVE STORE-AMOUNT-TOTAL TO STL-AMOUNT.
039800     MOVE STORE-TOTAL-LINE TO PRINT-AREA.
039900     WRITE PRINT-AREA AFTER ADVANCING 2 LINES.
040000     ADD 2 TO LINE-COUNT.
040100     ADD STORE-QTY-TOTAL    TO GRAND-QTY-TOTAL.
040200     ADD STORE-AMOUNT-TOTAL TO GRAND-AMOUNT-TOTAL.
040300     MOVE ZERO TO STORE-QTY-TOTAL.
040400     MOVE ZERO TO STORE-AMOUNT-TOTAL.
040500*
040600 500-PRINT-GRAND-TOTALS.
040700*
040800     IF NOT FIRST-LINE
040900         PERFORM 360-PRINT-STORE-TOTAL-LINE.
041000     IF LINE-COUNT > 54
041100         PERFORM 260-PRINT-PAGE-HEADING.
041200     MOVE GRAND-QTY-TOTAL    TO GTL-QTY.
041300     MOVE GRAND-AMOUNT-TOTAL TO GTL-AMOUNT.
041400     MOVE GRAND-TOTAL-LINE TO PRINT-AREA.
041500     WRITE PRINT-AREA AFTER ADVANCING 2 LINES.
