000100*****************************************************************
000200** SUPPLIER ACTION TRANSACTION LAYOUT
000300** ARRIVES FROM THE SUPPLIER PORTAL FEED IN ARRIVAL ORDER,
000400** ONE PER ACCEPT/REJECT/SHIP DECISION AGAINST A RESTOCK
000500** REQUEST.
000600*****************************************************************
000700*
000800 01  ACTION-RECORD.
000900     05  ACT-REQ-ID                  PIC 9(05).
001000     05  ACT-CODE                    PIC X(06).
001100         88  ACT-ACCEPT                      VALUE "ACCEPT".
001200         88  ACT-REJECT                      VALUE "REJECT".
001300         88  ACT-SHIP                        VALUE "SHIP  ".
001400     05  ACT-SUPPLIER-ID             PIC 9(04).
001500     05  ACT-TRACKING                PIC X(15).
001600     05  ACT-DATE                    PIC 9(08).
001700*    THE ACTION DATE BROKEN OUT FOR THE ACTIVITY REPORT.
001800     05  ACT-DATE-BROKEN REDEFINES ACT-DATE.
001900         10  ACT-DATE-YEAR           PIC 9(04).
002000         10  ACT-DATE-MONTH          PIC 9(02).
002100         10  ACT-DATE-DAY            PIC 9(02).
002200     05  FILLER                      PIC X(02).
002300*
002400** FLAT ALTERNATE VIEW OF THE SUPPLIER ACTION RECORD.
002500*
002600 01  ACTION-RECORD-X REDEFINES ACTION-RECORD
002700                                 PIC X(40).
