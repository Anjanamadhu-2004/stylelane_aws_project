000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID.  INV1000.
000400 AUTHOR.      R L HAGADORN.
000500 INSTALLATION. STYLELANE RETAIL DATA CENTER.
000600 DATE-WRITTEN. 03/14/1988.
000700 DATE-COMPILED.
000800 SECURITY.    UNCLASSIFIED - BATCH INVENTORY MAINTENANCE.
000900*
001000*****************************************************************
001100** INV1000 -- STORE INVENTORY POSITION MAINTENANCE
001200**
001300** APPLIES A DECK OF MAINTENANCE TRANSACTIONS AGAINST THE STORE
001400** INVENTORY POSITIONS.  A TRANSACTION MAY ADD A PRODUCT TO A
001500** STORE'S FLOOR (CREATING THE POSITION AT ZERO QUANTITY IF ONE
001600** DOES NOT ALREADY EXIST) OR CHANGE THE QUANTITY AND/OR LOW
001700** STOCK THRESHOLD OF AN EXISTING POSITION.  ALSO PRINTS THE
001800** CURRENT PROFIT MARGIN FOR EVERY PRODUCT TOUCHED, SINCE THE
001900** MERCHANDISING DESK ASKED FOR IT TO RIDE ALONG WITH EVERY
002000** MAINTENANCE RUN RATHER THAN BE A SEPARATE JOB.
002100**
002200** CHANGE LOG.
002300**     03/14/88  RLH  0000  ORIGINAL PROGRAM, REQUEST MDS-114.
002400**     09/02/88  RLH  0041  ADD LOW STOCK THRESHOLD TO MAINT TRAN.
002500**     02/27/89  TFK  0077  CORRECT ZERO QTY ON NEW POSITIONS.
002600**     11/13/89  RLH  0102  ADD MARGIN CALCULATION PER MDS-206.
002700**     06/05/90  TFK  0140  IN-MEMORY TABLE LOOKUP REPLACES
002800**                          INDEXED FILE ACCESS -- PRODMAST AND
002900**                          STORMAST NOW LINE SEQUENTIAL FEEDS.
003000**     08/21/91  RLH  0163  WIDEN INV-QTY TO SEVEN DIGITS.
003100**     04/09/92  JMW  0188  DEFAULT THRESHOLD IS 10, NOT 5.
003200**     10/30/93  TFK  0201  PRINT MARGIN REPORT LINE ON REPORT.
003300**     01/06/95  RLH  0219  DUPLICATE POSITION CHECK ADDED.
003400**     03/18/97  JMW  0244  RAISE TABLE SIZES FOR SPRING ROLLOUT.
003500**     12/09/98  TFK  Y2K1  FOUR DIGIT YEAR IN TRAN DATE, NO
003600**                          WINDOWING NEEDED -- ALREADY 9(08).
003700**     01/22/99  TFK  Y2K2  VERIFIED CENTURY ROLLOVER ON TEST
003800**                          DECK, NO OTHER CHANGE REQUIRED.
003900**     07/11/01  JMW  0268  ADD SKU LOOKUP FOR TRANSACTIONS THAT
004000**                          DO NOT KNOW THE INTERNAL PROD-ID.
004100**     05/03/04  RLH  0290  MOVE MARGIN FORMULA TO ITS OWN
004200**                          PARAGRAPH FOR THE 2004 AUDIT.
004300**     10/02/07  RLH  0291  REPORT WAS BEING OPENED OUTPUT, WHICH
004400**                          WIPES OUT WHATEVER THE OTHER NIGHTLY
004500**                          STEPS ALREADY WROTE TO IT -- CHANGED
004600**                          TO EXTEND SO THIS STEP APPENDS LIKE
004700**                          RST3000, RPT4000 AND RPT5000 DO.
004800**     10/02/07  RLH  0292  RECODED 300-MAINTAIN-INVENTORY-
004900**                          POSITION AS A PERFORM ... THRU 390
005000**                          RANGE WITH GO TO ON THE UNKNOWN-SKU
005100**                          AND EOF PATHS, PER SHOP STANDARD FOR
005200**                          MULTI-PATH TRANSACTION EDITS.
005300*****************************************************************
005400*
005500 ENVIRONMENT DIVISION.
005600*
005700 CONFIGURATION SECTION.
005800*
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM.
006100*
006200 INPUT-OUTPUT SECTION.
006300*
006400 FILE-CONTROL.
006500*
006600     SELECT STORMAST ASSIGN TO STORMAST
006700                     ORGANIZATION IS LINE SEQUENTIAL.
006800     SELECT PRODMAST ASSIGN TO PRODMAST
006900                     ORGANIZATION IS LINE SEQUENTIAL.
007000     SELECT INVNMAST ASSIGN TO INVNMAST
007100                     ORGANIZATION IS LINE SEQUENTIAL.
007200     SELECT INVNOUT  ASSIGN TO INVNOUT
007300                     ORGANIZATION IS LINE SEQUENTIAL.
007400     SELECT INVMTRAN ASSIGN TO INVMTRAN
007500                     ORGANIZATION IS LINE SEQUENTIAL.
007600     SELECT REPORT   ASSIGN TO REPORT
007700                     ORGANIZATION IS LINE SEQUENTIAL.
007800*
007900 DATA DIVISION.
008000*
008100 FILE SECTION.
008200*
008300 FD  STORMAST.
008400*
008500 01  STORE-RECORD-AREA          PIC X(40).
008600*
008700 FD  PRODMAST.
008800*
008900 01  PRODUCT-RECORD-AREA        PIC X(80).
009000*
009100 FD  INVNMAST.
009200*
009300 01  INVENTORY-RECORD-AREA      PIC X(24).
009400*
009500 FD  INVNOUT.
009600*
009700 01  INVENTORY-OUT-AREA         PIC X(24).
009800*
009900 FD  INVMTRAN.
010000*
010100 01  MAINTENANCE-TRANSACTION-AREA PIC X(40).
010200*
010300 FD  REPORT.
010400*
010500 01  PRINT-AREA                 PIC X(132).
010600*
010700 WORKING-STORAGE SECTION.
010800*
010900 01  SWITCHES.
011000     05  STORE-EOF-SWITCH            PIC X   VALUE "N".
011100         88  STORE-EOF                       VALUE "Y".
011200     05  PRODUCT-EOF-SWITCH          PIC X   VALUE "N".
011300         88  PRODUCT-EOF                     VALUE "Y".
011400     05  INVENTORY-EOF-SWITCH        PIC X   VALUE "N".
011500         88  INVENTORY-EOF                   VALUE "Y".
011600     05  TRANSACTION-EOF-SWITCH      PIC X   VALUE "N".
011700         88  TRANSACTION-EOF                 VALUE "Y".
011800     05  POSITION-FOUND-SWITCH       PIC X   VALUE "N".
011900         88  POSITION-FOUND                  VALUE "Y".
012000     05  PRODUCT-FOUND-SWITCH        PIC X   VALUE "N".
012100         88  PRODUCT-FOUND                   VALUE "Y".
012200     05  FILLER                      PIC X(04).
012300*
012400 01  SUBSCRIPTS COMP.
012500     05  STORE-MAX                   PIC S9(04)    VALUE ZERO.
012600     05  PRODUCT-MAX                 PIC S9(04)    VALUE ZERO.
012700     05  PRODUCT-SUB                 PIC S9(04).
012800     05  INVENTORY-SUB               PIC S9(04).
012900     05  INVENTORY-MAX               PIC S9(04)    VALUE ZERO.
013000     05  SEARCH-SUB                  PIC S9(04).
013100     05  LINE-COUNT                  PIC S9(03)    VALUE +99.
013200     05  PAGE-COUNT                  PIC S9(03)    VALUE ZERO.
013300     05  FILLER                      PIC X(04).
013400*
013500 01  ACCUMULATORS COMP.
013600     05  TRANS-READ-COUNT            PIC S9(07)    VALUE ZERO.
013700     05  POSITIONS-ADDED-COUNT       PIC S9(07)    VALUE ZERO.
013800     05  POSITIONS-CHANGED-COUNT     PIC S9(07)    VALUE ZERO.
013900     05  FILLER                      PIC X(04).
014000*
014100     COPY STORMAST.
014200*
014300     COPY PRODMAST.
014400*
014500     COPY INVNMAST.
014600*
014700     COPY INVMTRAN.
014800*
014900 01  STORE-TABLE.
015000     05  STORE-ENTRY OCCURS 100 TIMES.
015100         10  ST-ID                   PIC 9(04).
015200         10  ST-NAME                 PIC X(20).
015300         10  ST-LOCATION             PIC X(16).
015400         10  FILLER                 PIC X(04).
015500*
015600 01  PRODUCT-TABLE.
015700     05  PRODUCT-ENTRY OCCURS 500 TIMES.
015800         10  PT-ID                   PIC 9(04).
015900         10  PT-SKU                  PIC X(10).
016000         10  PT-NAME                 PIC X(20).
016100         10  PT-CATEGORY             PIC X(12).
016200         10  PT-SIZE                 PIC X(04).
016300         10  PT-COLOR                PIC X(08).
016400         10  PT-PRICE                PIC 9(05)V99.
016500         10  PT-COST                 PIC 9(05)V99.
016600         10  FILLER                 PIC X(08).
016700*
016800 01  INVENTORY-TABLE.
016900     05  INVENTORY-ENTRY OCCURS 3000 TIMES.
017000         10  IT-ID                   PIC 9(04).
017100         10  IT-STORE-ID             PIC 9(04).
017200         10  IT-PROD-ID              PIC 9(04).
017300         10  IT-QTY                  PIC 9(07).
017400         10  IT-THRESHOLD            PIC 9(05).
017500         10  FILLER                 PIC X(04).
017600*
017700 01  WORK-FIELDS.
017800     05  WK-NEXT-INV-ID              PIC 9(04)     COMP  VALUE ZERO.
017900     05  WK-PRICE-MINUS-COST         PIC S9(05)V99.
018000     05  WK-MARGIN-PERCENT           PIC S9(03)V99.
018100     05  FILLER                      PIC X(04).
018200*
018300 01  CURRENT-DATE-AND-TIME.
018400     05  CD-YEAR                     PIC 9(04).
018500     05  CD-MONTH                    PIC 9(02).
018600     05  CD-DAY                      PIC 9(02).
018700     05  FILLER                      PIC X(12).
018800*
018900 01  HEADING-LINE-1.
019000     05  FILLER          PIC X(07)   VALUE "DATE:  ".
019100     05  HL1-MONTH       PIC 9(02).
019200     05  FILLER          PIC X(01)   VALUE "/".
019300     05  HL1-DAY         PIC 9(02).
019400     05  FILLER          PIC X(01)   VALUE "/".
019500     05  HL1-YEAR        PIC 9(04).
019600     05  FILLER          PIC X(15)   VALUE SPACE.
019700     05  FILLER          PIC X(28)   VALUE
019800             "INVENTORY MAINTENANCE RUN  ".
019900     05  FILLER          PIC X(12)   VALUE "      PAGE: ".
020000     05  HL1-PAGE-NUMBER PIC ZZZ9.
020100     05  FILLER          PIC X(56)   VALUE SPACE.
020200*
020300 01  MARGIN-LINE.
020400     05  FILLER               PIC X(02)  VALUE SPACE.
020500     05  ML-PROD-SKU          PIC X(10).
020600     05  FILLER               PIC X(02)  VALUE SPACE.
020700     05  ML-PROD-NAME         PIC X(20).
020800     05  FILLER               PIC X(02)  VALUE SPACE.
020900     05  ML-PRICE             PIC ZZ,ZZ9.99.
021000     05  FILLER               PIC X(02)  VALUE SPACE.
021100     05  ML-COST              PIC ZZ,ZZ9.99.
021200     05  FILLER               PIC X(02)  VALUE SPACE.
021300     05  ML-MARGIN            PIC ZZ9.99-.
021400     05  FILLER               PIC X(01)  VALUE "%".
021500     05  FILLER               PIC X(66)  VALUE SPACE.
021600*
021700 01  SUMMARY-LINE-1.
021800     05  FILLER          PIC X(30)  VALUE
021900             "TRANSACTIONS READ .......... ".
022000     05  SL1-COUNT       PIC ZZZ,ZZ9.
022100     05  FILLER          PIC X(95)  VALUE SPACE.
022200*
022300 01  SUMMARY-LINE-2.
022400     05  FILLER          PIC X(30)  VALUE
022500             "POSITIONS ADDED ............ ".
022600     05  SL2-COUNT       PIC ZZZ,ZZ9.
022700     05  FILLER          PIC X(95)  VALUE SPACE.
022800*
022900 01  SUMMARY-LINE-3.
023000     05  FILLER          PIC X(30)  VALUE
023100             "POSITIONS CHANGED .......... ".
023200     05  SL3-COUNT       PIC ZZZ,ZZ9.
023300     05  FILLER          PIC X(95)  VALUE SPACE.
023400*
023500 PROCEDURE DIVISION.
023600*
023700 000-MAINTAIN-STORE-INVENTORY.
023800*
023900     OPEN INPUT  STORMAST
024000                 PRODMAST
024100                 INVNMAST
024200                 INVMTRAN
024300          OUTPUT INVNOUT
024400          EXTEND REPORT.
024500     PERFORM 100-LOAD-STORE-TABLE
024600         UNTIL STORE-EOF.
024700     PERFORM 150-LOAD-PRODUCT-TABLE
024800         UNTIL PRODUCT-EOF.
024900     PERFORM 180-LOAD-INVENTORY-TABLE
025000         UNTIL INVENTORY-EOF.
025100     PERFORM 200-FORMAT-REPORT-HEADING.
025200     PERFORM 300-MAINTAIN-INVENTORY-POSITION
025300         THRU 390-REJECT-UNKNOWN-SKU-EXIT
025400         UNTIL TRANSACTION-EOF.
025500     PERFORM 900-REWRITE-INVENTORY-TABLE
025600         VARYING INVENTORY-SUB FROM 1 BY 1
025700         UNTIL INVENTORY-SUB > INVENTORY-MAX.
025800     PERFORM 950-PRINT-MAINTENANCE-SUMMARY.
025900     CLOSE STORMAST
026000           PRODMAST
026100           INVNMAST
026200           INVNOUT
026300           INVMTRAN
026400           REPORT.
026500     STOP RUN.
026600*
026700 100-LOAD-STORE-TABLE.
026800*
026900     READ STORMAST INTO STORE-RECORD
027000         AT END
027100             MOVE "Y" TO STORE-EOF-SWITCH.
027200     IF NOT STORE-EOF
027300         ADD 1 TO STORE-MAX
027400         MOVE STOR-ID       TO ST-ID (STORE-MAX)
027500         MOVE STOR-NAME     TO ST-NAME (STORE-MAX)
027600         MOVE STOR-LOCATION TO ST-LOCATION (STORE-MAX).
027700*
027800 150-LOAD-PRODUCT-TABLE.
027900*
028000     READ PRODMAST INTO PRODUCT-RECORD
028100         AT END
028200             MOVE "Y" TO PRODUCT-EOF-SWITCH.
028300     IF NOT PRODUCT-EOF
028400         ADD 1 TO PRODUCT-MAX
028500         MOVE PROD-ID       TO PT-ID (PRODUCT-MAX)
028600         MOVE PROD-SKU      TO PT-SKU (PRODUCT-MAX)
028700         MOVE PROD-NAME     TO PT-NAME (PRODUCT-MAX)
028800         MOVE PROD-CATEGORY TO PT-CATEGORY (PRODUCT-MAX)
028900         MOVE PROD-SIZE     TO PT-SIZE (PRODUCT-MAX)
029000         MOVE PROD-COLOR    TO PT-COLOR (PRODUCT-MAX)
029100         MOVE PROD-PRICE    TO PT-PRICE (PRODUCT-MAX)
029200         MOVE PROD-COST     TO PT-COST (PRODUCT-MAX).
029300*
029400 180-LOAD-INVENTORY-TABLE.
029500*
029600     READ INVNMAST INTO INVENTORY-RECORD
029700         AT END
029800             MOVE "Y" TO INVENTORY-EOF-SWITCH.
029900     IF NOT INVENTORY-EOF
030000         ADD 1 TO INVENTORY-MAX
030100         MOVE INV-ID          TO IT-ID (INVENTORY-MAX)
030200         MOVE INV-STORE-ID    TO IT-STORE-ID (INVENTORY-MAX)
030300         MOVE INV-PROD-ID     TO IT-PROD-ID (INVENTORY-MAX)
030400         MOVE INV-QTY         TO IT-QTY (INVENTORY-MAX)
030500         MOVE INV-THRESHOLD   TO IT-THRESHOLD (INVENTORY-MAX)
030600         IF INV-ID > WK-NEXT-INV-ID
030700             MOVE INV-ID TO WK-NEXT-INV-ID.
030800*
030900 200-FORMAT-REPORT-HEADING.
031000*
031100     MOVE FUNCTION CURRENT-DATE TO CURRENT-DATE-AND-TIME.
031200     MOVE CD-MONTH   TO HL1-MONTH.
031300     MOVE CD-DAY     TO HL1-DAY.
031400     MOVE CD-YEAR    TO HL1-YEAR.
031500     PERFORM 210-PRINT-PAGE-HEADING.
031600*
031700 210-PRINT-PAGE-HEADING.
031800*
031900     ADD 1 TO PAGE-COUNT.
032000     MOVE PAGE-COUNT TO HL1-PAGE-NUMBER.
032100     MOVE HEADING-LINE-1 TO PRINT-AREA.
032200     WRITE PRINT-AREA AFTER ADVANCING PAGE.
032300     MOVE 1 TO LINE-COUNT.
032400*
032500 300-MAINTAIN-INVENTORY-POSITION.
032600*
032700*    RECODED AS A GO TO CHAIN OVER THE 300 THRU 390 RANGE PER
032800*    TICKET 0292 -- SEE CHANGE LOG.
032900*
033000     PERFORM 310-READ-MAINTENANCE-TRANSACTION.
033100     IF TRANSACTION-EOF
033200         GO TO 390-REJECT-UNKNOWN-SKU-EXIT.
033300     ADD 1 TO TRANS-READ-COUNT.
033400     PERFORM 320-FIND-PRODUCT-BY-SKU.
033500     IF NOT PRODUCT-FOUND
033600         GO TO 390-REJECT-UNKNOWN-SKU.
033700     PERFORM 330-FIND-INVENTORY-POSITION.
033800     IF POSITION-FOUND
033900         PERFORM 350-CHANGE-INVENTORY-POSITION
034000     ELSE
034100         PERFORM 340-CREATE-INVENTORY-POSITION
034200     END-IF.
034300     PERFORM 500-CALCULATE-PRODUCT-MARGIN.
034400     PERFORM 510-PRINT-MARGIN-LINE.
034500     GO TO 390-REJECT-UNKNOWN-SKU-EXIT.
034600*
034700 310-READ-MAINTENANCE-TRANSACTION.
034800*
034900     READ INVMTRAN INTO INVMAINT-TRANSACTION
035000         AT END
035100             MOVE "Y" TO TRANSACTION-EOF-SWITCH.
035200*
035300 320-FIND-PRODUCT-BY-SKU.
035400*
035500     MOVE "N" TO PRODUCT-FOUND-SWITCH.
035600     MOVE 1 TO SEARCH-SUB.
035700     PERFORM 325-TEST-ONE-PRODUCT
035800         UNTIL SEARCH-SUB > PRODUCT-MAX
035900         OR PRODUCT-FOUND.
036000*
036100 325-TEST-ONE-PRODUCT.
036200*
036300     IF PT-SKU (SEARCH-SUB) = IMT-PROD-SKU
036400         MOVE "Y" TO PRODUCT-FOUND-SWITCH
036500         MOVE SEARCH-SUB TO PRODUCT-SUB
036600     ELSE
036700         ADD 1 TO SEARCH-SUB.
036800*
036900 330-FIND-INVENTORY-POSITION.
037000*
037100     MOVE "N" TO POSITION-FOUND-SWITCH.
037200     MOVE 1 TO SEARCH-SUB.
037300     PERFORM 335-TEST-ONE-POSITION
037400         UNTIL SEARCH-SUB > INVENTORY-MAX
037500         OR POSITION-FOUND.
037600*
037700 335-TEST-ONE-POSITION.
037800*
037900     IF  IT-STORE-ID (SEARCH-SUB) = IMT-STORE-ID
038000     AND IT-PROD-ID (SEARCH-SUB)  = PT-ID (PRODUCT-SUB)
038100         MOVE "Y" TO POSITION-FOUND-SWITCH
038200         MOVE SEARCH-SUB TO INVENTORY-SUB
038300     ELSE
038400         ADD 1 TO SEARCH-SUB.
038500*
038600 340-CREATE-INVENTORY-POSITION.
038700*
038800*    A NEW POSITION ALWAYS STARTS AT ZERO ON HAND -- THE FLOOR
038900*    ADD TRANSACTION MAY SET THE THRESHOLD BUT NOT THE OPENING
039000*    QUANTITY, PER MDS-114.  THE 04/09/92 DEFAULT-THRESHOLD FIX
039100*    (0188) COVERS THE NO-THRESHOLD-SUPPLIED CASE BELOW.
039200*
039300     ADD 1 TO WK-NEXT-INV-ID.
039400     ADD 1 TO INVENTORY-MAX.
039500     MOVE WK-NEXT-INV-ID           TO IT-ID (INVENTORY-MAX).
039600     MOVE IMT-STORE-ID             TO IT-STORE-ID (INVENTORY-MAX).
039700     MOVE PT-ID (PRODUCT-SUB)      TO IT-PROD-ID (INVENTORY-MAX).
039800     MOVE ZERO                     TO IT-QTY (INVENTORY-MAX).
039900     MOVE 10                       TO IT-THRESHOLD (INVENTORY-MAX).
040000     IF IMT-THRESHOLD-SUPPLIED
040100         MOVE IMT-NEW-THRESHOLD TO IT-THRESHOLD (INVENTORY-MAX).
040200     MOVE INVENTORY-MAX TO INVENTORY-SUB.
040300     ADD 1 TO POSITIONS-ADDED-COUNT.
040400*
040500 350-CHANGE-INVENTORY-POSITION.
040600*
040700     IF IMT-QTY-SUPPLIED
040800         MOVE IMT-NEW-QTY TO IT-QTY (INVENTORY-SUB).
040900     IF IMT-THRESHOLD-SUPPLIED
041000         MOVE IMT-NEW-THRESHOLD TO IT-THRESHOLD (INVENTORY-SUB).
041100     ADD 1 TO POSITIONS-CHANGED-COUNT.
041200*
041300 390-REJECT-UNKNOWN-SKU.
041400*
041500     DISPLAY "REJECTED - UNKNOWN SKU " IMT-PROD-SKU.
041600*
041700 390-REJECT-UNKNOWN-SKU-EXIT.
041800*
041900     EXIT.
042000*
042100 500-CALCULATE-PRODUCT-MARGIN.
042200*
042300*    MARGIN PERCENT = ((PRICE - COST) / PRICE) * 100, ZERO WHEN
042400*    PRICE OR COST IS ZERO OR ABSENT.  ADDED PER MDS-206, 11/13/89.
042500*
042600     MOVE ZERO TO WK-MARGIN-PERCENT.
042700     IF PT-PRICE (PRODUCT-SUB) NOT = ZERO
042800       AND PT-COST (PRODUCT-SUB) NOT = ZERO
042900         COMPUTE WK-PRICE-MINUS-COST =
043000             PT-PRICE (PRODUCT-SUB) -
043100             PT-COST (PRODUCT-SUB)
043200         COMPUTE WK-MARGIN-PERCENT ROUNDED =
043300             (WK-PRICE-MINUS-COST / PT-PRICE (PRODUCT-SUB))
043400                 * 100
043500             ON SIZE ERROR
043600                 MOVE ZERO TO WK-MARGIN-PERCENT.
043700*
043800 510-PRINT-MARGIN-LINE.
043900*
044000     IF LINE-COUNT > 55
044100         PERFORM 210-PRINT-PAGE-HEADING.
044200     MOVE PT-SKU  (PRODUCT-SUB) TO ML-PROD-SKU.
044300     MOVE PT-NAME (PRODUCT-SUB) TO ML-PROD-NAME.
044400     MOVE PT-PRICE (PRODUCT-SUB) TO ML-PRICE.
044500     MOVE PT-COST  (PRODUCT-SUB) TO ML-COST.
044600     MOVE WK-MARGIN-PERCENT TO ML-MARGIN.
044700     MOVE MARGIN-LINE TO PRINT-AREA.
044800     WRITE PRINT-AREA AFTER ADVANCING 1 LINES.
044900     ADD 1 TO LINE-COUNT.
045000*
045100 900-REWRITE-INVENTORY-TABLE.
045200*
045300     MOVE IT-ID        (INVENTORY-SUB) TO INV-ID.
045400     MOVE IT-STORE-ID  (INVENTORY-SUB) TO INV-STORE-ID.
045500     MOVE IT-PROD-ID   (INVENTORY-SUB) TO INV-PROD-ID.
045600     MOVE IT-QTY       (INVENTORY-SUB) TO INV-QTY.
045700     MOVE IT-THRESHOLD (INVENTORY-SUB) TO INV-THRESHOLD.
045800     WRITE INVENTORY-OUT-AREA FROM INVENTORY-RECORD.
045900*
046000 950-PRINT-MAINTENANCE-SUMMARY.
046100*
046200     IF LINE-COUNT > 52
046300         PERFORM 210-PRINT-PAGE-HEADING.
046400     MOVE TRANS-READ-COUNT        TO SL1-COUNT.
046500     MOVE SUMMARY-LINE-1 TO PRINT-AREA.
046600     WRITE PRINT-AREA AFTER ADVANCING 2 LINES.
046700     MOVE POSITIONS-ADDED-COUNT   TO SL2-COUNT.
046800     MOVE SUMMARY-LINE-2 TO PRINT-AREA.
046900     WRITE PRINT-AREA AFTER ADVANCING 1 LINES.
047000     MOVE POSITIONS-CHANGED-COUNT TO SL3-COUNT.
047100     MOVE SUMMARY-LINE-3 TO PRINT-AREA.
047200     WRITE PRINT-AREA AFTER ADVANCING 1 LINES.
