000100*****************************************************************
000200** INVENTORY POSITION RECORD LAYOUT
000300** ONE ENTRY PER (STORE, PRODUCT) STOCK POSITION.  LOADED INTO
000400** A TABLE, KEYED BY INV-ID, BY THE POSTING, RESTOCK AND
000500** MAINTENANCE PROGRAMS; THE TABLE IS REWRITTEN TO THIS FILE
000600** WHENEVER A PROGRAM CHANGES QUANTITY OR THRESHOLD.
000700*****************************************************************
000800*
000900 01  INVENTORY-RECORD.
001000     05  INV-ID                      PIC 9(04).
001100     05  INV-STORE-ID                PIC 9(04).
001200     05  INV-PROD-ID                 PIC 9(04).
001300     05  INV-QTY                     PIC 9(07).
001400     05  INV-THRESHOLD               PIC 9(05).
001500*
001600** FLAT ALTERNATE VIEW OF THE INVENTORY RECORD, USED WHEN THE
001700** RECORD IS MOVED WHOLE INTO OR OUT OF THE INVENTORY TABLE.
001800*
001900 01  INVENTORY-RECORD-X REDEFINES INVENTORY-RECORD
002000                                 PIC X(24).
