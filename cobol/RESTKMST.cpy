000100*****************************************************************
000200** RESTOCK REQUEST RECORD LAYOUT
000300** ONE ENTRY PER RESTOCK REQUEST RAISED BY A STORE MANAGER,
000400** CARRIED THROUGH PENDING - APPROVED/REJECTED - SHIPPED BY
000500** RST3000.  LOADED INTO A TABLE KEYED BY REQ-ID AND REWRITTEN
000600** IN FULL AT THE END OF EVERY RESTOCK RUN.
000700*****************************************************************
000800*
000900 01  RESTOCK-RECORD.
001000     05  REQ-ID                      PIC 9(05).
001100     05  REQ-INV-ID                  PIC 9(04).
001200     05  REQ-STORE-ID                PIC 9(04).
001300     05  REQ-PROD-ID                 PIC 9(04).
001400     05  REQ-QTY                     PIC 9(05).
001500     05  REQ-STATUS                  PIC X(09).
001600         88  REQ-PENDING                     VALUE "PENDING  ".
001700         88  REQ-APPROVED                    VALUE "APPROVED ".
001800         88  REQ-REJECTED                    VALUE "REJECTED ".
001900         88  REQ-SHIPPED                     VALUE "SHIPPED  ".
002000     05  REQ-MANAGER-ID              PIC 9(04).
002100     05  REQ-SUPPLIER-ID             PIC 9(04).
002200     05  REQ-NOTES                   PIC X(17).
002300     05  REQ-UPD-DATE                PIC 9(08).
002400*    THE LAST-UPDATE DATE BROKEN OUT FOR THE ACTIVITY REPORT.
002500     05  REQ-UPD-DATE-BROKEN REDEFINES REQ-UPD-DATE.
002600         10  REQ-UPD-YEAR            PIC 9(04).
002700         10  REQ-UPD-MONTH           PIC 9(02).
002800         10  REQ-UPD-DAY             PIC 9(02).
002900*
003000** FLAT ALTERNATE VIEW OF THE RESTOCK REQUEST RECORD.
003100*
003200 01  RESTOCK-RECORD-X REDEFINES RESTOCK-RECORD
003300                                 PIC X(64).
