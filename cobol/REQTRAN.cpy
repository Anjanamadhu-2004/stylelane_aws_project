000100*****************************************************************
000200** NEW RESTOCK REQUEST TRANSACTION LAYOUT
000300** ONE ENTRY PER RESTOCK REQUEST RAISED BY A STORE MANAGER
000400** AGAINST AN EXISTING INVENTORY POSITION.  RST3000 ASSIGNS
000500** THE REQUEST NUMBER, STATUS PENDING AND SUPPLIER ZERO.
000600*****************************************************************
000700*
000800 01  REQTRAN-RECORD.
000900     05  RQT-INV-ID                  PIC 9(04).
001000     05  RQT-QTY                     PIC 9(05).
001100     05  RQT-MANAGER-ID              PIC 9(04).
001200     05  RQT-NOTES                   PIC X(17).
001300     05  RQT-DATE                    PIC 9(08).
001400*    THE REQUEST DATE BROKEN OUT FOR THE AUDIT DISPLAY.
001500     05  RQT-DATE-BROKEN REDEFINES RQT-DATE.
001600         10  RQT-DATE-YEAR           PIC 9(04).
001700         10  RQT-DATE-MONTH          PIC 9(02).
001800         10  RQT-DATE-DAY            PIC 9(02).
001900     05  FILLER                      PIC X(02).
002000*
002100** FLAT ALTERNATE VIEW OF THE NEW REQUEST TRANSACTION RECORD.
002200*
002300 01  REQTRAN-RECORD-X REDEFINES REQTRAN-RECORD
002400                                 PIC X(40).
